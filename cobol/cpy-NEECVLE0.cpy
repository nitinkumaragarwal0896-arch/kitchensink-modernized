000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECVLE0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *         
000060*               VALIDACION DE EMAIL DE MIEMBRO (NE9CVALE).      *         
000070*               EL EMAIL NORMALIZADO (TRIM + MINUSCULAS) SE     *         
000080*               DEVUELVE EN VLE0-EMAIL-NORM CUANDO ES VALIDO.   *         
000090*                                                               *         
000100*           LONGITUD : 138 POSICIONES.                          *         
000110*           PREFIJO  : VLE0.                                    *         
000120*                                                               *         
000130* 13/02/2024 RGOMEZ    NEA0311  VERSION INICIAL.                *         
000140*****************************************************************         
000150 01  NEECVLE0.                                                            
000160     05 VLE0-EMAIL                    PIC X(64).                          
000170     05 VLE0-EMAIL-NORM               PIC X(64).                          
000180     05 FILLER                        PIC X(10).                          
