000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECMEM0.                                 *         
000040*                                                               *         
000050* DESCRIPCION: AREA DE COMUNICACION PARA REGISTRO DE MIEMBROS   *         
000060*              DEL PADRON (MEMBER REGISTRY).                    *         
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 130 POSICIONES.                          *         
000110*           PREFIJO  : MEM0.                                    *         
000120*                                                               *         
000130* 09/02/2024 RGOMEZ    NEA0301  VERSION INICIAL.                *         
000140*****************************************************************         
000150 05  NEECMEM0.                                                            
000160     10 MEM0-MEMBER-ID                 PIC X(24).                         
000170     10 MEM0-MEMBER-NAME                PIC X(25).                        
000180     10 MEM0-MEMBER-EMAIL               PIC X(64).                        
000190     10 MEM0-MEMBER-PHONE               PIC X(12).                        
000200     10 FILLER                          PIC X(05).                        
000210*****************************************************************         
000220* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *        
000230* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 130     *        
000240*****************************************************************         
