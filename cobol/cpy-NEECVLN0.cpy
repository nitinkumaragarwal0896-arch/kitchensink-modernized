000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECVLN0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *         
000060*               VALIDACION DE NOMBRE DE MIEMBRO (NE9CVALN).     *         
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 30 POSICIONES.                           *         
000110*           PREFIJO  : VLN0.                                    *         
000120*                                                               *         
000130* 12/02/2024 RGOMEZ    NEA0310  VERSION INICIAL.                *         
000140*****************************************************************         
000150 01  NEECVLN0.                                                            
000160     05 VLN0-NOMBRE                   PIC X(25).                          
000170     05 FILLER                        PIC X(05).                          
