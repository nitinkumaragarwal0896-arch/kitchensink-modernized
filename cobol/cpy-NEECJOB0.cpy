000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECJOB0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE COMUNICACION / REGISTRO DE TOTALES DE   *         
000060*               FIN DE JOB (JOB-SUMMARY) - SIRVE TAMBIEN COMO   *         
000070*               REGISTRO DEL ARCHIVO DE HISTORIA DE JOBS.       *         
000080*                                                               *         
000090* ------------------------------------------------------------- *         
000100*                                                                *        
000110*           LONGITUD : 234 POSICIONES.                          *         
000120*           PREFIJO  : JOB0.                                    *         
000130*                                                               *         
000140* 09/02/2024 RGOMEZ    NEA0304  VERSION INICIAL.                *         
000150*****************************************************************         
000160 05 NEECJOB0.                                                             
000170    10 JOB0-JOB-TYPE                  PIC X(12).                          
000180       88 JOB0-88-BULK-DELETE       VALUE 'BULK-DELETE'.                  
000190       88 JOB0-88-EXCEL-UPLOAD      VALUE 'EXCEL-UPLOAD'.                 
000200    10 JOB0-JOB-STATUS                PIC X(10).                          
000210       88 JOB0-88-PENDIENTE         VALUE 'PENDING'.                      
000220       88 JOB0-88-EN-PROCESO        VALUE 'IN-PROGRESS'.                  
000230       88 JOB0-88-COMPLETO          VALUE 'COMPLETED'.                    
000240       88 JOB0-88-FALLIDO           VALUE 'FAILED'.                       
000250       88 JOB0-88-CANCELADO         VALUE 'CANCELLED'.                    
000260    10 JOB0-TOTAL-ITEMS                PIC 9(06).                         
000270    10 JOB0-PROCESSED-ITEMS            PIC 9(06).                         
000280    10 JOB0-SUCCESSFUL-ITEMS           PIC 9(06).                         
000290    10 JOB0-FAILED-ITEMS               PIC 9(06).                         
000300    10 JOB0-PROGRESS-PCT               PIC 9(03).                         
000310    10 JOB0-CREATED-AT                 PIC X(19).                         
000320    10 JOB0-STARTED-AT                 PIC X(19).                         
000330    10 JOB0-COMPLETED-AT               PIC X(19).                         
000340    10 JOB0-JOB-ERROR-MESSAGE          PIC X(120).                        
000350    10 FILLER                          PIC X(08).                         
