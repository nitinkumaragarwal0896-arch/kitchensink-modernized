000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECMCA0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE COMUNICACION PARA RUTINA DE MIEMBROS    *         
000060*               DEL PADRON (MEMBER-SERVICE-IMPL).                *        
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 135 POSICIONES.                          *         
000110*           PREFIJO  : MCA0.                                    *         
000120*                                                               *         
000130* 09/02/2024 RGOMEZ    NEA0301  VERSION INICIAL.                *         
000140*****************************************************************         
000150                                                                          
000160     05 NEECMCA0.                                                         
000170        10 MCA0-OPCION                  PIC X(01).                        
000180           88 MCA0-88-REGISTRAR                    VALUE 'C'.             
000190           88 MCA0-88-BUSCAR-ID                     VALUE 'R'.            
000200           88 MCA0-88-BUSCAR-EMAIL                  VALUE 'E'.            
000210           88 MCA0-88-BORRAR                        VALUE 'D'.            
000220        10 MCA0-MEMBER-ID                PIC X(24).                       
000230        10 MCA0-MEMBER-NAME              PIC X(25).                       
000240        10 MCA0-MEMBER-EMAIL             PIC X(64).                       
000250        10 MCA0-MEMBER-PHONE             PIC X(12).                       
000260        10 FILLER                        PIC X(09).                       
