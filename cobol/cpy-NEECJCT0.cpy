000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECJCT0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  BANDERA DE CONTROL DE CANCELACION DE JOB, LEIDA *         
000060*               POR LOS DRIVERS DE ALTA MASIVA Y BAJA MASIVA    *         
000070*               ANTES DE PROCESAR CADA FILA/ITEM. UN OPERADOR   *         
000080*               (U OTRO PROCESO) PUEDE ENCENDER LA BANDERA      *         
000090*               MIENTRAS EL JOB CORRE, PARA DETENERLO SIN       *         
000100*               ESPERAR AL FIN NATURAL DEL ARCHIVO DE ENTRADA.  *         
000110*                                                               *         
000120*           LONGITUD : 10 POSICIONES.                           *         
000130*           PREFIJO  : JCT0.                                    *         
000140*                                                               *         
000150* 16/02/2024 RGOMEZ    NEA0320  VERSION INICIAL.                *         
000160*****************************************************************         
000170    05 NEECJCT0.                                                          
000180       10 JCT0-CANCELADO               PIC X(01).                         
000190          88 JCT0-88-CANCELADO                 VALUE 'S'.                 
000200          88 JCT0-88-NO-CANCELADO               VALUE 'N'.                
000210       10 FILLER                       PIC X(09).                         
