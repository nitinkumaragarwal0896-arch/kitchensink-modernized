000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECVLW0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *         
000060*               VALIDACION DE CLAVE (NE9CVALW) - CONSTRUCTO DE  *         
000070*               REGLAS PARA UN FUTURO TIPO DE REGISTRO, NO SE   *         
000080*               APLICA HOY AL MIEMBRO DEL PADRON.               *         
000090*                                                               *         
000100*           LONGITUD : 30 POSICIONES.                           *         
000110*           PREFIJO  : VLW0.                                    *         
000120*                                                               *         
000130* 15/02/2024 RGOMEZ    NEA0313  VERSION INICIAL.                *         
000140*****************************************************************         
000150 01  NEECVLW0.                                                            
000160     05 VLW0-PASSWORD                 PIC X(20).                          
000170     05 FILLER                        PIC X(10).                          
