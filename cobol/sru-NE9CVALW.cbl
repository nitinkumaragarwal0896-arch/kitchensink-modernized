000010*****************************************************************         
000020* Program name:    NE9CVALW.                                   *          
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 15/02/1987 RGOMEZ        NEA0313 Initial version - password   *         
000090*                          rules-engine construct, same shape   *         
000100*                          as NE9CVALN/NE9CVALE, kept in the    *         
000110*                          library for a future record type.    *         
000120* 07/05/1987 MPAEZ         NEA0332 All six checks now evaluate  *         
000130*                          unconditionally and their messages   *         
000140*                          are joined with a comma, instead of  *         
000150*                          the short-circuit used by the other  *         
000160*                          field validators.                    *         
000170* 03/12/1998 CTORRES       NEA0359 Y2K review - no date fields  *         
000180*                          in this routine, no change required. *         
000190* 21/06/2013 LSILVA        NEA0499 Cursor-style scratch loop    *         
000200*                          retired in favor of PERFORM ... THRU *         
000210*                          ... EXIT (was inline PERFORM/END-    *         
000220*                          PERFORM inherited from SIMU0012).    *         
000230*****************************************************************         
000240*****************************************************************         
000250*                                                               *         
000260*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000270*                                                               *         
000280*****************************************************************         
000290 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.  NE9CVALW.                                                   
000310 AUTHOR. RICARDO GOMEZ.                                                   
000320 INSTALLATION. IBM Z/OS.                                                  
000330 DATE-WRITTEN. 15/02/1987.                                                
000340 DATE-COMPILED. 15/02/1987.                                               
000350 SECURITY. CONFIDENTIAL.                                                  
000360*****************************************************************         
000370*                                                               *         
000380*             E N V I R O N M E N T   D I V I S I O N           *         
000390*                                                               *         
000400*****************************************************************         
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     CLASS CLASE-DIGITOS   IS '0' THRU '9'.                               
000450     CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'.                               
000460     CLASS CLASE-MINUSCULA IS 'a' THRU 'z'.                               
000470*****************************************************************         
000480*                                                               *         
000490*                      D A T A   D I V I S I O N                *         
000500*                                                               *         
000510*****************************************************************         
000520 DATA DIVISION.                                                           
000530 WORKING-STORAGE SECTION.                                                 
000540 01  CT-CONSTANTES.                                                       
000550     05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALW'.            
000560                                                                          
000570 01  CT-ESPECIALES.                                                       
000580     05 CT-CARACTERES-ESPECIALES   PIC X(24)                              
000590        VALUE '!@#$%^&*()_+-=[]{}|;:,.<>?'.                               
000600                                                                          
000610 01  WS-VARIABLE.                                                         
000620     05 WS-SUB                     PIC 9(02) COMP.                        
000630                                                                          
000640 01  WS-LONGITUD-GRP.                                                     
000650     05 WS-LONGITUD                PIC 9(02) COMP.                        
000660 01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.                           
000670     05 WS-LONGITUD-BYTES          PIC X(02).                             
000680                                                                          
000690 01  WS-SW-REGLAS.                                                        
000700     05 WS-SW-1-OBLIGATORIO        PIC X(01) VALUE 'N'.                   
000710        88 WS-88-FALLA-1                      VALUE 'S'.                  
000720     05 WS-SW-2-LONGITUD           PIC X(01) VALUE 'N'.                   
000730        88 WS-88-FALLA-2                      VALUE 'S'.                  
000740     05 WS-SW-3-MAYUSCULA          PIC X(01) VALUE 'N'.                   
000750        88 WS-88-FALLA-3                      VALUE 'S'.                  
000760     05 WS-SW-4-MINUSCULA          PIC X(01) VALUE 'N'.                   
000770        88 WS-88-FALLA-4                      VALUE 'S'.                  
000780     05 WS-SW-5-DIGITO             PIC X(01) VALUE 'N'.                   
000790        88 WS-88-FALLA-5                      VALUE 'S'.                  
000800     05 WS-SW-6-ESPECIAL           PIC X(01) VALUE 'N'.                   
000810        88 WS-88-FALLA-6                      VALUE 'S'.                  
000820     05 WS-SW-6B-ESPACIOS          PIC X(01) VALUE 'N'.                   
000830        88 WS-88-TIENE-ESPACIOS               VALUE 'S'.                  
000840     05 WS-SW-TIENE-MAYUSCULA      PIC X(01) VALUE 'N'.                   
000850        88 WS-88-TIENE-MAYUSCULA               VALUE 'S'.                 
000860     05 WS-SW-TIENE-MINUSCULA      PIC X(01) VALUE 'N'.                   
000870        88 WS-88-TIENE-MINUSCULA               VALUE 'S'.                 
000880     05 WS-SW-TIENE-DIGITO         PIC X(01) VALUE 'N'.                   
000890        88 WS-88-TIENE-DIGITO                  VALUE 'S'.                 
000900     05 WS-SW-TIENE-ESPECIAL       PIC X(01) VALUE 'N'.                   
000910        88 WS-88-TIENE-ESPECIAL                VALUE 'S'.                 
000920     05 WS-SW-PRIMER-MENSAJE       PIC X(01) VALUE 'S'.                   
000930        88 WS-88-PRIMER-MENSAJE                VALUE 'S'.                 
000940                                                                          
000950 01  WS-PASSWORD-AREA.                                                    
000960     05 WS-PASSWORD                PIC X(20).                             
000970 01  WS-PASSWORD-TABLA REDEFINES WS-PASSWORD-AREA.                        
000980     05 WS-PASSWORD-CHAR           PIC X(01) OCCURS 20 TIMES.             
000990                                                                          
001000 01  WS-FECHA-TRABAJO.                                                    
001010     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
001020 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001030     05 WS-FECHA-AAAA              PIC 9(04).                             
001040     05 WS-FECHA-MM                PIC 9(02).                             
001050     05 WS-FECHA-DD                PIC 9(02).                             
001060                                                                          
001070 01  WS-PUNTERO-STRING             PIC 9(03) COMP.                        
001080 01  WS-TALLY-ESPECIAL             PIC 9(03) COMP.                        
001090                                                                          
001100 01  MT-TEXTOS.                                                           
001110     05 MT-PWD-OBLIGATORIO         PIC X(40)                              
001120        VALUE 'Password is required'.                                     
001130     05 MT-PWD-LONGITUD            PIC X(40)                              
001140        VALUE 'Password must be at least 8 characters'.                   
001150     05 MT-PWD-MAYUSCULA           PIC X(40)                              
001160        VALUE 'Password must contain an uppercase letter'.                
001170     05 MT-PWD-MINUSCULA           PIC X(40)                              
001180        VALUE 'Password must contain a lowercase letter'.                 
001190     05 MT-PWD-DIGITO              PIC X(40)                              
001200        VALUE 'Password must contain a digit'.                            
001210     05 MT-PWD-ESPECIAL            PIC X(40)                              
001220        VALUE 'Password must contain a special character'.                
001230     05 MT-PWD-ESPACIOS            PIC X(40)                              
001240        VALUE 'Password must not contain whitespace'.                     
001250                                                                          
001260*****************************************************************         
001270*                     DEFINICION DE LINKAGE                     *         
001280*****************************************************************         
001290 LINKAGE SECTION.                                                         
001300 01  LN-VAR.                                                              
001310     COPY NEECVLW0.                                                       
001320 01  WS-NEECRET0-01.                                                      
001330     COPY NEECRET0.                                                       
001340                                                                          
001350*****************************************************************         
001360*                                                               *         
001370*              P R O C E D U R E   D I V I S I O N              *         
001380*                                                               *         
001390*****************************************************************         
001400 PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.                          
001410                                                                          
001420 0000-MAINLINE.                                                           
001430                                                                          
001440     PERFORM 1000-INICIO                                                  
001450        THRU 1000-INICIO-EXIT                                             
001460                                                                          
001470     PERFORM 2000-VALIDA-PASSWORD                                         
001480        THRU 2000-VALIDA-PASSWORD-EXIT                                    
001490                                                                          
001500     PERFORM 2900-ARMA-MENSAJE                                            
001510        THRU 2900-ARMA-MENSAJE-EXIT                                       
001520                                                                          
001530     PERFORM 3000-FIN.                                                    
001540                                                                          
001550*****************************************************************         
001560*                         1000-INICIO                           *         
001570*****************************************************************         
001580 1000-INICIO.                                                             
001590                                                                          
001600     INITIALIZE WS-NEECRET0-01                                            
001610     SET        RET0-88-OK             TO TRUE                            
001620                                                                          
001630     MOVE VLW0-PASSWORD                TO WS-PASSWORD                     
001640                                                                          
001650     MOVE ZERO                         TO WS-LONGITUD                     
001660     PERFORM 1100-CALCULA-LONGITUD                                        
001670        THRU 1100-CALCULA-LONGITUD-EXIT                                   
001680       VARYING WS-SUB FROM 20 BY -1                                       
001690         UNTIL WS-SUB < 1                                                 
001700            OR WS-PASSWORD-CHAR (WS-SUB) NOT EQUAL SPACE.                 
001710                                                                          
001720 1000-INICIO-EXIT.                                                        
001730     EXIT.                                                                
001740                                                                          
001750 1100-CALCULA-LONGITUD.                                                   
001760                                                                          
001770     MOVE WS-SUB                       TO WS-LONGITUD.                    
001780                                                                          
001790 1100-CALCULA-LONGITUD-EXIT.                                              
001800     EXIT.                                                                
001810                                                                          
001820*****************************************************************         
001830*                 2000-VALIDA-PASSWORD                          *         
001840*  LAS SEIS REGLAS SE EVALUAN SIEMPRE - NO HAY CORTOCIRCUITO.   *         
001850*  LOS MENSAJES DE LAS REGLAS VIOLADAS SE UNEN CON COMA EN      *         
001860*  2900-ARMA-MENSAJE.                                           *         
001870*****************************************************************         
001880 2000-VALIDA-PASSWORD.                                                    
001890                                                                          
001900     IF WS-LONGITUD EQUAL ZERO                                            
001910        SET WS-88-FALLA-1              TO TRUE                            
001920     END-IF                                                               
001930                                                                          
001940     IF WS-LONGITUD LESS 8                                                
001950        SET WS-88-FALLA-2              TO TRUE                            
001960     END-IF                                                               
001970                                                                          
001980     PERFORM 2100-ANALIZA-CARACTER                                        
001990        THRU 2100-ANALIZA-CARACTER-EXIT                                   
002000       VARYING WS-SUB FROM 1 BY 1                                         
002010         UNTIL WS-SUB GREATER WS-LONGITUD                                 
002020                                                                          
002030     IF NOT WS-88-TIENE-MAYUSCULA                                         
002040        SET WS-88-FALLA-3              TO TRUE                            
002050     END-IF                                                               
002060                                                                          
002070     IF NOT WS-88-TIENE-MINUSCULA                                         
002080        SET WS-88-FALLA-4              TO TRUE                            
002090     END-IF                                                               
002100                                                                          
002110     IF NOT WS-88-TIENE-DIGITO                                            
002120        SET WS-88-FALLA-5              TO TRUE                            
002130     END-IF                                                               
002140                                                                          
002150     IF NOT WS-88-TIENE-ESPECIAL                                          
002160        SET WS-88-FALLA-6              TO TRUE                            
002170     END-IF                                                               
002180                                                                          
002190     IF WS-88-FALLA-1 OR WS-88-FALLA-2 OR WS-88-FALLA-3                   
002200        OR WS-88-FALLA-4 OR WS-88-FALLA-5 OR WS-88-FALLA-6                
002210        OR WS-88-TIENE-ESPACIOS                                           
002220        SET RET0-88-COD-ERROR          TO TRUE                            
002230        MOVE CT-RUTINA                 TO RET0-PROGRAMA                   
002240     END-IF.                                                              
002250                                                                          
002260 2000-VALIDA-PASSWORD-EXIT.                                               
002270     EXIT.                                                                
002280                                                                          
002290*****************************************************************         
002300*              2100-ANALIZA-CARACTER                            *         
002310*  RECORRE LA CLAVE UNA SOLA VEZ, DETECTANDO MAYUSCULA,         *         
002320*  MINUSCULA, DIGITO, CARACTER ESPECIAL Y ESPACIO EN BLANCO.    *         
002330*****************************************************************         
002340 2100-ANALIZA-CARACTER.                                                   
002350                                                                          
002360     IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-MAYUSCULA                      
002370        SET WS-88-TIENE-MAYUSCULA      TO TRUE                            
002380     END-IF                                                               
002390                                                                          
002400     IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-MINUSCULA                      
002410        SET WS-88-TIENE-MINUSCULA      TO TRUE                            
002420     END-IF                                                               
002430                                                                          
002440     IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-DIGITOS                        
002450        SET WS-88-TIENE-DIGITO         TO TRUE                            
002460     END-IF                                                               
002470                                                                          
002480     IF WS-PASSWORD-CHAR (WS-SUB) EQUAL SPACE                             
002490        SET WS-88-TIENE-ESPACIOS       TO TRUE                            
002500     END-IF                                                               
002510                                                                          
002520     IF WS-PASSWORD-CHAR (WS-SUB) NOT EQUAL SPACE                         
002530        MOVE ZERO                      TO WS-TALLY-ESPECIAL               
002540        INSPECT CT-CARACTERES-ESPECIALES                                  
002550                TALLYING WS-TALLY-ESPECIAL                                
002560                FOR ALL WS-PASSWORD-CHAR (WS-SUB)                         
002570        IF WS-TALLY-ESPECIAL NOT EQUAL ZERO                               
002580           SET WS-88-TIENE-ESPECIAL    TO TRUE                            
002590        END-IF                                                            
002600     END-IF.                                                              
002610                                                                          
002620 2100-ANALIZA-CARACTER-EXIT.                                              
002630     EXIT.                                                                
002640                                                                          
002650*****************************************************************         
002660*                 2900-ARMA-MENSAJE                             *         
002670*  ARMA EL TEXTO COMBINADO DE ERRORES SEPARADOS POR COMA.       *         
002680*****************************************************************         
002690 2900-ARMA-MENSAJE.                                                       
002700                                                                          
002710     IF RET0-88-OK                                                        
002720        GO TO 2900-ARMA-MENSAJE-EXIT                                      
002730     END-IF                                                               
002740                                                                          
002750     SET WS-88-PRIMER-MENSAJE           TO TRUE                           
002760                                                                          
002770     IF WS-88-FALLA-1                                                     
002780        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
002790        STRING MT-PWD-OBLIGATORIO DELIMITED BY SPACE                      
002800               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
002810        END-STRING                                                        
002820     END-IF                                                               
002830                                                                          
002840     IF WS-88-FALLA-2                                                     
002850        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
002860        STRING MT-PWD-LONGITUD DELIMITED BY SPACE                         
002870               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
002880        END-STRING                                                        
002890     END-IF                                                               
002900                                                                          
002910     IF WS-88-FALLA-3                                                     
002920        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
002930        STRING MT-PWD-MAYUSCULA DELIMITED BY SPACE                        
002940               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
002950        END-STRING                                                        
002960     END-IF                                                               
002970                                                                          
002980     IF WS-88-FALLA-4                                                     
002990        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
003000        STRING MT-PWD-MINUSCULA DELIMITED BY SPACE                        
003010               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
003020        END-STRING                                                        
003030     END-IF                                                               
003040                                                                          
003050     IF WS-88-FALLA-5                                                     
003060        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
003070        STRING MT-PWD-DIGITO DELIMITED BY SPACE                           
003080               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
003090        END-STRING                                                        
003100     END-IF                                                               
003110                                                                          
003120     IF WS-88-FALLA-6                                                     
003130        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
003140        STRING MT-PWD-ESPECIAL DELIMITED BY SPACE                         
003150               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
003160        END-STRING                                                        
003170     END-IF                                                               
003180                                                                          
003190     IF WS-88-TIENE-ESPACIOS                                              
003200        PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT         
003210        STRING MT-PWD-ESPACIOS DELIMITED BY SPACE                         
003220               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
003230        END-STRING                                                        
003240     END-IF.                                                              
003250                                                                          
003260 2900-ARMA-MENSAJE-EXIT.                                                  
003270     EXIT.                                                                
003280                                                                          
003290*****************************************************************         
003300*          2910-AGREGA-MENSAJE                                  *         
003310*  ANTEPONE LA COMA SEPARADORA A PARTIR DEL SEGUNDO MENSAJE.    *         
003320*****************************************************************         
003330 2910-AGREGA-MENSAJE.                                                     
003340                                                                          
003350     IF WS-88-PRIMER-MENSAJE                                              
003360        MOVE 1                          TO WS-PUNTERO-STRING              
003370        SET WS-88-PRIMER-MENSAJE        TO FALSE                          
003380     ELSE                                                                 
003390        STRING ', ' DELIMITED BY SIZE                                     
003400               INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING           
003410        END-STRING                                                        
003420     END-IF.                                                              
003430                                                                          
003440 2910-AGREGA-MENSAJE-EXIT.                                                
003450     EXIT.                                                                
003460                                                                          
003470*****************************************************************         
003480*                           3000-FIN                            *         
003490*****************************************************************         
003500 3000-FIN.                                                                
003510                                                                          
003520     GOBACK.                                                              
