000010*****************************************************************         
000020* Program name:    NE1B0300.                                    *         
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 22/02/1987 RGOMEZ        NEA0322 Initial version - barrido de *         
000090*                          retencion del historial de jobs,     *         
000100*                          reemplaza el cursor DB2 de SUBUO2    *         
000110*                          por lectura/reescritura secuencial   *         
000120*                          sobre JOB-SUMMARY-FILE.               *        
000130* 12/07/1987 LSILVA        NEA0338 Retira el PERFORM UNTIL en   *         
000140*                          linea heredado del cursor original,  *         
000150*                          lo reemplaza por parrafo con THRU.   *         
000160* 11/11/1998 CTORRES       NEA0356 Y2K - el corte de fecha usa  *         
000170*                          AAAA de 4 digitos desde ACCEPT FROM  *         
000180*                          DATE, no arrastra el problema de la  *         
000190*                          ventana de 2 digitos.                *         
000200*****************************************************************         
000210*****************************************************************         
000220*                                                               *         
000230*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000240*                                                               *         
000250*****************************************************************         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID.  NE1B0300.                                                   
000280 AUTHOR. RICARDO GOMEZ.                                                   
000290 INSTALLATION. IBM Z/OS.                                                  
000300 DATE-WRITTEN. 22/02/1987.                                                
000310 DATE-COMPILED. 22/02/1987.                                               
000320 SECURITY. CONFIDENTIAL.                                                  
000330*****************************************************************         
000340*                                                               *         
000350*             E N V I R O N M E N T   D I V I S I O N           *         
000360*                                                               *         
000370*****************************************************************         
000380 ENVIRONMENT DIVISION.                                                    
000390                                                                          
000400 CONFIGURATION SECTION.                                                   
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM.                                                  
000430                                                                          
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460                                                                          
000470     SELECT JOB-HISTORY-FILE  ASSIGN       TO JOBHIST                     
000480                              FILE STATUS  IS WS-FILE-STATUS.             
000490                                                                          
000500     SELECT JOB-HISTORY-OUT   ASSIGN       TO JOBHISTO                    
000510                              FILE STATUS  IS WS-FILE-STATUS2.            
000520*****************************************************************         
000530*                                                               *         
000540*                      D A T A   D I V I S I O N                *         
000550*                                                               *         
000560*****************************************************************         
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  JOB-HISTORY-FILE                                                     
000600     RECORDING MODE IS F                                                  
000610     BLOCK CONTAINS 0 RECORDS                                             
000620     RECORD CONTAINS 234 CHARACTERS.                                      
000630 01  REG-JOB-HISTORY.                                                     
000640     COPY NEECJOB0.                                                       
000650                                                                          
000660 FD  JOB-HISTORY-OUT                                                      
000670     RECORDING MODE IS F                                                  
000680     BLOCK CONTAINS 0 RECORDS                                             
000690     RECORD CONTAINS 234 CHARACTERS.                                      
000700 01  REG-JOB-HISTORY-OUT              PIC X(234).                         
000710                                                                          
000720 WORKING-STORAGE SECTION.                                                 
000730*****************************************************************         
000740*                    DEFINICION DE SWITCHES                     *         
000750*****************************************************************         
000760 01  SW-SWITCHES.                                                         
000770     05 WS-FILE-STATUS              PIC X(02) VALUE SPACE.                
000780        88 FS-88-OK                            VALUE '00'.                
000790     05 WS-FILE-STATUS2             PIC X(02) VALUE SPACE.                
000800     05 WS-SW-FIN-ARCH               PIC X(01) VALUE 'N'.                 
000810        88 WS-88-FIN-ARCH                      VALUE 'S'.                 
000820     05 WS-SW-BORRAR-REGISTRO        PIC X(01) VALUE 'N'.                 
000830        88 WS-88-BORRAR-REGISTRO               VALUE 'S'.                 
000840                                                                          
000850*****************************************************************         
000860*                    DEFINICION DE CONSTANTES                   *         
000870*****************************************************************         
000880 01  CT-CONSTANTES.                                                       
000890     05 CT-RUTINA                   PIC X(08) VALUE 'NE1B0300'.           
000900     05 CT-1                        PIC 9(01) COMP VALUE 1.               
000910     05 CT-7                        PIC 9(01) COMP VALUE 7.               
000920     05 CT-100                      PIC 9(03) COMP VALUE 100.             
000930     05 CT-400                      PIC 9(03) COMP VALUE 400.             
000940                                                                          
000950*****************************************************************         
000960*                    DEFINICION DE CONTADORES                   *         
000970*****************************************************************         
000980 01  CN-CONTADORES.                                                       
000990     05 CN-EXAMINADOS               PIC 9(06) COMP.                       
001000     05 CN-BORRADOS                 PIC 9(06) COMP.                       
001010                                                                          
001020*****************************************************************         
001030*              TABLA DE DIAS POR MES (NO BISIESTO)              *         
001040*****************************************************************         
001050 01  TB-DIAS-POR-MES-VALORES.                                             
001060     05 FILLER                      PIC 9(02) VALUE 31.                   
001070     05 FILLER                      PIC 9(02) VALUE 28.                   
001080     05 FILLER                      PIC 9(02) VALUE 31.                   
001090     05 FILLER                      PIC 9(02) VALUE 30.                   
001100     05 FILLER                      PIC 9(02) VALUE 31.                   
001110     05 FILLER                      PIC 9(02) VALUE 30.                   
001120     05 FILLER                      PIC 9(02) VALUE 31.                   
001130     05 FILLER                      PIC 9(02) VALUE 31.                   
001140     05 FILLER                      PIC 9(02) VALUE 30.                   
001150     05 FILLER                      PIC 9(02) VALUE 31.                   
001160     05 FILLER                      PIC 9(02) VALUE 30.                   
001170     05 FILLER                      PIC 9(02) VALUE 31.                   
001180 01  TB-DIAS-POR-MES REDEFINES TB-DIAS-POR-MES-VALORES.                   
001190     05 TB-DIAS-MES  OCCURS 12 TIMES                                      
001200                      PIC 9(02).                                          
001210                                                                          
001220*****************************************************************         
001230*                 AREA DE TRABAJO DE FECHAS                     *         
001240*****************************************************************         
001250 01  WS-FECHA-SISTEMA                PIC 9(08).                           
001260 01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.                     
001270     05 WS-FS-AAAA                   PIC 9(04).                           
001280     05 WS-FS-MM                     PIC 9(02).                           
001290     05 WS-FS-DD                     PIC 9(02).                           
001300                                                                          
001310 01  WS-FECHA-CORTE-GRP.                                                  
001320     05 WS-FC-AAAA                   PIC 9(04) COMP.                      
001330     05 WS-FC-MM                     PIC 9(02) COMP.                      
001340     05 WS-FC-DD                     PIC 9(02) COMP.                      
001350 01  WS-FECHA-CORTE-ALT REDEFINES WS-FECHA-CORTE-GRP.                     
001360     05 WS-FC-BYTES                  PIC X(08).                           
001370                                                                          
001380 01  WS-DIAS-A-RESTAR                PIC 9(02) COMP.                      
001390 01  WS-DIAS-EN-EL-MES               PIC 9(02) COMP.                      
001400 01  WS-RESIDUO-BISIESTO             PIC 9(03) COMP.                      
001410                                                                          
001420 01  WS-FECHA-CORTE-TEXTO.                                                
001430     05 WS-FCT-AAAA                  PIC 9(04).                           
001440     05 FILLER                       PIC X(01) VALUE '-'.                 
001450     05 WS-FCT-MM                    PIC 9(02).                           
001460     05 FILLER                       PIC X(01) VALUE '-'.                 
001470     05 WS-FCT-DD                    PIC 9(02).                           
001480                                                                          
001490 01  WS-CREATED-AT-FECHA             PIC X(10).                           
001500                                                                          
001510*****************************************************************         
001520*                                                               *         
001530*              P R O C E D U R E   D I V I S I O N              *         
001540*                                                               *         
001550*****************************************************************         
001560 PROCEDURE DIVISION.                                                      
001570*****************************************************************         
001580*                            MAIN LINE                          *         
001590*****************************************************************         
001600                                                                          
001610 0000-MAINLINE.                                                           
001620                                                                          
001630     PERFORM 1000-INICIO                                                  
001640        THRU 1000-INICIO-EXIT                                             
001650                                                                          
001660     PERFORM 2000-PROCESO                                                 
001670        THRU 2000-PROCESO-EXIT                                            
001680       UNTIL WS-88-FIN-ARCH                                               
001690                                                                          
001700     PERFORM 3000-FINAL.                                                  
001710                                                                          
001720*****************************************************************         
001730*                           1000-INICIO                         *         
001740*****************************************************************         
001750 1000-INICIO.                                                             
001760                                                                          
001770     INITIALIZE CN-CONTADORES                                             
001780                                                                          
001790     PERFORM 1100-CALCULA-FECHA-CORTE                                     
001800        THRU 1100-CALCULA-FECHA-CORTE-EXIT                                
001810                                                                          
001820     OPEN INPUT  JOB-HISTORY-FILE                                         
001830     IF NOT FS-88-OK                                                      
001840        DISPLAY 'ERROR OPEN JOB-HISTORY-FILE: ' WS-FILE-STATUS            
001850        PERFORM 3000-FINAL                                                
001860     END-IF                                                               
001870                                                                          
001880     OPEN OUTPUT JOB-HISTORY-OUT                                          
001890                                                                          
001900     PERFORM 2100-LEE-HISTORIA                                            
001910        THRU 2100-LEE-HISTORIA-EXIT.                                      
001920                                                                          
001930 1000-INICIO-EXIT.                                                        
001940     EXIT.                                                                
001950                                                                          
001960*****************************************************************         
001970*              1100-CALCULA-FECHA-CORTE                         *         
001980*  TOMA LA FECHA DEL SISTEMA Y LE RESTA 7 DIAS, DIA POR DIA,    *         
001990*  RESPETANDO EL FIN DE MES Y DE ANIO, SIN USAR FUNCTIONS.      *         
002000*****************************************************************         
002010 1100-CALCULA-FECHA-CORTE.                                                
002020                                                                          
002030     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD                           
002040                                                                          
002050     MOVE WS-FS-AAAA                  TO WS-FC-AAAA                       
002060     MOVE WS-FS-MM                    TO WS-FC-MM                         
002070     MOVE WS-FS-DD                    TO WS-FC-DD                         
002080     MOVE CT-7                        TO WS-DIAS-A-RESTAR                 
002090                                                                          
002100     PERFORM 1110-RESTA-UN-DIA                                            
002110        THRU 1110-RESTA-UN-DIA-EXIT                                       
002120       VARYING WS-DIAS-A-RESTAR                                           
002130         FROM WS-DIAS-A-RESTAR BY -1                                      
002140         UNTIL WS-DIAS-A-RESTAR EQUAL ZERO                                
002150                                                                          
002160     MOVE WS-FC-AAAA                  TO WS-FCT-AAAA                      
002170     MOVE WS-FC-MM                    TO WS-FCT-MM                        
002180     MOVE WS-FC-DD                    TO WS-FCT-DD.                       
002190                                                                          
002200 1100-CALCULA-FECHA-CORTE-EXIT.                                           
002210     EXIT.                                                                
002220                                                                          
002230 1110-RESTA-UN-DIA.                                                       
002240                                                                          
002250     IF WS-FC-DD GREATER THAN CT-1                                        
002260        SUBTRACT CT-1                 FROM WS-FC-DD                       
002270     ELSE                                                                 
002280        IF WS-FC-MM GREATER THAN CT-1                                     
002290           SUBTRACT CT-1              FROM WS-FC-MM                       
002300        ELSE                                                              
002310           MOVE 12                    TO WS-FC-MM                         
002320           SUBTRACT CT-1              FROM WS-FC-AAAA                     
002330        END-IF                                                            
002340        PERFORM 1120-DIAS-DEL-MES-ANTERIOR                                
002350           THRU 1120-DIAS-DEL-MES-ANTERIOR-EXIT                           
002360        MOVE WS-DIAS-EN-EL-MES        TO WS-FC-DD                         
002370     END-IF.                                                              
002380                                                                          
002390 1110-RESTA-UN-DIA-EXIT.                                                  
002400     EXIT.                                                                
002410                                                                          
002420 1120-DIAS-DEL-MES-ANTERIOR.                                              
002430                                                                          
002440     MOVE TB-DIAS-MES (WS-FC-MM)      TO WS-DIAS-EN-EL-MES                
002450                                                                          
002460     IF WS-FC-MM EQUAL 2                                                  
002470        DIVIDE WS-FC-AAAA BY 4                                            
002480               GIVING WS-DIAS-A-RESTAR                                    
002490               REMAINDER WS-RESIDUO-BISIESTO                              
002500        IF WS-RESIDUO-BISIESTO EQUAL ZERO                                 
002510           DIVIDE WS-FC-AAAA BY CT-100                                    
002520                  GIVING WS-DIAS-A-RESTAR                                 
002530                  REMAINDER WS-RESIDUO-BISIESTO                           
002540           IF WS-RESIDUO-BISIESTO NOT EQUAL ZERO                          
002550              MOVE 29                 TO WS-DIAS-EN-EL-MES                
002560           ELSE                                                           
002570              DIVIDE WS-FC-AAAA BY CT-400                                 
002580                     GIVING WS-DIAS-A-RESTAR                              
002590                     REMAINDER WS-RESIDUO-BISIESTO                        
002600              IF WS-RESIDUO-BISIESTO EQUAL ZERO                           
002610                 MOVE 29              TO WS-DIAS-EN-EL-MES                
002620              END-IF                                                      
002630           END-IF                                                         
002640        END-IF                                                            
002650     END-IF                                                               
002660                                                                          
002670     MOVE CT-7                        TO WS-DIAS-A-RESTAR.                
002680                                                                          
002690 1120-DIAS-DEL-MES-ANTERIOR-EXIT.                                         
002700     EXIT.                                                                
002710                                                                          
002720*****************************************************************         
002730*                    2100-LEE-HISTORIA                          *         
002740*****************************************************************         
002750 2100-LEE-HISTORIA.                                                       
002760                                                                          
002770     READ JOB-HISTORY-FILE                                                
002780          AT END                                                          
002790          SET WS-88-FIN-ARCH           TO TRUE                            
002800          NOT AT END                                                      
002810          ADD CT-1                     TO CN-EXAMINADOS                   
002820     END-READ.                                                            
002830                                                                          
002840 2100-LEE-HISTORIA-EXIT.                                                  
002850     EXIT.                                                                
002860                                                                          
002870*****************************************************************         
002880*                           2000-PROCESO                        *         
002890*****************************************************************         
002900 2000-PROCESO.                                                            
002910                                                                          
002920     PERFORM 2200-EVALUA-RETENCION                                        
002930        THRU 2200-EVALUA-RETENCION-EXIT                                   
002940                                                                          
002950     IF WS-88-BORRAR-REGISTRO                                             
002960        ADD CT-1                       TO CN-BORRADOS                     
002970     ELSE                                                                 
002980        PERFORM 2300-COPIA-REGISTRO                                       
002990           THRU 2300-COPIA-REGISTRO-EXIT                                  
003000     END-IF                                                               
003010                                                                          
003020     PERFORM 2100-LEE-HISTORIA                                            
003030        THRU 2100-LEE-HISTORIA-EXIT.                                      
003040                                                                          
003050 2000-PROCESO-EXIT.                                                       
003060     EXIT.                                                                
003070                                                                          
003080*****************************************************************         
003090*                 2200-EVALUA-RETENCION                         *         
003100*  UN REGISTRO SE BORRA SOLO SI SU FECHA DE ALTA ES ANTERIOR AL *         
003110*  CORTE DE 7 DIAS Y SU ESTADO ES TERMINAL (COMPLETED, FAILED   *         
003120*  O CANCELLED). PENDING E IN-PROGRESS NUNCA SE BORRAN.        *          
003130*****************************************************************         
003140 2200-EVALUA-RETENCION.                                                   
003150                                                                          
003160     SET WS-88-BORRAR-REGISTRO         TO FALSE                           
003170     MOVE JOB0-CREATED-AT (1:10)       TO WS-CREATED-AT-FECHA             
003180                                                                          
003190     IF WS-CREATED-AT-FECHA LESS THAN WS-FECHA-CORTE-TEXTO                
003200        IF JOB0-88-COMPLETO OR JOB0-88-FALLIDO                            
003210                            OR JOB0-88-CANCELADO                          
003220           SET WS-88-BORRAR-REGISTRO   TO TRUE                            
003230        END-IF                                                            
003240     END-IF.                                                              
003250                                                                          
003260 2200-EVALUA-RETENCION-EXIT.                                              
003270     EXIT.                                                                
003280                                                                          
003290*****************************************************************         
003300*                  2300-COPIA-REGISTRO                          *         
003310*****************************************************************         
003320 2300-COPIA-REGISTRO.                                                     
003330                                                                          
003340     MOVE REG-JOB-HISTORY              TO REG-JOB-HISTORY-OUT             
003350     WRITE REG-JOB-HISTORY-OUT.                                           
003360                                                                          
003370 2300-COPIA-REGISTRO-EXIT.                                                
003380     EXIT.                                                                
003390                                                                          
003400*****************************************************************         
003410*                              3000-FINAL                       *         
003420*****************************************************************         
003430 3000-FINAL.                                                              
003440                                                                          
003450     CLOSE JOB-HISTORY-FILE                                               
003460           JOB-HISTORY-OUT                                                
003470                                                                          
003480     DISPLAY '***********************************************'            
003490     DISPLAY 'BARRIDO DE RETENCION DE HISTORIA DE JOBS.'                  
003500     DISPLAY 'FECHA DE CORTE:     ' WS-FECHA-CORTE-TEXTO                  
003510     DISPLAY 'JOBS EXAMINADOS:    ' CN-EXAMINADOS                         
003520     DISPLAY 'JOBS BORRADOS:      ' CN-BORRADOS                           
003530     DISPLAY '***********************************************'            
003540                                                                          
003550     STOP RUN.                                                            
