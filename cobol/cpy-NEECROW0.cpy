000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECROW0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE COMUNICACION PARA FILA DE IMPORTACION   *         
000060*               MASIVA DE MIEMBROS (EXCEL-UPLOAD).              *         
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 110 POSICIONES.                          *         
000110*           PREFIJO  : ROW0.                                    *         
000120*                                                               *         
000130* 09/02/2024 RGOMEZ    NEA0302  VERSION INICIAL.                *         
000140*****************************************************************         
000150                                                                          
000160     05 NEECROW0.                                                         
000170        10 ROW0-ROW-NUMBER               PIC 9(06).                       
000180        10 ROW0-ROW-NAME                  PIC X(25).                      
000190        10 ROW0-ROW-EMAIL                 PIC X(64).                      
000200        10 ROW0-ROW-PHONE                 PIC X(12).                      
000210        10 FILLER                         PIC X(03).                      
