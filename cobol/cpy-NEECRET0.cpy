000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECRET0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE COMUNICACION PARA RESULTADO DE          *         
000060*               VALIDACION Y REGISTRO DE MIEMBROS.              *         
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 197 POSICIONES.                          *         
000110*           PREFIJO  : RET0.                                    *         
000120*                                                               *         
000130* 22/02/2022 GFORRICH  NEA0100  VERSION INICIAL (SOBRE DB2/     *         
000140*                                CICS).                         *         
000150* 09/02/2024 RGOMEZ    NEA0301  SE QUITA BLOQUE DB2/CICS, QUEDA *         
000160*                                SOLO EL RESULTADO DE REGLAS DE *         
000170*                                NEGOCIO DEL PADRON.            *         
000180*****************************************************************         
000190                                                                          
000200     02  NEECRET0.                                                        
000210                                                                          
000220         05  RET0-COD-RET                     PIC X(02).                  
000230             88 RET0-88-OK             VALUE '00'.                        
000240             88 RET0-88-COD-AVISO      VALUE '10'.                        
000250             88 RET0-88-COD-ERROR      VALUE '20'.                        
000260                                                                          
000270         05  RET0-PROGRAMA                    PIC  X(08).                 
000280                                                                          
000290         05  RET0-COD-ERROR                   PIC  X(07).                 
000300                                                                          
000310         05  RET0-VAR1-ERROR                  PIC  X(20).                 
000320                                                                          
000330         05  RET0-VAR2-ERROR                  PIC  X(20).                 
000340                                                                          
000350         05  RET0-MENSAJE                     PIC  X(120).                
000360                                                                          
000370         05  FILLER                           PIC  X(20).                 
