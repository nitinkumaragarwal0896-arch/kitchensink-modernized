000010*****************************************************************         
000020* NOMBRE DEL OBJETO:  NEECDEL0                                  *         
000030*                                                               *         
000040* DESCRIPCION:  UN ITEM DE LA LISTA DE BAJA MASIVA DE MIEMBROS  *         
000050*               (BULK-DELETE).                                 *          
000060*                                                               *         
000070*           LONGITUD : 30 POSICIONES.                          *          
000080*           PREFIJO  : DEL0.                                   *          
000090*                                                               *         
000100* 09/02/2024 RGOMEZ    NEA0303  VERSION INICIAL.                *         
000110*****************************************************************         
000120      05 NEECDEL0.                                                        
000130        10 DEL0-ITEM-MEMBER-ID           PIC X(24).                       
000140        10 FILLER                        PIC X(06).                       
