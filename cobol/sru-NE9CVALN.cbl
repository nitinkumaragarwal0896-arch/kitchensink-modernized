000010*****************************************************************         
000020* Program name:    NE9CVALN.                                   *          
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 12/02/1987 RGOMEZ        NEA0310 Initial version - name field *         
000090*                          validation, replaces the DB2 EMP     *         
000100*                          NOT NULL checks on FIRSTNME/LASTNAME.*         
000110* 03/04/1987 MPAEZ         NEA0322 Adds the digit-scan rule -   *         
000120*                          member names may not contain 0-9.    *         
000130* 22/09/1999 CTORRES       NEA0356 Y2K - WS-FECHA-TRABAJO       *         
000140*                          widened to 4-digit year.             *         
000150* 08/06/2010 RGOMEZ        NEA0480 Trimmed-length now computed  *         
000160*                          with a right-to-left scan instead of *         
000170*                          the retired STRING/UNSTRING helper.  *         
000180*****************************************************************         
000190*****************************************************************         
000200*                                                               *         
000210*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000220*                                                               *         
000230*****************************************************************         
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID.  NE9CVALN.                                                   
000260 AUTHOR. RICARDO GOMEZ.                                                   
000270 INSTALLATION. IBM Z/OS.                                                  
000280 DATE-WRITTEN. 12/02/1987.                                                
000290 DATE-COMPILED. 12/02/1987.                                               
000300 SECURITY. CONFIDENTIAL.                                                  
000310*****************************************************************         
000320*                                                               *         
000330*             E N V I R O N M E N T   D I V I S I O N           *         
000340*                                                               *         
000350*****************************************************************         
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SPECIAL-NAMES.                                                           
000390     CLASS CLASE-DIGITOS   IS '0' THRU '9'.                               
000400*****************************************************************         
000410*                                                               *         
000420*                      D A T A   D I V I S I O N                *         
000430*                                                               *         
000440*****************************************************************         
000450 DATA DIVISION.                                                           
000460 WORKING-STORAGE SECTION.                                                 
000470 01  CT-CONSTANTES.                                                       
000480     05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALN'.            
000490                                                                          
000500 01  WS-VARIABLE.                                                         
000510     05 WS-SUB                     PIC 9(02) COMP.                        
000520                                                                          
000530 01  WS-LONGITUD-GRP.                                                     
000540     05 WS-LONGITUD                PIC 9(02) COMP.                        
000550 01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.                           
000560     05 WS-LONGITUD-BYTES          PIC X(02).                             
000570                                                                          
000580 01  WS-SW-VARIABLE.                                                      
000590     05 WS-SW-TIENE-DIGITO         PIC X(01) VALUE 'N'.                   
000600        88 WS-88-TIENE-DIGITO                VALUE 'S'.                   
000610                                                                          
000620 01  WS-NOMBRE-AREA.                                                      
000630     05 WS-NOMBRE                  PIC X(25).                             
000640 01  WS-NOMBRE-TABLA REDEFINES WS-NOMBRE-AREA.                            
000650     05 WS-NOMBRE-CHAR             PIC X(01) OCCURS 25 TIMES.             
000660                                                                          
000670 01  WS-FECHA-TRABAJO.                                                    
000680     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
000690 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
000700     05 WS-FECHA-AAAA              PIC 9(04).                             
000710     05 WS-FECHA-MM                PIC 9(02).                             
000720     05 WS-FECHA-DD                PIC 9(02).                             
000730                                                                          
000740 01  ME-MENSAJES.                                                         
000750     05 ME-NOMBRE-OBLIGATORIO      PIC X(07) VALUE 'NEE3001'.             
000760     05 ME-NOMBRE-CON-DIGITOS      PIC X(07) VALUE 'NEE3002'.             
000770                                                                          
000780 01  MT-TEXTOS.                                                           
000790     05 MT-NOMBRE-OBLIGATORIO      PIC X(60)                              
000800        VALUE 'Name is required'.                                         
000810     05 MT-NOMBRE-CON-DIGITOS      PIC X(60)                              
000820        VALUE 'Name must not contain digit characters'.                   
000830                                                                          
000840*****************************************************************         
000850*                     DEFINICION DE LINKAGE                     *         
000860*****************************************************************         
000870 LINKAGE SECTION.                                                         
000880 01  LN-VAR.                                                              
000890     COPY NEECVLN0.                                                       
000900 01  WS-NEECRET0-01.                                                      
000910     COPY NEECRET0.                                                       
000920                                                                          
000930*****************************************************************         
000940*                                                               *         
000950*              P R O C E D U R E   D I V I S I O N              *         
000960*                                                               *         
000970*****************************************************************         
000980 PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.                          
000990                                                                          
001000 0000-MAINLINE.                                                           
001010                                                                          
001020     PERFORM 1000-INICIO                                                  
001030        THRU 1000-INICIO-EXIT                                             
001040                                                                          
001050     PERFORM 2000-VALIDA-NOMBRE                                           
001060        THRU 2000-VALIDA-NOMBRE-EXIT                                      
001070                                                                          
001080     PERFORM 3000-FIN.                                                    
001090                                                                          
001100*****************************************************************         
001110*                         1000-INICIO                           *         
001120*****************************************************************         
001130 1000-INICIO.                                                             
001140                                                                          
001150     INITIALIZE WS-NEECRET0-01                                            
001160     SET        RET0-88-OK             TO TRUE                            
001170                                                                          
001180     MOVE VLN0-NOMBRE                  TO WS-NOMBRE                       
001190                                                                          
001200     MOVE ZERO                         TO WS-LONGITUD                     
001210     SET WS-88-TIENE-DIGITO            TO FALSE                           
001220                                                                          
001230     PERFORM 1100-CALCULA-LONGITUD                                        
001240        THRU 1100-CALCULA-LONGITUD-EXIT                                   
001250       VARYING WS-SUB FROM 25 BY -1                                       
001260         UNTIL WS-SUB < 1                                                 
001270            OR WS-NOMBRE-CHAR (WS-SUB) NOT EQUAL SPACE.                   
001280                                                                          
001290 1000-INICIO-EXIT.                                                        
001300     EXIT.                                                                
001310                                                                          
001320 1100-CALCULA-LONGITUD.                                                   
001330                                                                          
001340     MOVE WS-SUB                       TO WS-LONGITUD.                    
001350                                                                          
001360 1100-CALCULA-LONGITUD-EXIT.                                              
001370     EXIT.                                                                
001380                                                                          
001390*****************************************************************         
001400*                    2000-VALIDA-NOMBRE                         *         
001410*  REGLA DE NOMBRE: OBLIGATORIO, 1-25 POSICIONES, SIN DIGITOS.  *         
001420*  SE APLICA EN ESTE ORDEN - LA PRIMERA QUE FALLA GANA.         *         
001430*****************************************************************         
001440 2000-VALIDA-NOMBRE.                                                      
001450                                                                          
001460     IF WS-LONGITUD EQUAL ZERO                                            
001470                                                                          
001480        SET RET0-88-COD-ERROR         TO TRUE                             
001490        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001500        MOVE ME-NOMBRE-OBLIGATORIO    TO RET0-COD-ERROR                   
001510        MOVE MT-NOMBRE-OBLIGATORIO    TO RET0-MENSAJE                     
001520                                                                          
001530        PERFORM 3000-FIN                                                  
001540                                                                          
001550     END-IF                                                               
001560                                                                          
001570     PERFORM 2100-BUSCA-DIGITO                                            
001580        THRU 2100-BUSCA-DIGITO-EXIT                                       
001590       VARYING WS-SUB FROM 1 BY 1                                         
001600         UNTIL WS-SUB > WS-LONGITUD                                       
001610            OR WS-88-TIENE-DIGITO                                         
001620                                                                          
001630     IF WS-88-TIENE-DIGITO                                                
001640                                                                          
001650        SET RET0-88-COD-ERROR         TO TRUE                             
001660        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001670        MOVE ME-NOMBRE-CON-DIGITOS    TO RET0-COD-ERROR                   
001680        MOVE MT-NOMBRE-CON-DIGITOS    TO RET0-MENSAJE                     
001690                                                                          
001700     END-IF.                                                              
001710                                                                          
001720 2000-VALIDA-NOMBRE-EXIT.                                                 
001730     EXIT.                                                                
001740                                                                          
001750 2100-BUSCA-DIGITO.                                                       
001760                                                                          
001770     IF WS-NOMBRE-CHAR (WS-SUB) IS CLASE-DIGITOS                          
001780        SET WS-88-TIENE-DIGITO         TO TRUE                            
001790     END-IF.                                                              
001800                                                                          
001810 2100-BUSCA-DIGITO-EXIT.                                                  
001820     EXIT.                                                                
001830                                                                          
001840*****************************************************************         
001850*                           3000-FIN                            *         
001860*****************************************************************         
001870 3000-FIN.                                                                
001880                                                                          
001890     GOBACK.                                                              
