000010*****************************************************************         
000020* Program name:    NE9CMEM0.                                   *          
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 09/02/1987 RGOMEZ        NEA0301 Initial version - registry   *         
000090*                          CRUD core for the member padron,     *         
000100*                          replaces the DSN81310.EMP DB2 CRUD.  *         
000110* 14/02/1987 RGOMEZ        NEA0305 Sequential scan on MEMBER-   *         
000120*                          FILE by MEMBER-EMAIL for the         *         
000130*                          duplicate-email rule.                *         
000140* 27/03/1987 MPAEZ         NEA0318 MEMBER-ID now generated here *         
000150*                          on REGISTRAR (MBR + 21 digit RRN).   *         
000160* 11/09/1998 CTORRES       NEA0355 Y2K - WS-FECHA-TRABAJO       *         
000170*                          widened to 4-digit year, callers     *         
000180*                          reviewed for windowed dates.         *         
000190* 02/05/2001 LSILVA        NEA0402 File-status 35 on first run  *         
000200*                          (MEMBER-FILE does not exist yet)     *         
000210*                          now formats the file instead of      *         
000220*                          abending the step.                   *         
000230* 19/11/2006 RGOMEZ        NEA0470 Corrige BORRAR: se devuelve  *         
000240*                          el email del miembro borrado para    *         
000250*                          el detalle del reporte de job.       *         
000260*****************************************************************         
000270*****************************************************************         
000280*                                                               *         
000290*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000300*                                                               *         
000310*****************************************************************         
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID.  NE9CMEM0.                                                   
000340 AUTHOR. RICARDO GOMEZ.                                                   
000350 INSTALLATION. IBM Z/OS.                                                  
000360 DATE-WRITTEN. 09/02/1987.                                                
000370 DATE-COMPILED. 09/02/1987.                                               
000380 SECURITY. CONFIDENTIAL.                                                  
000390*****************************************************************         
000400*                                                               *         
000410*             E N V I R O N M E N T   D I V I S I O N           *         
000420*                                                               *         
000430*****************************************************************         
000440 ENVIRONMENT DIVISION.                                                    
000450                                                                          
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     CLASS CLASE-DIGITOS   IS '0' THRU '9'.                               
000490                                                                          
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT MEMBER-FILE ASSIGN       TO MEMBRAL                           
000530                        ORGANIZATION IS RELATIVE                          
000540                        ACCESS MODE  IS DYNAMIC                           
000550                        RELATIVE KEY IS WS-MEM-PUNTERO                    
000560                        FILE STATUS  IS WS-FILE-STATUS.                   
000570*****************************************************************         
000580*                                                               *         
000590*                      D A T A   D I V I S I O N                *         
000600*                                                               *         
000610*****************************************************************         
000620 DATA DIVISION.                                                           
000630 FILE SECTION.                                                            
000640 FD  MEMBER-FILE                                                          
000650     RECORDING MODE IS F                                                  
000660     BLOCK CONTAINS 0 RECORDS                                             
000670     RECORD CONTAINS 130 CHARACTERS.                                      
000680 01  REG-MEMBER-FILE.                                                     
000690     COPY NEECMEM0.                                                       
000700                                                                          
000710 WORKING-STORAGE SECTION.                                                 
000720*****************************************************************         
000730*                    DEFINICION DE SWITCHES                     *         
000740*****************************************************************         
000750 01 SW-SWITCHES.                                                          
000760     05 WS-FILE-STATUS             PIC X(02) VALUE SPACE.                 
000770        88 FS-88-OK                            VALUE '00'.                
000780        88 FS-88-NO-EXISTE-ARCHIVO             VALUE '35'.                
000790     05 WS-SW-ABIERTO              PIC X(01) VALUE 'N'.                   
000800        88 WS-88-YA-ABIERTO                   VALUE 'S'.                  
000810     05 WS-SW-ENCONTRADO           PIC X(01) VALUE 'N'.                   
000820        88 WS-88-ENCONTRADO                   VALUE 'S'.                  
000830     05 WS-SW-FIN-ARCHIVO          PIC X(01) VALUE 'N'.                   
000840        88 WS-88-FIN-ARCHIVO                  VALUE 'S'.                  
000850                                                                          
000860*****************************************************************         
000870*                    DEFINICION DE CONSTANTES                   *         
000880*****************************************************************         
000890 01  CT-CONSTANTES.                                                       
000900     05 CT-RUTINA                  PIC X(08) VALUE 'NE9CMEM0'.            
000910     05 CT-PREFIJO-ID              PIC X(03) VALUE 'MBR'.                 
000920     05 CT-CAMPO-ID                PIC X(09) VALUE 'MEMBER ID'.           
000930     05 CT-CAMPO-NOMBRE            PIC X(11) VALUE 'MEMBER NAME'.         
000940     05 CT-CAMPO-EMAIL             PIC X(12) VALUE 'MEMBER EMAIL'.        
000950     05 CT-CAMPO-TELEFONO          PIC X(12) VALUE 'MEMBER PHONE'.        
000960     05 CT-OPCION                  PIC X(06) VALUE 'OPCION'.              
000970                                                                          
000980*****************************************************************         
000990*                     DEFINICION DE VARIABLES.                  *         
001000*****************************************************************         
001010 01  WS-VARIABLE.                                                         
001020     05 WS-CONTADOR                PIC 9(05) COMP.                        
001030     05 WS-MEM-PUNTERO             PIC 9(08) COMP.                        
001040     05 WS-MEM-MAX-RRN             PIC 9(08) COMP.                        
001050                                                                          
001060 01  WS-MEM-PUNTERO-GRP.                                                  
001070     05 WS-MEM-PUNTERO-BIN         PIC 9(08) COMP.                        
001080 01  WS-MEM-PUNTERO-ALT REDEFINES WS-MEM-PUNTERO-GRP.                     
001090     05 WS-MEM-PUNTERO-BYTES       PIC X(04).                             
001100                                                                          
001110 01  WS-MEMBER-ID-GEN              PIC X(24).                             
001120 01  WS-MEMBER-ID-DESGLOSE REDEFINES WS-MEMBER-ID-GEN.                    
001130     05 WS-ID-PREFIJO              PIC X(03).                             
001140     05 WS-ID-NUMERO-DISPLAY       PIC 9(21).                             
001150                                                                          
001160 01  WS-FECHA-TRABAJO.                                                    
001170     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
001180 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001190     05 WS-FECHA-AAAA              PIC 9(04).                             
001200     05 WS-FECHA-MM                PIC 9(02).                             
001210     05 WS-FECHA-DD                PIC 9(02).                             
001220                                                                          
001230 01  MA-AVISOS.                                                           
001240     05 MA-NO-EXISTE               PIC X(07) VALUE 'NEA0002'.             
001250                                                                          
001260 01  ME-MENSAJES.                                                         
001270     05 ME-CAMPO-OBLIGATORIO       PIC X(07) VALUE 'NEE2001'.             
001280     05 ME-REG-DUPLICADO           PIC X(07) VALUE 'NEE2010'.             
001290     05 ME-OPCION-INVALIDA         PIC X(07) VALUE 'NEE2100'.             
001300                                                                          
001310 01  MT-TEXTOS.                                                           
001320     05 MT-EMAIL-DUPLICADO         PIC X(40)                              
001330        VALUE 'duplicate email'.                                          
001340     05 MT-MIEMBRO-NO-EXISTE       PIC X(40)                              
001350        VALUE 'Member not found'.                                         
001360                                                                          
001370*****************************************************************         
001380*                     DEFINICION DE LINKAGE                     *         
001390*****************************************************************         
001400 LINKAGE SECTION.                                                         
001410 01  WS-NEECMCA0-01.                                                      
001420     COPY NEECMCA0.                                                       
001430 01  WS-NEECRET0-01.                                                      
001440     COPY NEECRET0.                                                       
001450                                                                          
001460*****************************************************************         
001470*                                                               *         
001480*              P R O C E D U R E   D I V I S I O N              *         
001490*                                                               *         
001500*****************************************************************         
001510 PROCEDURE DIVISION USING WS-NEECMCA0-01 WS-NEECRET0-01.                  
001520                                                                          
001530*****************************************************************         
001540*                        0000-MAINLINE                          *         
001550*****************************************************************         
001560 0000-MAINLINE.                                                           
001570                                                                          
001580     PERFORM 1000-INICIO                                                  
001590        THRU 1000-INICIO-EXIT                                             
001600                                                                          
001610     PERFORM 2000-PROCESO                                                 
001620        THRU 2000-PROCESO-EXIT                                            
001630                                                                          
001640     PERFORM 3000-FIN.                                                    
001650                                                                          
001660*****************************************************************         
001670*                         1000-INICIO                           *         
001680*****************************************************************         
001690 1000-INICIO.                                                             
001700                                                                          
001710     INITIALIZE WS-NEECRET0-01                                            
001720     SET        RET0-88-OK            TO TRUE                             
001730                                                                          
001740     PERFORM 1100-ABRIR-ARCHIVO                                           
001750        THRU 1100-ABRIR-ARCHIVO-EXIT                                      
001760                                                                          
001770     PERFORM 1200-VALIDA-OBLIGATORIOS                                     
001780        THRU 1200-VALIDA-OBLIGATORIOS-EXIT.                               
001790                                                                          
001800 1000-INICIO-EXIT.                                                        
001810     EXIT.                                                                
001820                                                                          
001830*****************************************************************         
001840*                     1100-ABRIR-ARCHIVO                        *         
001850*  MANTIENE EL ARCHIVO ABIERTO ENTRE LLAMADAS: SOLO SE ABRE LA  *         
001860*  PRIMERA VEZ QUE ESTA RUTINA ES INVOCADA EN EL STEP.          *         
001870*****************************************************************         
001880 1100-ABRIR-ARCHIVO.                                                      
001890                                                                          
001900     IF NOT WS-88-YA-ABIERTO                                              
001910                                                                          
001920        OPEN I-O MEMBER-FILE                                              
001930                                                                          
001940        EVALUATE TRUE                                                     
001950            WHEN FS-88-OK                                                 
001960                 CONTINUE                                                 
001970            WHEN FS-88-NO-EXISTE-ARCHIVO                                  
001980                 OPEN OUTPUT MEMBER-FILE                                  
001990                 CLOSE       MEMBER-FILE                                  
002000                 OPEN I-O    MEMBER-FILE                                  
002010            WHEN OTHER                                                    
002020                 DISPLAY 'ERROR OPEN MEMBER-FILE CODE: '                  
002030                         WS-FILE-STATUS                                   
002040                 PERFORM 3000-FIN                                         
002050        END-EVALUATE                                                      
002060                                                                          
002070        SET WS-88-YA-ABIERTO   TO TRUE                                    
002080                                                                          
002090        PERFORM 1150-CALCULA-MAX-RRN                                      
002100           THRU 1150-CALCULA-MAX-RRN-EXIT                                 
002110                                                                          
002120     END-IF.                                                              
002130                                                                          
002140 1100-ABRIR-ARCHIVO-EXIT.                                                 
002150     EXIT.                                                                
002160                                                                          
002170*****************************************************************         
002180*                  1150-CALCULA-MAX-RRN                         *         
002190*  RECORRE EL ARCHIVO UNA SOLA VEZ PARA UBICAR EL PUNTERO       *         
002200*  RELATIVO MAS ALTO YA UTILIZADO.                              *         
002210*****************************************************************         
002220 1150-CALCULA-MAX-RRN.                                                    
002230                                                                          
002240     MOVE ZEROS                       TO WS-MEM-MAX-RRN                   
002250     MOVE 1                           TO WS-MEM-PUNTERO                   
002260     SET WS-88-FIN-ARCHIVO            TO FALSE                            
002270                                                                          
002280     START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO                
002290         INVALID KEY                                                      
002300         SET WS-88-FIN-ARCHIVO        TO TRUE                             
002310     END-START                                                            
002320                                                                          
002330     PERFORM 1155-LEE-CONTAR                                              
002340        THRU 1155-LEE-CONTAR-EXIT                                         
002350       UNTIL WS-88-FIN-ARCHIVO.                                           
002360                                                                          
002370 1150-CALCULA-MAX-RRN-EXIT.                                               
002380     EXIT.                                                                
002390                                                                          
002400 1155-LEE-CONTAR.                                                         
002410                                                                          
002420     READ MEMBER-FILE NEXT RECORD                                         
002430         AT END                                                           
002440         SET WS-88-FIN-ARCHIVO        TO TRUE                             
002450         NOT AT END                                                       
002460         MOVE WS-MEM-PUNTERO           TO WS-MEM-MAX-RRN                  
002470     END-READ.                                                            
002480                                                                          
002490 1155-LEE-CONTAR-EXIT.                                                    
002500     EXIT.                                                                
002510                                                                          
002520*****************************************************************         
002530*                  1200-VALIDA-OBLIGATORIOS                     *         
002540*****************************************************************         
002550 1200-VALIDA-OBLIGATORIOS.                                                
002560                                                                          
002570     IF MCA0-OPCION EQUAL SPACES OR LOW-VALUES                            
002580                                                                          
002590        SET RET0-88-COD-ERROR         TO TRUE                             
002600        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
002610        MOVE CT-OPCION                TO RET0-VAR1-ERROR                  
002620        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR                   
002630                                                                          
002640        PERFORM 3000-FIN                                                  
002650                                                                          
002660     END-IF.                                                              
002670                                                                          
002680 1200-VALIDA-OBLIGATORIOS-EXIT.                                           
002690     EXIT.                                                                
002700                                                                          
002710*****************************************************************         
002720*                           2000-PROCESO                        *         
002730*****************************************************************         
002740 2000-PROCESO.                                                            
002750                                                                          
002760     EVALUATE TRUE                                                        
002770         WHEN MCA0-88-REGISTRAR                                           
002780              PERFORM 2100-REGISTRAR                                      
002790                 THRU 2100-REGISTRAR-EXIT                                 
002800         WHEN MCA0-88-BUSCAR-ID                                           
002810              PERFORM 2200-BUSCAR-ID                                      
002820                 THRU 2200-BUSCAR-ID-EXIT                                 
002830         WHEN MCA0-88-BUSCAR-EMAIL                                        
002840              PERFORM 2300-BUSCAR-EMAIL                                   
002850                 THRU 2300-BUSCAR-EMAIL-EXIT                              
002860         WHEN MCA0-88-BORRAR                                              
002870              PERFORM 2400-BORRAR                                         
002880                 THRU 2400-BORRAR-EXIT                                    
002890         WHEN OTHER                                                       
002900              SET RET0-88-COD-ERROR      TO TRUE                          
002910              MOVE CT-RUTINA             TO RET0-PROGRAMA                 
002920              MOVE CT-OPCION             TO RET0-VAR1-ERROR               
002930              MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR                
002940                                                                          
002950              PERFORM 3000-FIN                                            
002960                                                                          
002970     END-EVALUATE.                                                        
002980                                                                          
002990 2000-PROCESO-EXIT.                                                       
003000     EXIT.                                                                
003010                                                                          
003020*****************************************************************         
003030*                        2100-REGISTRAR                         *         
003040*    - VALIDA DUPLICADO POR EMAIL (REGLA DE NEGOCIO UNICA)      *         
003050*    - GENERA EL MEMBER-ID Y ESCRIBE EL REGISTRO                *         
003060*****************************************************************         
003070 2100-REGISTRAR.                                                          
003080                                                                          
003090     PERFORM 2120-BUSCA-POR-EMAIL                                         
003100        THRU 2120-BUSCA-POR-EMAIL-EXIT                                    
003110                                                                          
003120     IF WS-88-ENCONTRADO                                                  
003130                                                                          
003140        SET RET0-88-COD-ERROR      TO TRUE                                
003150        MOVE CT-RUTINA             TO RET0-PROGRAMA                       
003160        MOVE ME-REG-DUPLICADO      TO RET0-COD-ERROR                      
003170        MOVE MCA0-MEMBER-EMAIL     TO RET0-VAR1-ERROR                     
003180        MOVE MT-EMAIL-DUPLICADO    TO RET0-MENSAJE                        
003190                                                                          
003200     ELSE                                                                 
003210                                                                          
003220        PERFORM 2130-ESCRIBE-MIEMBRO                                      
003230           THRU 2130-ESCRIBE-MIEMBRO-EXIT                                 
003240                                                                          
003250     END-IF.                                                              
003260                                                                          
003270 2100-REGISTRAR-EXIT.                                                     
003280     EXIT.                                                                
003290                                                                          
003300*****************************************************************         
003310*                    2120-BUSCA-POR-EMAIL                       *         
003320*****************************************************************         
003330 2120-BUSCA-POR-EMAIL.                                                    
003340                                                                          
003350     MOVE 1                        TO WS-MEM-PUNTERO                      
003360     SET WS-88-FIN-ARCHIVO         TO FALSE                               
003370     SET WS-88-ENCONTRADO          TO FALSE                               
003380                                                                          
003390     START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO                
003400         INVALID KEY                                                      
003410         SET WS-88-FIN-ARCHIVO     TO TRUE                                
003420     END-START                                                            
003430                                                                          
003440     PERFORM 2125-LEE-Y-COMPARA-EMAIL                                     
003450        THRU 2125-LEE-Y-COMPARA-EMAIL-EXIT                                
003460       UNTIL WS-88-FIN-ARCHIVO OR WS-88-ENCONTRADO.                       
003470                                                                          
003480 2120-BUSCA-POR-EMAIL-EXIT.                                               
003490     EXIT.                                                                
003500                                                                          
003510 2125-LEE-Y-COMPARA-EMAIL.                                                
003520                                                                          
003530     READ MEMBER-FILE NEXT RECORD                                         
003540         AT END                                                           
003550         SET WS-88-FIN-ARCHIVO      TO TRUE                               
003560         NOT AT END                                                       
003570         IF MEM0-MEMBER-EMAIL EQUAL MCA0-MEMBER-EMAIL                     
003580            SET WS-88-ENCONTRADO     TO TRUE                              
003590         END-IF                                                           
003600     END-READ.                                                            
003610                                                                          
003620 2125-LEE-Y-COMPARA-EMAIL-EXIT.                                           
003630     EXIT.                                                                
003640                                                                          
003650*****************************************************************         
003660*                   2130-ESCRIBE-MIEMBRO                        *         
003670*****************************************************************         
003680 2130-ESCRIBE-MIEMBRO.                                                    
003690                                                                          
003700     ADD 1                         TO WS-MEM-MAX-RRN                      
003710     MOVE WS-MEM-MAX-RRN           TO WS-MEM-PUNTERO                      
003720                                                                          
003730     MOVE CT-PREFIJO-ID            TO WS-ID-PREFIJO                       
003740     MOVE WS-MEM-MAX-RRN           TO WS-ID-NUMERO-DISPLAY                
003750                                                                          
003760     MOVE WS-MEMBER-ID-GEN         TO MEM0-MEMBER-ID                      
003770     MOVE MCA0-MEMBER-NAME         TO MEM0-MEMBER-NAME                    
003780     MOVE MCA0-MEMBER-EMAIL        TO MEM0-MEMBER-EMAIL                   
003790     MOVE MCA0-MEMBER-PHONE        TO MEM0-MEMBER-PHONE                   
003800                                                                          
003810     WRITE REG-MEMBER-FILE                                                
003820                                                                          
003830     IF FS-88-OK                                                          
003840        MOVE MEM0-MEMBER-ID        TO MCA0-MEMBER-ID                      
003850        ADD 1                      TO WS-CONTADOR                         
003860     ELSE                                                                 
003870        SET RET0-88-COD-ERROR      TO TRUE                                
003880        MOVE CT-RUTINA             TO RET0-PROGRAMA                       
003890        DISPLAY 'ERROR WRITE MEMBER-FILE CODE: ' WS-FILE-STATUS           
003900     END-IF.                                                              
003910                                                                          
003920 2130-ESCRIBE-MIEMBRO-EXIT.                                               
003930     EXIT.                                                                
003940                                                                          
003950*****************************************************************         
003960*                        2200-BUSCAR-ID                         *         
003970*****************************************************************         
003980 2200-BUSCAR-ID.                                                          
003990                                                                          
004000     PERFORM 2210-BUSCA-POR-ID                                            
004010        THRU 2210-BUSCA-POR-ID-EXIT                                       
004020                                                                          
004030     IF WS-88-ENCONTRADO                                                  
004040        MOVE MEM0-MEMBER-NAME      TO MCA0-MEMBER-NAME                    
004050        MOVE MEM0-MEMBER-EMAIL     TO MCA0-MEMBER-EMAIL                   
004060        MOVE MEM0-MEMBER-PHONE     TO MCA0-MEMBER-PHONE                   
004070     ELSE                                                                 
004080        SET RET0-88-COD-AVISO      TO TRUE                                
004090        MOVE CT-RUTINA             TO RET0-PROGRAMA                       
004100        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR                      
004110        MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE                        
004120     END-IF.                                                              
004130                                                                          
004140 2200-BUSCAR-ID-EXIT.                                                     
004150     EXIT.                                                                
004160                                                                          
004170*****************************************************************         
004180*                    2210-BUSCA-POR-ID                          *         
004190*****************************************************************         
004200 2210-BUSCA-POR-ID.                                                       
004210                                                                          
004220     MOVE 1                        TO WS-MEM-PUNTERO                      
004230     SET WS-88-FIN-ARCHIVO         TO FALSE                               
004240     SET WS-88-ENCONTRADO          TO FALSE                               
004250                                                                          
004260     START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO                
004270         INVALID KEY                                                      
004280         SET WS-88-FIN-ARCHIVO     TO TRUE                                
004290     END-START                                                            
004300                                                                          
004310     PERFORM 2215-LEE-Y-COMPARA-ID                                        
004320        THRU 2215-LEE-Y-COMPARA-ID-EXIT                                   
004330       UNTIL WS-88-FIN-ARCHIVO OR WS-88-ENCONTRADO.                       
004340                                                                          
004350 2210-BUSCA-POR-ID-EXIT.                                                  
004360     EXIT.                                                                
004370                                                                          
004380 2215-LEE-Y-COMPARA-ID.                                                   
004390                                                                          
004400     READ MEMBER-FILE NEXT RECORD                                         
004410         AT END                                                           
004420         SET WS-88-FIN-ARCHIVO      TO TRUE                               
004430         NOT AT END                                                       
004440         IF MEM0-MEMBER-ID EQUAL MCA0-MEMBER-ID                           
004450            SET WS-88-ENCONTRADO     TO TRUE                              
004460         END-IF                                                           
004470     END-READ.                                                            
004480                                                                          
004490 2215-LEE-Y-COMPARA-ID-EXIT.                                              
004500     EXIT.                                                                
004510                                                                          
004520*****************************************************************         
004530*                       2300-BUSCAR-EMAIL                       *         
004540*  UTILIZADA POR EL DRIVER DE ALTA MASIVA PARA LA REGLA DE      *         
004550*  EMAIL DUPLICADO (VER TAMBIEN 2120-BUSCA-POR-EMAIL).          *         
004560*****************************************************************         
004570 2300-BUSCAR-EMAIL.                                                       
004580                                                                          
004590     PERFORM 2120-BUSCA-POR-EMAIL                                         
004600        THRU 2120-BUSCA-POR-EMAIL-EXIT                                    
004610                                                                          
004620     IF NOT WS-88-ENCONTRADO                                              
004630        SET RET0-88-COD-AVISO      TO TRUE                                
004640        MOVE CT-RUTINA             TO RET0-PROGRAMA                       
004650        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR                      
004660        MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE                        
004670     END-IF.                                                              
004680                                                                          
004690 2300-BUSCAR-EMAIL-EXIT.                                                  
004700     EXIT.                                                                
004710                                                                          
004720*****************************************************************         
004730*                         2400-BORRAR                           *         
004740*****************************************************************         
004750 2400-BORRAR.                                                             
004760                                                                          
004770     PERFORM 2210-BUSCA-POR-ID                                            
004780        THRU 2210-BUSCA-POR-ID-EXIT                                       
004790                                                                          
004800     IF WS-88-ENCONTRADO                                                  
004810                                                                          
004820        MOVE MEM0-MEMBER-EMAIL     TO MCA0-MEMBER-EMAIL                   
004830                                                                          
004840        DELETE MEMBER-FILE RECORD                                         
004850                                                                          
004860        IF NOT FS-88-OK                                                   
004870           DISPLAY 'ERROR DELETE MEMBER-FILE CODE: '                      
004880                   WS-FILE-STATUS                                         
004890        END-IF                                                            
004900                                                                          
004910     ELSE                                                                 
004920                                                                          
004930        SET RET0-88-COD-AVISO      TO TRUE                                
004940        MOVE CT-RUTINA             TO RET0-PROGRAMA                       
004950        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR                      
004960        MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE                        
004970                                                                          
004980     END-IF.                                                              
004990                                                                          
005000 2400-BORRAR-EXIT.                                                        
005010     EXIT.                                                                
005020                                                                          
005030*****************************************************************         
005040*                           3000-FIN                            *         
005050*****************************************************************         
005060 3000-FIN.                                                                
005070                                                                          
005080     GOBACK.                                                              
