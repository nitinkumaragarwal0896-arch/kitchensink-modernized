000010*****************************************************************         
000020* Program name:    NE1B0200.                                    *         
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 19/02/1987 RGOMEZ        NEA0321 Initial version - baja       *         
000090*                          masiva de miembros (BULK-DELETE),    *         
000100*                          reemplaza el cruce de dos archivos   *         
000110*                          de FINALB36 por una baja por ID      *         
000120*                          contra NE9CMEM0.                     *         
000130* 03/06/1987 MPAEZ         NEA0334 Chequeo de cancelacion antes *         
000140*                          de procesar cada item.               *         
000150* 20/08/1987 CTORRES       NEA0341 Snapshot de avance cada 5    *         
000160*                          items y en el ultimo.                *         
000170* 04/10/1998 CTORRES       NEA0356 Y2K - revisado, este         *         
000180*                          programa no maneja fechas con        *         
000190*                          ventana de 2 digitos.                *         
000200* 22/04/2025 MPAEZ         NEA0549 El avance de 2300 solo se    *         
000210*                          mostraba por consola - ahora tambien *         
000220*                          se refleja en JOB0-PROCESSED-ITEMS,  *         
000230*                          JOB0-SUCCESSFUL-ITEMS, JOB0-FAILED-  *         
000240*                          ITEMS y JOB0-PROGRESS-PCT del propio *         
000250*                          REG-JOB-SUMMARY en cada snapshot.    *         
000260* 30/05/2025 RGOMEZ        NEA0558 El chequeo de apertura de    *         
000270*                          DELREQ caia en 3000-END sin STOP     *         
000280*                          RUN y seguia de largo - se aisla en  *         
000290*                          1250 y ahora corta el job en         *         
000300*                          FALLIDO antes de abrir JOBRSLT.      *         
000310*****************************************************************         
000320*****************************************************************         
000330*                                                               *         
000340*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000350*                                                               *         
000360*****************************************************************         
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID.  NE1B0200.                                                   
000390 AUTHOR. RICARDO GOMEZ.                                                   
000400 INSTALLATION. IBM Z/OS.                                                  
000410 DATE-WRITTEN. 19/02/1987.                                                
000420 DATE-COMPILED. 19/02/1987.                                               
000430 SECURITY. CONFIDENTIAL.                                                  
000440*****************************************************************         
000450*                                                               *         
000460*             E N V I R O N M E N T   D I V I S I O N           *         
000470*                                                               *         
000480*****************************************************************         
000490 ENVIRONMENT DIVISION.                                                    
000500                                                                          
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM.                                                  
000540                                                                          
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570                                                                          
000580     SELECT DELETE-REQUEST-FILE ASSIGN      TO DELREQ                     
000590                               FILE STATUS  IS WS-FS-DELETE.              
000600                                                                          
000610     SELECT JOB-RESULT-FILE    ASSIGN       TO JOBRSLT                    
000620                               FILE STATUS  IS WS-FS-RESULT.              
000630                                                                          
000640     SELECT JOB-SUMMARY-FILE   ASSIGN       TO JOBSUMM                    
000650                               FILE STATUS  IS WS-FS-SUMARIO.             
000660                                                                          
000670     SELECT JOB-CONTROL-FILE   ASSIGN       TO JOBCTRL                    
000680                               ORGANIZATION IS RELATIVE                   
000690                               ACCESS MODE  IS RANDOM                     
000700                               RELATIVE KEY IS WS-JCT-PUNTERO             
000710                               FILE STATUS  IS WS-FS-CONTROL.             
000720*****************************************************************         
000730*                                                               *         
000740*                      D A T A   D I V I S I O N                *         
000750*                                                               *         
000760*****************************************************************         
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790 FD  DELETE-REQUEST-FILE                                                  
000800     RECORDING MODE IS F                                                  
000810     BLOCK CONTAINS 0 RECORDS                                             
000820     RECORD CONTAINS 30 CHARACTERS.                                       
000830 01  REG-DELETE-REQUEST.                                                  
000840     COPY NEECDEL0.                                                       
000850                                                                          
000860 FD  JOB-RESULT-FILE                                                      
000870     RECORDING MODE IS F                                                  
000880     BLOCK CONTAINS 0 RECORDS                                             
000890     RECORD CONTAINS 210 CHARACTERS.                                      
000900     COPY NEECJRS0.                                                       
000910                                                                          
000920 FD  JOB-SUMMARY-FILE                                                     
000930     RECORDING MODE IS F                                                  
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     RECORD CONTAINS 234 CHARACTERS.                                      
000960 01  REG-JOB-SUMMARY.                                                     
000970     COPY NEECJOB0.                                                       
000980                                                                          
000990 FD  JOB-CONTROL-FILE                                                     
001000     RECORDING MODE IS F                                                  
001010     BLOCK CONTAINS 0 RECORDS                                             
001020     RECORD CONTAINS 10 CHARACTERS.                                       
001030 01  REG-JOB-CONTROL.                                                     
001040     COPY NEECJCT0.                                                       
001050                                                                          
001060 WORKING-STORAGE SECTION.                                                 
001070*****************************************************************         
001080*                    DEFINICION DE SWITCHES                     *         
001090*****************************************************************         
001100 01  SW-SWITCHES.                                                         
001110     05 WS-FS-DELETE                PIC X(02) VALUE SPACE.                
001120        88 FS-88-DELETE-OK                     VALUE '00'.                
001130     05 WS-FS-RESULT                PIC X(02) VALUE SPACE.                
001140     05 WS-FS-SUMARIO               PIC X(02) VALUE SPACE.                
001150     05 WS-FS-CONTROL               PIC X(02) VALUE SPACE.                
001160        88 FS-88-CONTROL-OK                    VALUE '00'.                
001170        88 FS-88-CONTROL-NUEVO                 VALUE '23' '35'.           
001180     05 WS-SW-FIN-ARCHIVO           PIC X(01) VALUE 'N'.                  
001190        88 WS-88-FIN-ARCHIVO                  VALUE 'S'.                  
001200     05 WS-SW-CANCELADO             PIC X(01) VALUE 'N'.                  
001210        88 WS-88-CANCELADO                    VALUE 'S'.                  
001220     05 WS-SW-ITEM-BORRADO          PIC X(01) VALUE 'N'.                  
001230        88 WS-88-ITEM-BORRADO                 VALUE 'S'.                  
001240                                                                          
001250*****************************************************************         
001260*                    DEFINICION DE CONSTANTES                   *         
001270*****************************************************************         
001280 01  CT-CONSTANTES.                                                       
001290     05 CT-RUTINA                   PIC X(08) VALUE 'NE1B0200'.           
001300     05 CT-1                        PIC 9(01) COMP VALUE 1.               
001310     05 CT-5                        PIC 9(01) COMP VALUE 5.               
001320     05 CT-100                      PIC 9(03) COMP VALUE 100.             
001330     05 CT-NE9CMEM0                 PIC X(08) VALUE 'NE9CMEM0'.           
001340                                                                          
001350*****************************************************************         
001360*                    DEFINICION DE CONTADORES                   *         
001370*****************************************************************         
001380 01  CN-CONTADORES.                                                       
001390     05 CN-TOTAL-ITEMS              PIC 9(06) COMP.                       
001400     05 CN-PROCESSED-ITEMS          PIC 9(06) COMP.                       
001410     05 CN-SUCCESSFUL-ITEMS         PIC 9(06) COMP.                       
001420     05 CN-FAILED-ITEMS             PIC 9(06) COMP.                       
001430                                                                          
001440 01  WS-CONTADOR-GRP.                                                     
001450     05 WS-CONTADOR                 PIC 9(06) COMP.                       
001460 01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.                           
001470     05 WS-CONTADOR-BYTES           PIC X(04).                            
001480                                                                          
001490 01  WS-JCT-PUNTERO                 PIC 9(04) COMP VALUE 1.               
001500                                                                          
001510 01  WS-PROGRESO                    PIC 9(03) COMP.                       
001520                                                                          
001530*****************************************************************         
001540*                    AREAS DE TRABAJO DEL ITEM                  *         
001550*****************************************************************         
001560 01  WS-DESCRIPCION-ITEM            PIC X(60).                            
001570 01  WS-MENSAJE-ITEM                PIC X(120).                           
001580 01  WS-STRING-PUNTERO              PIC 9(03) COMP.                       
001590                                                                          
001600 01  WS-FECHA-TRABAJO.                                                    
001610     05 WS-FECHA-AAAAMMDD           PIC 9(08).                            
001620 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001630     05 WS-FECHA-AAAA               PIC 9(04).                            
001640     05 WS-FECHA-MM                 PIC 9(02).                            
001650     05 WS-FECHA-DD                 PIC 9(02).                            
001660                                                                          
001670 01  MT-TEXTOS.                                                           
001680     05 MT-MEMBER-ID-DESC           PIC X(12) VALUE 'Member ID: '.        
001690     05 MT-ERROR-APERTURA           PIC X(60)                             
001700        VALUE 'Unable to open the delete request file'.                   
001710                                                                          
001720 01  WS-MEMBER-ID-GRP.                                                    
001730     05 WS-MEMBER-ID-DISPLAY        PIC X(24).                            
001740 01  WS-MEMBER-ID-ALT REDEFINES WS-MEMBER-ID-GRP.                         
001750     05 WS-MID-PREFIJO              PIC X(03).                            
001760     05 WS-MID-NUMERO               PIC 9(21).                            
001770                                                                          
001780*****************************************************************         
001790*                     DEFINICION DE COPYBOOKS                   *         
001800*****************************************************************         
001810 01  WS-NEECMCA0-01.                                                      
001820     COPY NEECMCA0.                                                       
001830 01  WS-NEECRET0-01.                                                      
001840     COPY NEECRET0.                                                       
001850                                                                          
001860*****************************************************************         
001870*                                                               *         
001880*              P R O C E D U R E   D I V I S I O N              *         
001890*                                                               *         
001900*****************************************************************         
001910 PROCEDURE DIVISION.                                                      
001920*****************************************************************         
001930*                            MAIN LINE                          *         
001940*****************************************************************         
001950                                                                          
001960 0000-MAINLINE.                                                           
001970                                                                          
001980     PERFORM 1000-START                                                   
001990        THRU 1000-START-EXIT                                              
002000                                                                          
002010     PERFORM 2000-PROCESS                                                 
002020        THRU 2000-PROCESS-EXIT                                            
002030       UNTIL WS-88-FIN-ARCHIVO OR WS-88-CANCELADO                         
002040                                                                          
002050     PERFORM 3000-END.                                                    
002060                                                                          
002070*****************************************************************         
002080*                           1000-START                          *         
002090*****************************************************************         
002100 1000-START.                                                              
002110                                                                          
002120     INITIALIZE CN-CONTADORES                                             
002130                                                                          
002140     PERFORM 1100-CONTAR-ITEMS                                            
002150        THRU 1100-CONTAR-ITEMS-EXIT                                       
002160                                                                          
002170     PERFORM 1200-ABRIR-CONTROL                                           
002180        THRU 1200-ABRIR-CONTROL-EXIT                                      
002190                                                                          
002200     INITIALIZE REG-JOB-SUMMARY                                           
002210     SET  JOB0-88-BULK-DELETE         TO TRUE                             
002220     SET  JOB0-88-EN-PROCESO          TO TRUE                             
002230     MOVE CN-TOTAL-ITEMS              TO JOB0-TOTAL-ITEMS                 
002240                                                                          
002250     PERFORM 1250-ABRE-ARCHIVOS                                           
002260        THRU 1250-ABRE-ARCHIVOS-EXIT                                      
002270                                                                          
002280     PERFORM 1300-LEER-ITEM                                               
002290        THRU 1300-LEER-ITEM-EXIT.                                         
002300                                                                          
002310 1000-START-EXIT.                                                         
002320     EXIT.                                                                
002330                                                                          
002340*****************************************************************         
002350*                    1100-CONTAR-ITEMS                          *         
002360*  PRIMER PASADA: CUENTA LOS ITEMS DEL ARCHIVO DE BAJAS PARA    *         
002370*  CONOCER TOTAL-ITEMS ANTES DE ARRANCAR EL PROCESO REAL. SI    *         
002380*  DELREQ NO ABRE SE DEJA CN-TOTAL-ITEMS EN CERO Y EL CHEQUEO   *         
002390*  REAL DE 1250-ABRE-ARCHIVOS ES QUIEN CORTA EL JOB.            *         
002400*****************************************************************         
002410 1100-CONTAR-ITEMS.                                                       
002420                                                                          
002430     OPEN INPUT DELETE-REQUEST-FILE                                       
002440                                                                          
002450     IF FS-88-DELETE-OK                                                   
002460        READ DELETE-REQUEST-FILE                                          
002470             AT END                                                       
002480             SET WS-88-FIN-ARCHIVO    TO TRUE                             
002490        END-READ                                                          
002500                                                                          
002510        PERFORM 1110-CUENTA-UN-ITEM                                       
002520           THRU 1110-CUENTA-UN-ITEM-EXIT                                  
002530          UNTIL WS-88-FIN-ARCHIVO                                         
002540                                                                          
002550        CLOSE      DELETE-REQUEST-FILE                                    
002560        SET WS-88-FIN-ARCHIVO        TO FALSE                             
002570     END-IF.                                                              
002580                                                                          
002590 1100-CONTAR-ITEMS-EXIT.                                                  
002600     EXIT.                                                                
002610                                                                          
002620 1110-CUENTA-UN-ITEM.                                                     
002630                                                                          
002640     READ DELETE-REQUEST-FILE                                             
002650          AT END                                                          
002660          SET WS-88-FIN-ARCHIVO       TO TRUE                             
002670          NOT AT END                                                      
002680          ADD CT-1                    TO CN-TOTAL-ITEMS                   
002690     END-READ.                                                            
002700                                                                          
002710 1110-CUENTA-UN-ITEM-EXIT.                                                
002720     EXIT.                                                                
002730                                                                          
002740*****************************************************************         
002750*                    1200-ABRIR-CONTROL                         *         
002760*****************************************************************         
002770 1200-ABRIR-CONTROL.                                                      
002780                                                                          
002790     OPEN I-O JOB-CONTROL-FILE                                            
002800                                                                          
002810     IF FS-88-CONTROL-NUEVO                                               
002820        OPEN OUTPUT JOB-CONTROL-FILE                                      
002830        MOVE 'N'                     TO JCT0-CANCELADO                    
002840        WRITE REG-JOB-CONTROL                                             
002850        CLOSE       JOB-CONTROL-FILE                                      
002860        OPEN I-O    JOB-CONTROL-FILE                                      
002870     END-IF.                                                              
002880                                                                          
002890 1200-ABRIR-CONTROL-EXIT.                                                 
002900     EXIT.                                                                
002910                                                                          
002920*****************************************************************         
002930*                    1250-ABRE-ARCHIVOS                         *         
002940*  SI EL ARCHIVO DE SOLICITUDES DE BAJA NO SE PUEDE ABRIR EL    *         
002950*  JOB TERMINA EN FALLIDO SIN BORRAR NINGUN MIEMBRO (NEA0558).  *         
002960*****************************************************************         
002970 1250-ABRE-ARCHIVOS.                                                      
002980                                                                          
002990     OPEN INPUT  DELETE-REQUEST-FILE                                      
003000                                                                          
003010     IF NOT FS-88-DELETE-OK                                               
003020        MOVE MT-ERROR-APERTURA       TO JOB0-JOB-ERROR-MESSAGE            
003030        SET  JOB0-88-FALLIDO         TO TRUE                              
003040                                                                          
003050        OPEN OUTPUT JOB-SUMMARY-FILE                                      
003060        WRITE       REG-JOB-SUMMARY                                       
003070        CLOSE       JOB-SUMMARY-FILE                                      
003080                    JOB-CONTROL-FILE                                      
003090                                                                          
003100        DISPLAY 'ERROR OPEN DELETE-REQUEST-FILE: ' WS-FS-DELETE           
003110        STOP RUN                                                          
003120     END-IF                                                               
003130                                                                          
003140     OPEN OUTPUT JOB-RESULT-FILE                                          
003150     OPEN OUTPUT JOB-SUMMARY-FILE.                                        
003160                                                                          
003170 1250-ABRE-ARCHIVOS-EXIT.                                                 
003180     EXIT.                                                                
003190                                                                          
003200*****************************************************************         
003210*                     1300-LEER-ITEM                            *         
003220*****************************************************************         
003230 1300-LEER-ITEM.                                                          
003240                                                                          
003250     IF NOT WS-88-FIN-ARCHIVO                                             
003260        READ DELETE-REQUEST-FILE                                          
003270             AT END                                                       
003280             SET WS-88-FIN-ARCHIVO    TO TRUE                             
003290        END-READ                                                          
003300     END-IF.                                                              
003310                                                                          
003320 1300-LEER-ITEM-EXIT.                                                     
003330     EXIT.                                                                
003340                                                                          
003350*****************************************************************         
003360*                           2000-PROCESS                        *         
003370*****************************************************************         
003380 2000-PROCESS.                                                            
003390                                                                          
003400     PERFORM 2050-CHEQUEA-CANCELADO                                       
003410        THRU 2050-CHEQUEA-CANCELADO-EXIT                                  
003420                                                                          
003430     IF NOT WS-88-CANCELADO                                               
003440                                                                          
003450        PERFORM 2100-BORRA-MIEMBRO                                        
003460           THRU 2100-BORRA-MIEMBRO-EXIT                                   
003470                                                                          
003480        PERFORM 2200-ESCRIBE-RESULTADO                                    
003490           THRU 2200-ESCRIBE-RESULTADO-EXIT                               
003500                                                                          
003510        ADD CT-1                     TO CN-PROCESSED-ITEMS                
003520                                                                          
003530        PERFORM 2300-ACTUALIZA-PROGRESO                                   
003540           THRU 2300-ACTUALIZA-PROGRESO-EXIT                              
003550                                                                          
003560        PERFORM 1300-LEER-ITEM                                            
003570           THRU 1300-LEER-ITEM-EXIT                                       
003580                                                                          
003590     END-IF.                                                              
003600                                                                          
003610 2000-PROCESS-EXIT.                                                       
003620     EXIT.                                                                
003630                                                                          
003640*****************************************************************         
003650*                 2050-CHEQUEA-CANCELADO                        *         
003660*****************************************************************         
003670 2050-CHEQUEA-CANCELADO.                                                  
003680                                                                          
003690     READ JOB-CONTROL-FILE                                                
003700                                                                          
003710     IF FS-88-CONTROL-OK AND JCT0-88-CANCELADO                            
003720        SET WS-88-CANCELADO           TO TRUE                             
003730     END-IF.                                                              
003740                                                                          
003750 2050-CHEQUEA-CANCELADO-EXIT.                                             
003760     EXIT.                                                                
003770                                                                          
003780*****************************************************************         
003790*                  2100-BORRA-MIEMBRO                           *         
003800*  BUSCA Y BORRA EL MIEMBRO POR ID. NE9CMEM0 DEVUELVE AVISO      *        
003810*  (NO ERROR) CUANDO EL ID NO EXISTE - SE TRATA COMO FALLA DE    *        
003820*  ESTE ITEM, NO COMO UN ERROR DE PROGRAMA.                      *        
003830*****************************************************************         
003840 2100-BORRA-MIEMBRO.                                                      
003850                                                                          
003860     SET WS-88-ITEM-BORRADO           TO FALSE                            
003870     MOVE SPACES                      TO WS-MENSAJE-ITEM                  
003880                                                                          
003890     INITIALIZE WS-NEECMCA0-01                                            
003900     SET MCA0-88-BORRAR               TO TRUE                             
003910     MOVE DEL0-ITEM-MEMBER-ID         TO MCA0-MEMBER-ID                   
003920                                                                          
003930     CALL CT-NE9CMEM0 USING WS-NEECMCA0-01 WS-NEECRET0-01                 
003940                                                                          
003950     IF RET0-88-OK                                                        
003960        SET WS-88-ITEM-BORRADO        TO TRUE                             
003970        ADD CT-1                      TO CN-SUCCESSFUL-ITEMS              
003980     ELSE                                                                 
003990        MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM                  
004000        ADD CT-1                      TO CN-FAILED-ITEMS                  
004010     END-IF.                                                              
004020                                                                          
004030 2100-BORRA-MIEMBRO-EXIT.                                                 
004040     EXIT.                                                                
004050                                                                          
004060*****************************************************************         
004070*                2200-ESCRIBE-RESULTADO                         *         
004080*****************************************************************         
004090 2200-ESCRIBE-RESULTADO.                                                  
004100                                                                          
004110     INITIALIZE NEECJRS0                                                  
004120     MOVE DEL0-ITEM-MEMBER-ID         TO JRS0-ITEM-ID                     
004130                                                                          
004140     IF WS-88-ITEM-BORRADO                                                
004150        MOVE MCA0-MEMBER-EMAIL        TO JRS0-ITEM-DESCRIPTION            
004160        MOVE SPACES                   TO JRS0-ITEM-ERROR-MESSAGE          
004170     ELSE                                                                 
004180        MOVE SPACES                   TO WS-DESCRIPCION-ITEM              
004190        MOVE 1                        TO WS-STRING-PUNTERO                
004200        STRING MT-MEMBER-ID-DESC DELIMITED BY SIZE                        
004210               DEL0-ITEM-MEMBER-ID DELIMITED BY SPACE                     
004220               INTO WS-DESCRIPCION-ITEM                                   
004230               WITH POINTER WS-STRING-PUNTERO                             
004240        END-STRING                                                        
004250        MOVE WS-DESCRIPCION-ITEM      TO JRS0-ITEM-DESCRIPTION            
004260        MOVE WS-MENSAJE-ITEM          TO JRS0-ITEM-ERROR-MESSAGE          
004270     END-IF                                                               
004280                                                                          
004290     WRITE NEECJRS0.                                                      
004300                                                                          
004310 2200-ESCRIBE-RESULTADO-EXIT.                                             
004320     EXIT.                                                                
004330                                                                          
004340*****************************************************************         
004350*              2300-ACTUALIZA-PROGRESO                          *         
004360*****************************************************************         
004370 2300-ACTUALIZA-PROGRESO.                                                 
004380                                                                          
004390     DIVIDE CN-PROCESSED-ITEMS BY CT-5                                    
004400            GIVING WS-CONTADOR                                            
004410            REMAINDER WS-CONTADOR                                         
004420                                                                          
004430     IF WS-CONTADOR EQUAL ZERO OR WS-88-FIN-ARCHIVO                       
004440        COMPUTE WS-PROGRESO =                                             
004450                (CN-PROCESSED-ITEMS * CT-100) / CN-TOTAL-ITEMS            
004460                                                                          
004470        MOVE CN-PROCESSED-ITEMS         TO JOB0-PROCESSED-ITEMS           
004480        MOVE CN-SUCCESSFUL-ITEMS        TO JOB0-SUCCESSFUL-ITEMS          
004490        MOVE CN-FAILED-ITEMS            TO JOB0-FAILED-ITEMS              
004500        MOVE WS-PROGRESO                TO JOB0-PROGRESS-PCT              
004510                                                                          
004520        DISPLAY 'AVANCE JOB BULK-DELETE: ' WS-PROGRESO '%'                
004530        DISPLAY '  PROCESADOS: ' CN-PROCESSED-ITEMS                       
004540                ' EXITOSOS: '   CN-SUCCESSFUL-ITEMS                       
004550                ' FALLIDOS: '   CN-FAILED-ITEMS                           
004560     END-IF.                                                              
004570                                                                          
004580 2300-ACTUALIZA-PROGRESO-EXIT.                                            
004590     EXIT.                                                                
004600                                                                          
004610*****************************************************************         
004620*                              3000-END                         *         
004630*  LA BAJA MASIVA SIEMPRE TERMINA EN COMPLETED - LAS FALLAS DE  *         
004640*  ITEMS INDIVIDUALES NO CAMBIAN EL ESTADO GLOBAL DEL JOB.     *          
004650*****************************************************************         
004660 3000-END.                                                                
004670                                                                          
004680     SET  JOB0-88-COMPLETO            TO TRUE                             
004690     MOVE CN-PROCESSED-ITEMS          TO JOB0-PROCESSED-ITEMS             
004700     MOVE CN-SUCCESSFUL-ITEMS         TO JOB0-SUCCESSFUL-ITEMS            
004710     MOVE CN-FAILED-ITEMS             TO JOB0-FAILED-ITEMS                
004720     MOVE 100                         TO JOB0-PROGRESS-PCT                
004730                                                                          
004740     WRITE REG-JOB-SUMMARY                                                
004750                                                                          
004760     DISPLAY '***********************************************'            
004770     DISPLAY 'JOB BULK-DELETE FINALIZADO.'                                
004780     DISPLAY 'TOTAL DE ITEMS:    ' CN-TOTAL-ITEMS                         
004790     DISPLAY 'ITEMS PROCESADOS:  ' CN-PROCESSED-ITEMS                     
004800     DISPLAY 'BAJAS EXITOSAS:    ' CN-SUCCESSFUL-ITEMS                    
004810     DISPLAY 'BAJAS FALLIDAS:    ' CN-FAILED-ITEMS                        
004820     DISPLAY '***********************************************'            
004830                                                                          
004840     CLOSE DELETE-REQUEST-FILE                                            
004850           JOB-RESULT-FILE                                                
004860           JOB-SUMMARY-FILE                                               
004870           JOB-CONTROL-FILE                                               
004880                                                                          
004890     STOP RUN.                                                            
