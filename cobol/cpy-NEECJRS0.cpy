000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECJRS0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  UNA LINEA DE DETALLE DEL REPORTE DE UN JOB      *         
000060*               (JOB-RESULT-ITEM) - EXCEL-UPLOAD Y BULK-DELETE. *         
000070*                                                               *         
000080* ------------------------------------------------------------- *         
000090*                                                                *        
000100*           LONGITUD : 210 POSICIONES.                          *         
000110*           PREFIJO  : JRS0.                                    *         
000120*                                                               *         
000130* 22/02/2022 GFORRICH  NEA0100  VERSION INICIAL (DCLGEN DE      *         
000140*                                DSN81010.EMP).                 *         
000150* 09/02/2024 RGOMEZ    NEA0302  RECONVERTIDO: DEJA DE SER UN    *         
000160*                                DCLGEN DE TABLA DB2 Y PASA A   *         
000170*                                SER EL REGISTRO DE SALIDA DE   *         
000180*                                JOB-RESULT-FILE.               *         
000190*****************************************************************         
000200 01  NEECJRS0.                                                            
000210     10 JRS0-ITEM-ID                   PIC X(24).                         
000220     10 JRS0-ITEM-DESCRIPTION          PIC X(60).                         
000230     10 JRS0-ITEM-ERROR-MESSAGE        PIC X(120).                        
000240     10 FILLER                         PIC X(06).                         
000250*****************************************************************         
000260* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *        
000270* THE LENGHT OF RECORDS DESCRIGER IS 210                         *        
000280*****************************************************************         
