000010*****************************************************************         
000020* Program name:    NE9CVALP.                                   *          
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 14/02/1987 RGOMEZ        NEA0312 Initial version - phone      *         
000090*                          field validation for the member      *         
000100*                          registry, replaces PHONENO NOT NULL  *         
000110*                          check inherited from DSN81310.EMP.   *         
000120* 06/05/1987 MPAEZ         NEA0331 Enforces the 10-digit Indian *         
000130*                          mobile format (first digit 6-9).     *         
000140* 25/11/1998 CTORRES       NEA0358 Y2K review - no date fields  *         
000150*                          in this routine, no change required. *         
000160*****************************************************************         
000170*****************************************************************         
000180*                                                               *         
000190*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000200*                                                               *         
000210*****************************************************************         
000220 IDENTIFICATION DIVISION.                                                 
000230 PROGRAM-ID.  NE9CVALP.                                                   
000240 AUTHOR. RICARDO GOMEZ.                                                   
000250 INSTALLATION. IBM Z/OS.                                                  
000260 DATE-WRITTEN. 14/02/1987.                                                
000270 DATE-COMPILED. 14/02/1987.                                               
000280 SECURITY. CONFIDENTIAL.                                                  
000290*****************************************************************         
000300*                                                               *         
000310*             E N V I R O N M E N T   D I V I S I O N           *         
000320*                                                               *         
000330*****************************************************************         
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SPECIAL-NAMES.                                                           
000370     CLASS CLASE-DIGITOS   IS '0' THRU '9'.                               
000380*****************************************************************         
000390*                                                               *         
000400*                      D A T A   D I V I S I O N                *         
000410*                                                               *         
000420*****************************************************************         
000430 DATA DIVISION.                                                           
000440 WORKING-STORAGE SECTION.                                                 
000450 01  CT-CONSTANTES.                                                       
000460     05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALP'.            
000470                                                                          
000480 01  WS-VARIABLE.                                                         
000490     05 WS-SUB                     PIC 9(02) COMP.                        
000500                                                                          
000510 01  WS-LONGITUD-GRP.                                                     
000520     05 WS-LONGITUD                PIC 9(02) COMP.                        
000530 01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.                           
000540     05 WS-LONGITUD-BYTES          PIC X(02).                             
000550                                                                          
000560 01  WS-SW-VARIABLE.                                                      
000570     05 WS-SW-SOLO-DIGITOS         PIC X(01) VALUE 'S'.                   
000580        88 WS-88-SOLO-DIGITOS                 VALUE 'S'.                  
000590        88 WS-88-NO-SOLO-DIGITOS              VALUE 'N'.                  
000600                                                                          
000610 01  WS-TELEFONO-AREA.                                                    
000620     05 WS-TELEFONO                PIC X(12).                             
000630 01  WS-TELEFONO-TABLA REDEFINES WS-TELEFONO-AREA.                        
000640     05 WS-TELEFONO-CHAR           PIC X(01) OCCURS 12 TIMES.             
000650                                                                          
000660 01  WS-FECHA-TRABAJO.                                                    
000670     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
000680 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
000690     05 WS-FECHA-AAAA              PIC 9(04).                             
000700     05 WS-FECHA-MM                PIC 9(02).                             
000710     05 WS-FECHA-DD                PIC 9(02).                             
000720                                                                          
000730 01  ME-MENSAJES.                                                         
000740     05 ME-TELEFONO-OBLIGATORIO    PIC X(07) VALUE 'NEE5001'.             
000750     05 ME-TELEFONO-NO-DIGITOS     PIC X(07) VALUE 'NEE5002'.             
000760     05 ME-TELEFONO-LONGITUD       PIC X(07) VALUE 'NEE5003'.             
000770     05 ME-TELEFONO-PREFIJO        PIC X(07) VALUE 'NEE5004'.             
000780                                                                          
000790 01  MT-TEXTOS.                                                           
000800     05 MT-TELEFONO-OBLIGATORIO    PIC X(60)                              
000810        VALUE 'Phone is required'.                                        
000820     05 MT-TELEFONO-NO-DIGITOS     PIC X(60)                              
000830        VALUE 'Phone must contain digits only'.                           
000840     05 MT-TELEFONO-LONGITUD       PIC X(60)                              
000850        VALUE 'Phone must be exactly 10 digits'.                          
000860     05 MT-TELEFONO-PREFIJO        PIC X(60)                              
000870        VALUE 'Phone must start with a digit from 6 to 9'.                
000880                                                                          
000890*****************************************************************         
000900*                     DEFINICION DE LINKAGE                     *         
000910*****************************************************************         
000920 LINKAGE SECTION.                                                         
000930 01  LN-VAR.                                                              
000940     COPY NEECVLP0.                                                       
000950 01  WS-NEECRET0-01.                                                      
000960     COPY NEECRET0.                                                       
000970                                                                          
000980*****************************************************************         
000990*                                                               *         
001000*              P R O C E D U R E   D I V I S I O N              *         
001010*                                                               *         
001020*****************************************************************         
001030 PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.                          
001040                                                                          
001050 0000-MAINLINE.                                                           
001060                                                                          
001070     PERFORM 1000-INICIO                                                  
001080        THRU 1000-INICIO-EXIT                                             
001090                                                                          
001100     PERFORM 2000-VALIDA-TELEFONO                                         
001110        THRU 2000-VALIDA-TELEFONO-EXIT                                    
001120                                                                          
001130     PERFORM 3000-FIN.                                                    
001140                                                                          
001150*****************************************************************         
001160*                         1000-INICIO                           *         
001170*****************************************************************         
001180 1000-INICIO.                                                             
001190                                                                          
001200     INITIALIZE WS-NEECRET0-01                                            
001210     SET        RET0-88-OK             TO TRUE                            
001220                                                                          
001230     MOVE VLP0-TELEFONO                TO WS-TELEFONO                     
001240                                                                          
001250     MOVE ZERO                         TO WS-LONGITUD                     
001260     PERFORM 1100-CALCULA-LONGITUD                                        
001270        THRU 1100-CALCULA-LONGITUD-EXIT                                   
001280       VARYING WS-SUB FROM 12 BY -1                                       
001290         UNTIL WS-SUB < 1                                                 
001300            OR WS-TELEFONO-CHAR (WS-SUB) NOT EQUAL SPACE.                 
001310                                                                          
001320 1000-INICIO-EXIT.                                                        
001330     EXIT.                                                                
001340                                                                          
001350 1100-CALCULA-LONGITUD.                                                   
001360                                                                          
001370     MOVE WS-SUB                       TO WS-LONGITUD.                    
001380                                                                          
001390 1100-CALCULA-LONGITUD-EXIT.                                              
001400     EXIT.                                                                
001410                                                                          
001420*****************************************************************         
001430*                  2000-VALIDA-TELEFONO                         *         
001440*  REGLA DE TELEFONO - 4 CHEQUEOS EN ORDEN, EL PRIMERO QUE      *         
001450*  FALLA GANA.                                                  *         
001460*****************************************************************         
001470 2000-VALIDA-TELEFONO.                                                    
001480                                                                          
001490     IF WS-LONGITUD EQUAL ZERO                                            
001500        SET RET0-88-COD-ERROR         TO TRUE                             
001510        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001520        MOVE ME-TELEFONO-OBLIGATORIO  TO RET0-COD-ERROR                   
001530        MOVE MT-TELEFONO-OBLIGATORIO  TO RET0-MENSAJE                     
001540        PERFORM 3000-FIN                                                  
001550     END-IF                                                               
001560                                                                          
001570     SET WS-88-SOLO-DIGITOS           TO TRUE                             
001580     PERFORM 2100-VERIFICA-DIGITO                                         
001590        THRU 2100-VERIFICA-DIGITO-EXIT                                    
001600       VARYING WS-SUB FROM 1 BY 1                                         
001610         UNTIL WS-SUB GREATER WS-LONGITUD                                 
001620            OR WS-88-NO-SOLO-DIGITOS                                      
001630                                                                          
001640     IF WS-88-NO-SOLO-DIGITOS                                             
001650        SET RET0-88-COD-ERROR         TO TRUE                             
001660        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001670        MOVE ME-TELEFONO-NO-DIGITOS   TO RET0-COD-ERROR                   
001680        MOVE MT-TELEFONO-NO-DIGITOS   TO RET0-MENSAJE                     
001690        PERFORM 3000-FIN                                                  
001700     END-IF                                                               
001710                                                                          
001720     IF WS-LONGITUD NOT EQUAL 10                                          
001730        SET RET0-88-COD-ERROR         TO TRUE                             
001740        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001750        MOVE ME-TELEFONO-LONGITUD     TO RET0-COD-ERROR                   
001760        MOVE MT-TELEFONO-LONGITUD     TO RET0-MENSAJE                     
001770        PERFORM 3000-FIN                                                  
001780     END-IF                                                               
001790                                                                          
001800     IF WS-TELEFONO-CHAR (1) LESS '6'                                     
001810        OR WS-TELEFONO-CHAR (1) GREATER '9'                               
001820        SET RET0-88-COD-ERROR         TO TRUE                             
001830        MOVE CT-RUTINA                TO RET0-PROGRAMA                    
001840        MOVE ME-TELEFONO-PREFIJO      TO RET0-COD-ERROR                   
001850        MOVE MT-TELEFONO-PREFIJO      TO RET0-MENSAJE                     
001860     END-IF.                                                              
001870                                                                          
001880 2000-VALIDA-TELEFONO-EXIT.                                               
001890     EXIT.                                                                
001900                                                                          
001910 2100-VERIFICA-DIGITO.                                                    
001920                                                                          
001930     IF WS-TELEFONO-CHAR (WS-SUB) IS NOT CLASE-DIGITOS                    
001940        SET WS-88-NO-SOLO-DIGITOS      TO TRUE                            
001950     END-IF.                                                              
001960                                                                          
001970 2100-VERIFICA-DIGITO-EXIT.                                               
001980     EXIT.                                                                
001990                                                                          
002000*****************************************************************         
002010*                           3000-FIN                            *         
002020*****************************************************************         
002030 3000-FIN.                                                                
002040                                                                          
002050     GOBACK.                                                              
