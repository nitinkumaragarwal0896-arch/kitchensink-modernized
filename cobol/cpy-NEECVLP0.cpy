000010*****************************************************************         
000020*                                                               *         
000030* NOMBRE DEL OBJETO:  NEECVLP0                                  *         
000040*                                                               *         
000050* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *         
000060*               VALIDACION DE TELEFONO DE MIEMBRO (NE9CVALP).   *         
000070*                                                               *         
000080*           LONGITUD : 20 POSICIONES.                           *         
000090*           PREFIJO  : VLP0.                                    *         
000100*                                                               *         
000110* 14/02/2024 RGOMEZ    NEA0312  VERSION INICIAL.                *         
000120*****************************************************************         
000130 01  NEECVLP0.                                                            
000140     05 VLP0-TELEFONO                 PIC X(12).                          
000150     05 FILLER                        PIC X(08).                          
