000010*****************************************************************         
000020* Program name:    NE9CVALE.                                   *          
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 13/02/1987 RGOMEZ        NEA0311 Initial version - email      *         
000090*                          field validation, replaces the       *         
000100*                          NOT NULL check on DSN81310.EMP.      *         
000110* 06/05/1987 MPAEZ         NEA0330 Adds the 11-step address     *         
000120*                          syntax chain (RFC-lite) requested by *         
000130*                          the registry rewrite.                *         
000140* 14/10/1998 CTORRES       NEA0357 Y2K review - no date fields  *         
000150*                          in this routine, no change required. *         
000160* 19/01/2011 RGOMEZ        NEA0481 Reject double-extension      *         
000170*                          domains (example.com.com) per the    *         
000180*                          fraud-desk request NEA0479.          *         
000190* 30/08/2015 LSILVA        NEA0512 Email is now normalized      *         
000200*                          (trim + lower-case) before it is     *         
000210*                          handed back to the caller.           *         
000220* 22/04/2025 MPAEZ         NEA0548 The local-part check only    *         
000230*                          looked at whether the first segment  *         
000240*                          was blank - user.@dom and user..name *         
000250*                          slipped through.  Now rejects a      *         
000260*                          leading, trailing or doubled dot     *         
000270*                          directly on the character scan.      *         
000280*****************************************************************         
000290*****************************************************************         
000300*                                                               *         
000310*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000320*                                                               *         
000330*****************************************************************         
000340 IDENTIFICATION DIVISION.                                                 
000350 PROGRAM-ID.  NE9CVALE.                                                   
000360 AUTHOR. RICARDO GOMEZ.                                                   
000370 INSTALLATION. IBM Z/OS.                                                  
000380 DATE-WRITTEN. 13/02/1987.                                                
000390 DATE-COMPILED. 13/02/1987.                                               
000400 SECURITY. CONFIDENTIAL.                                                  
000410*****************************************************************         
000420*                                                               *         
000430*             E N V I R O N M E N T   D I V I S I O N           *         
000440*                                                               *         
000450*****************************************************************         
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     CLASS CLASE-DIGITOS   IS '0' THRU '9'.                               
000500     CLASS CLASE-ALFA      IS 'A' THRU 'Z' 'a' THRU 'z'.                  
000510*****************************************************************         
000520*                                                               *         
000530*                      D A T A   D I V I S I O N                *         
000540*                                                               *         
000550*****************************************************************         
000560 DATA DIVISION.                                                           
000570 WORKING-STORAGE SECTION.                                                 
000580 01  CT-CONSTANTES.                                                       
000590     05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALE'.            
000600                                                                          
000610*****************************************************************         
000620*          TABLA DE DOMINIOS DE PRIMER NIVEL PROHIBIDOS         *         
000630*          COMO PENULTIMA PARTE (DOMINIO DE DOBLE EXTENSION)    *         
000640*****************************************************************         
000650 01  TB-TLD-VALORES.                                                      
000660     05 FILLER  PIC X(08) VALUE 'COM'.                                    
000670     05 FILLER  PIC X(08) VALUE 'ORG'.                                    
000680     05 FILLER  PIC X(08) VALUE 'NET'.                                    
000690     05 FILLER  PIC X(08) VALUE 'EDU'.                                    
000700     05 FILLER  PIC X(08) VALUE 'GOV'.                                    
000710     05 FILLER  PIC X(08) VALUE 'MIL'.                                    
000720     05 FILLER  PIC X(08) VALUE 'CO'.                                     
000730     05 FILLER  PIC X(08) VALUE 'IO'.                                     
000740     05 FILLER  PIC X(08) VALUE 'AI'.                                     
000750     05 FILLER  PIC X(08) VALUE 'APP'.                                    
000760     05 FILLER  PIC X(08) VALUE 'DEV'.                                    
000770     05 FILLER  PIC X(08) VALUE 'IN'.                                     
000780     05 FILLER  PIC X(08) VALUE 'UK'.                                     
000790     05 FILLER  PIC X(08) VALUE 'US'.                                     
000800     05 FILLER  PIC X(08) VALUE 'CA'.                                     
000810     05 FILLER  PIC X(08) VALUE 'AU'.                                     
000820     05 FILLER  PIC X(08) VALUE 'DE'.                                     
000830     05 FILLER  PIC X(08) VALUE 'FR'.                                     
000840     05 FILLER  PIC X(08) VALUE 'JP'.                                     
000850     05 FILLER  PIC X(08) VALUE 'CN'.                                     
000860     05 FILLER  PIC X(08) VALUE 'BR'.                                     
000870     05 FILLER  PIC X(08) VALUE 'RU'.                                     
000880 01  TB-TLD-TABLA REDEFINES TB-TLD-VALORES.                               
000890     05 TB-TLD-ENTRADA         PIC X(08) OCCURS 22 TIMES.                 
000900                                                                          
000910 01  WS-VARIABLE.                                                         
000920     05 WS-SUB                     PIC 9(02) COMP.                        
000930     05 WS-CONTADOR-ESPACIOS       PIC 9(03) COMP.                        
000940     05 WS-CONTADOR-ARROBA         PIC 9(03) COMP.                        
000950     05 WS-CONTADOR-PUNTOS         PIC 9(03) COMP.                        
000960     05 WS-CONTADOR-DOBLE-PUNTO    PIC 9(03) COMP.                        
000970     05 WS-CONTADOR-PARTES-DOM     PIC 9(02) COMP.                        
000980                                                                          
000990 01  WS-LONGITUD-GRP.                                                     
001000     05 WS-LONGITUD                PIC 9(02) COMP.                        
001010 01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.                           
001020     05 WS-LONGITUD-BYTES          PIC X(02).                             
001030                                                                          
001040 01  WS-SW-VARIABLE.                                                      
001050     05 WS-SW-ES-TLD               PIC X(01) VALUE 'N'.                   
001060        88 WS-88-ES-TLD                       VALUE 'S'.                  
001070     05 WS-SW-VALIDO-CHARS         PIC X(01) VALUE 'S'.                   
001080        88 WS-88-VALIDO-CHARS                 VALUE 'S'.                  
001090        88 WS-88-INVALIDO-CHARS               VALUE 'N'.                  
001100                                                                          
001110 01  WS-EMAIL-AREA.                                                       
001120     05 WS-EMAIL                   PIC X(64).                             
001130 01  WS-EMAIL-TABLA REDEFINES WS-EMAIL-AREA.                              
001140     05 WS-EMAIL-CHAR              PIC X(01) OCCURS 64 TIMES.             
001150                                                                          
001160 01  WS-PARTES-ARROBA.                                                    
001170     05 WS-LOCAL-PART              PIC X(64).                             
001180     05 WS-LOCAL-LEN               PIC 9(02) COMP.                        
001190     05 WS-DOMAIN-PART             PIC X(64).                             
001200     05 WS-DOMAIN-LEN              PIC 9(02) COMP.                        
001210                                                                          
001220 01  WS-PARTES-DOMINIO.                                                   
001230     05 WS-DOM-PART-1              PIC X(20).                             
001240     05 WS-DOM-LEN-1                PIC 9(02) COMP.                       
001250     05 WS-DOM-PART-2              PIC X(20).                             
001260     05 WS-DOM-LEN-2                PIC 9(02) COMP.                       
001270     05 WS-DOM-PART-3              PIC X(20).                             
001280     05 WS-DOM-LEN-3                PIC 9(02) COMP.                       
001290     05 WS-DOM-PART-4              PIC X(20).                             
001300     05 WS-DOM-LEN-4                PIC 9(02) COMP.                       
001310                                                                          
001320 01  WS-PENULTIMA.                                                        
001330     05 WS-PENULTIMA-PARTE         PIC X(20).                             
001340     05 WS-PENULTIMA-LEN           PIC 9(02) COMP.                        
001350     05 WS-PENULTIMA-UPPER         PIC X(08).                             
001360     05 WS-ULTIMA-PARTE            PIC X(20).                             
001370     05 WS-ULTIMA-LEN              PIC 9(02) COMP.                        
001380                                                                          
001390 01  WS-FECHA-TRABAJO.                                                    
001400     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
001410 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001420     05 WS-FECHA-AAAA              PIC 9(04).                             
001430     05 WS-FECHA-MM                PIC 9(02).                             
001440     05 WS-FECHA-DD                PIC 9(02).                             
001450                                                                          
001460 01  ME-MENSAJES.                                                         
001470     05 ME-EMAIL-OBLIGATORIO       PIC X(07) VALUE 'NEE4001'.             
001480     05 ME-EMAIL-CON-ESPACIOS      PIC X(07) VALUE 'NEE4002'.             
001490     05 ME-EMAIL-ARROBAS           PIC X(07) VALUE 'NEE4003'.             
001500     05 ME-EMAIL-PARTES            PIC X(07) VALUE 'NEE4004'.             
001510     05 ME-EMAIL-DOMINIO-PUNTOS    PIC X(07) VALUE 'NEE4005'.             
001520     05 ME-EMAIL-DOMINIO-LARGO     PIC X(07) VALUE 'NEE4006'.             
001530     05 ME-EMAIL-DOMINIO-NIVELES   PIC X(07) VALUE 'NEE4007'.             
001540     05 ME-EMAIL-DOBLE-EXTENSION   PIC X(07) VALUE 'NEE4008'.             
001550     05 ME-EMAIL-TLD-INVALIDO      PIC X(07) VALUE 'NEE4009'.             
001560     05 ME-EMAIL-ETIQUETA-INVALIDA PIC X(07) VALUE 'NEE4010'.             
001570     05 ME-EMAIL-PATRON-INVALIDO   PIC X(07) VALUE 'NEE4011'.             
001580                                                                          
001590 01  MT-TEXTOS.                                                           
001600     05 MT-EMAIL-OBLIGATORIO       PIC X(60)                              
001610        VALUE 'Email is required'.                                        
001620     05 MT-EMAIL-CON-ESPACIOS      PIC X(60)                              
001630        VALUE 'Email must not contain spaces'.                            
001640     05 MT-EMAIL-ARROBAS           PIC X(60)                              
001650        VALUE 'Email must contain exactly one @'.                         
001660     05 MT-EMAIL-PARTES            PIC X(60)                              
001670        VALUE 'Email local or domain part is empty'.                      
001680     05 MT-EMAIL-DOMINIO-PUNTOS    PIC X(60)                              
001690        VALUE 'Email domain has invalid dot placement'.                   
001700     05 MT-EMAIL-DOMINIO-LARGO     PIC X(60)                              
001710        VALUE 'Email domain is too long'.                                 
001720     05 MT-EMAIL-DOMINIO-NIVELES   PIC X(60)                              
001730        VALUE 'Email domain must have 2 or 3 labels'.                     
001740     05 MT-EMAIL-DOBLE-EXTENSION   PIC X(60)                              
001750        VALUE 'Email domain has a double extension'.                      
001760     05 MT-EMAIL-TLD-INVALIDO      PIC X(60)                              
001770        VALUE 'Email top level domain is invalid'.                        
001780     05 MT-EMAIL-ETIQUETA-INVALIDA PIC X(60)                              
001790        VALUE 'Email domain label is invalid'.                            
001800     05 MT-EMAIL-PATRON-INVALIDO   PIC X(60)                              
001810        VALUE 'Email does not match the expected pattern'.                
001820                                                                          
001830*****************************************************************         
001840*                     DEFINICION DE LINKAGE                     *         
001850*****************************************************************         
001860 LINKAGE SECTION.                                                         
001870 01  LN-VAR.                                                              
001880     COPY NEECVLE0.                                                       
001890 01  WS-NEECRET0-01.                                                      
001900     COPY NEECRET0.                                                       
001910                                                                          
001920*****************************************************************         
001930*                                                               *         
001940*              P R O C E D U R E   D I V I S I O N              *         
001950*                                                               *         
001960*****************************************************************         
001970 PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.                          
001980                                                                          
001990 0000-MAINLINE.                                                           
002000                                                                          
002010     PERFORM 1000-INICIO                                                  
002020        THRU 1000-INICIO-EXIT                                             
002030                                                                          
002040     PERFORM 2000-VALIDA-EMAIL                                            
002050        THRU 2000-VALIDA-EMAIL-EXIT                                       
002060                                                                          
002070     PERFORM 3000-FIN.                                                    
002080                                                                          
002090*****************************************************************         
002100*                         1000-INICIO                           *         
002110*****************************************************************         
002120 1000-INICIO.                                                             
002130                                                                          
002140     INITIALIZE WS-NEECRET0-01                                            
002150     SET        RET0-88-OK             TO TRUE                            
002160                                                                          
002170     MOVE VLE0-EMAIL                   TO WS-EMAIL                        
002180                                                                          
002190     MOVE ZERO                         TO WS-LONGITUD                     
002200     PERFORM 1100-CALCULA-LONGITUD                                        
002210        THRU 1100-CALCULA-LONGITUD-EXIT                                   
002220       VARYING WS-SUB FROM 64 BY -1                                       
002230         UNTIL WS-SUB < 1                                                 
002240            OR WS-EMAIL-CHAR (WS-SUB) NOT EQUAL SPACE.                    
002250                                                                          
002260 1000-INICIO-EXIT.                                                        
002270     EXIT.                                                                
002280                                                                          
002290 1100-CALCULA-LONGITUD.                                                   
002300                                                                          
002310     MOVE WS-SUB                       TO WS-LONGITUD.                    
002320                                                                          
002330 1100-CALCULA-LONGITUD-EXIT.                                              
002340     EXIT.                                                                
002350                                                                          
002360*****************************************************************         
002370*                    2000-VALIDA-EMAIL                          *         
002380*  REGLA DE EMAIL - 11 CHEQUEOS EN ORDEN, EL PRIMERO QUE        *         
002390*  FALLA GANA (VER PARRAFOS 2010 A 2110).                      *          
002400*****************************************************************         
002410 2000-VALIDA-EMAIL.                                                       
002420                                                                          
002430     IF WS-LONGITUD EQUAL ZERO                                            
002440        MOVE ME-EMAIL-OBLIGATORIO     TO RET0-COD-ERROR                   
002450        MOVE MT-EMAIL-OBLIGATORIO     TO RET0-MENSAJE                     
002460        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
002470        PERFORM 3000-FIN                                                  
002480     END-IF                                                               
002490                                                                          
002500     INSPECT WS-EMAIL (1:WS-LONGITUD)                                     
002510             TALLYING WS-CONTADOR-ESPACIOS FOR ALL SPACE                  
002520     IF WS-CONTADOR-ESPACIOS NOT EQUAL ZERO                               
002530        MOVE ME-EMAIL-CON-ESPACIOS    TO RET0-COD-ERROR                   
002540        MOVE MT-EMAIL-CON-ESPACIOS    TO RET0-MENSAJE                     
002550        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
002560        PERFORM 3000-FIN                                                  
002570     END-IF                                                               
002580                                                                          
002590     INSPECT WS-EMAIL (1:WS-LONGITUD)                                     
002600             TALLYING WS-CONTADOR-ARROBA FOR ALL '@'                      
002610     IF WS-CONTADOR-ARROBA NOT EQUAL 1                                    
002620        MOVE ME-EMAIL-ARROBAS         TO RET0-COD-ERROR                   
002630        MOVE MT-EMAIL-ARROBAS         TO RET0-MENSAJE                     
002640        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
002650        PERFORM 3000-FIN                                                  
002660     END-IF                                                               
002670                                                                          
002680     UNSTRING WS-EMAIL (1:WS-LONGITUD) DELIMITED BY '@'                   
002690              INTO WS-LOCAL-PART  COUNT IN WS-LOCAL-LEN                   
002700                   WS-DOMAIN-PART COUNT IN WS-DOMAIN-LEN                  
002710     END-UNSTRING                                                         
002720                                                                          
002730     IF WS-LOCAL-LEN EQUAL ZERO OR WS-DOMAIN-LEN EQUAL ZERO               
002740        MOVE ME-EMAIL-PARTES          TO RET0-COD-ERROR                   
002750        MOVE MT-EMAIL-PARTES          TO RET0-MENSAJE                     
002760        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
002770        PERFORM 3000-FIN                                                  
002780     END-IF                                                               
002790                                                                          
002800     PERFORM 2050-CHEQUEA-PUNTOS-DOMINIO                                  
002810        THRU 2050-CHEQUEA-PUNTOS-DOMINIO-EXIT                             
002820                                                                          
002830     IF NOT RET0-88-OK                                                    
002840        PERFORM 3000-FIN                                                  
002850     END-IF                                                               
002860                                                                          
002870     IF WS-DOMAIN-LEN GREATER 253                                         
002880        MOVE ME-EMAIL-DOMINIO-LARGO   TO RET0-COD-ERROR                   
002890        MOVE MT-EMAIL-DOMINIO-LARGO   TO RET0-MENSAJE                     
002900        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
002910        PERFORM 3000-FIN                                                  
002920     END-IF                                                               
002930                                                                          
002940     UNSTRING WS-DOMAIN-PART (1:WS-DOMAIN-LEN) DELIMITED BY '.'           
002950              INTO WS-DOM-PART-1 COUNT IN WS-DOM-LEN-1                    
002960                   WS-DOM-PART-2 COUNT IN WS-DOM-LEN-2                    
002970                   WS-DOM-PART-3 COUNT IN WS-DOM-LEN-3                    
002980                   WS-DOM-PART-4 COUNT IN WS-DOM-LEN-4                    
002990              TALLYING IN WS-CONTADOR-PARTES-DOM                          
003000     END-UNSTRING                                                         
003010                                                                          
003020     IF WS-CONTADOR-PARTES-DOM LESS 2                                     
003030        OR WS-CONTADOR-PARTES-DOM GREATER 3                               
003040        MOVE ME-EMAIL-DOMINIO-NIVELES TO RET0-COD-ERROR                   
003050        MOVE MT-EMAIL-DOMINIO-NIVELES TO RET0-MENSAJE                     
003060        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
003070        PERFORM 3000-FIN                                                  
003080     END-IF                                                               
003090                                                                          
003100     PERFORM 2080-UBICA-PENULTIMA-ULTIMA                                  
003110        THRU 2080-UBICA-PENULTIMA-ULTIMA-EXIT                             
003120                                                                          
003130     PERFORM 2090-CHEQUEA-TLD-COMPUESTO                                   
003140        THRU 2090-CHEQUEA-TLD-COMPUESTO-EXIT                              
003150     IF NOT RET0-88-OK                                                    
003160        PERFORM 3000-FIN                                                  
003170     END-IF                                                               
003180                                                                          
003190     PERFORM 2100-CHEQUEA-TLD-ALFA                                        
003200        THRU 2100-CHEQUEA-TLD-ALFA-EXIT                                   
003210     IF NOT RET0-88-OK                                                    
003220        PERFORM 3000-FIN                                                  
003230     END-IF                                                               
003240                                                                          
003250     PERFORM 2110-CHEQUEA-PENULTIMA-ETIQUETA                              
003260        THRU 2110-CHEQUEA-PENULTIMA-ETIQUETA-EXIT                         
003270     IF NOT RET0-88-OK                                                    
003280        PERFORM 3000-FIN                                                  
003290     END-IF                                                               
003300                                                                          
003310     PERFORM 2120-CHEQUEA-PATRON-LOCAL                                    
003320        THRU 2120-CHEQUEA-PATRON-LOCAL-EXIT                               
003330     IF NOT RET0-88-OK                                                    
003340        PERFORM 3000-FIN                                                  
003350     END-IF                                                               
003360                                                                          
003370     PERFORM 2900-NORMALIZA                                               
003380        THRU 2900-NORMALIZA-EXIT.                                         
003390                                                                          
003400 2000-VALIDA-EMAIL-EXIT.                                                  
003410     EXIT.                                                                
003420                                                                          
003430*****************************************************************         
003440*              2050-CHEQUEA-PUNTOS-DOMINIO                      *         
003450*****************************************************************         
003460 2050-CHEQUEA-PUNTOS-DOMINIO.                                             
003470                                                                          
003480     INSPECT WS-DOMAIN-PART (1:WS-DOMAIN-LEN)                             
003490             TALLYING WS-CONTADOR-PUNTOS FOR ALL '.'                      
003500                                                                          
003510     INSPECT WS-DOMAIN-PART (1:WS-DOMAIN-LEN)                             
003520             TALLYING WS-CONTADOR-DOBLE-PUNTO FOR ALL '..'                
003530                                                                          
003540     IF WS-CONTADOR-PUNTOS EQUAL ZERO                                     
003550        OR WS-DOMAIN-PART (1:1) EQUAL '.'                                 
003560        OR WS-DOMAIN-PART (WS-DOMAIN-LEN:1) EQUAL '.'                     
003570        OR WS-CONTADOR-DOBLE-PUNTO NOT EQUAL ZERO                         
003580        MOVE ME-EMAIL-DOMINIO-PUNTOS  TO RET0-COD-ERROR                   
003590        MOVE MT-EMAIL-DOMINIO-PUNTOS  TO RET0-MENSAJE                     
003600        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
003610     END-IF.                                                              
003620                                                                          
003630 2050-CHEQUEA-PUNTOS-DOMINIO-EXIT.                                        
003640     EXIT.                                                                
003650                                                                          
003660*****************************************************************         
003670*              2080-UBICA-PENULTIMA-ULTIMA                      *         
003680*  UBICA LA PENULTIMA Y LA ULTIMA ETIQUETA DEL DOMINIO SEGUN    *         
003690*  EL NUMERO DE PARTES ENCONTRADAS (2 O 3).                     *         
003700*****************************************************************         
003710 2080-UBICA-PENULTIMA-ULTIMA.                                             
003720                                                                          
003730     EVALUATE WS-CONTADOR-PARTES-DOM                                      
003740         WHEN 2                                                           
003750              MOVE WS-DOM-PART-1  TO WS-PENULTIMA-PARTE                   
003760              MOVE WS-DOM-LEN-1   TO WS-PENULTIMA-LEN                     
003770              MOVE WS-DOM-PART-2  TO WS-ULTIMA-PARTE                      
003780              MOVE WS-DOM-LEN-2   TO WS-ULTIMA-LEN                        
003790         WHEN 3                                                           
003800              MOVE WS-DOM-PART-2  TO WS-PENULTIMA-PARTE                   
003810              MOVE WS-DOM-LEN-2   TO WS-PENULTIMA-LEN                     
003820              MOVE WS-DOM-PART-3  TO WS-ULTIMA-PARTE                      
003830              MOVE WS-DOM-LEN-3   TO WS-ULTIMA-LEN                        
003840     END-EVALUATE.                                                        
003850                                                                          
003860 2080-UBICA-PENULTIMA-ULTIMA-EXIT.                                        
003870     EXIT.                                                                
003880                                                                          
003890*****************************************************************         
003900*              2090-CHEQUEA-TLD-COMPUESTO                       *         
003910*****************************************************************         
003920 2090-CHEQUEA-TLD-COMPUESTO.                                              
003930                                                                          
003940     MOVE WS-PENULTIMA-PARTE     TO WS-PENULTIMA-UPPER                    
003950     INSPECT WS-PENULTIMA-UPPER                                           
003960             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
003970                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
003980                                                                          
003990     SET WS-88-ES-TLD             TO FALSE                                
004000                                                                          
004010     PERFORM 2095-COMPARA-TLD                                             
004020        THRU 2095-COMPARA-TLD-EXIT                                        
004030       VARYING WS-SUB FROM 1 BY 1                                         
004040         UNTIL WS-SUB GREATER 22                                          
004050            OR WS-88-ES-TLD                                               
004060                                                                          
004070     IF WS-88-ES-TLD                                                      
004080        MOVE ME-EMAIL-DOBLE-EXTENSION TO RET0-COD-ERROR                   
004090        MOVE MT-EMAIL-DOBLE-EXTENSION TO RET0-MENSAJE                     
004100        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
004110     END-IF.                                                              
004120                                                                          
004130 2090-CHEQUEA-TLD-COMPUESTO-EXIT.                                         
004140     EXIT.                                                                
004150                                                                          
004160 2095-COMPARA-TLD.                                                        
004170                                                                          
004180     IF TB-TLD-ENTRADA (WS-SUB) EQUAL WS-PENULTIMA-UPPER                  
004190        SET WS-88-ES-TLD             TO TRUE                              
004200     END-IF.                                                              
004210                                                                          
004220 2095-COMPARA-TLD-EXIT.                                                   
004230     EXIT.                                                                
004240                                                                          
004250*****************************************************************         
004260*              2100-CHEQUEA-TLD-ALFA                            *         
004270*  LA ULTIMA ETIQUETA (TLD) DEBE TENER 2-7 LETRAS.              *         
004280*****************************************************************         
004290 2100-CHEQUEA-TLD-ALFA.                                                   
004300                                                                          
004310     SET WS-88-VALIDO-CHARS         TO TRUE                               
004320                                                                          
004330     IF WS-ULTIMA-LEN LESS 2 OR WS-ULTIMA-LEN GREATER 7                   
004340        SET WS-88-INVALIDO-CHARS    TO TRUE                               
004350     ELSE                                                                 
004360        PERFORM 2105-VERIFICA-LETRA                                       
004370           THRU 2105-VERIFICA-LETRA-EXIT                                  
004380          VARYING WS-SUB FROM 1 BY 1                                      
004390            UNTIL WS-SUB GREATER WS-ULTIMA-LEN                            
004400               OR WS-88-INVALIDO-CHARS                                    
004410     END-IF                                                               
004420                                                                          
004430     IF WS-88-INVALIDO-CHARS                                              
004440        MOVE ME-EMAIL-TLD-INVALIDO    TO RET0-COD-ERROR                   
004450        MOVE MT-EMAIL-TLD-INVALIDO    TO RET0-MENSAJE                     
004460        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
004470     END-IF.                                                              
004480                                                                          
004490 2100-CHEQUEA-TLD-ALFA-EXIT.                                              
004500     EXIT.                                                                
004510                                                                          
004520 2105-VERIFICA-LETRA.                                                     
004530                                                                          
004540     IF WS-ULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-ALFA                      
004550        SET WS-88-INVALIDO-CHARS      TO TRUE                             
004560     END-IF.                                                              
004570                                                                          
004580 2105-VERIFICA-LETRA-EXIT.                                                
004590     EXIT.                                                                
004600                                                                          
004610*****************************************************************         
004620*          2110-CHEQUEA-PENULTIMA-ETIQUETA                      *         
004630*  LA PENULTIMA ETIQUETA DEBE SER ALFANUMERICA O GUION.         *         
004640*****************************************************************         
004650 2110-CHEQUEA-PENULTIMA-ETIQUETA.                                         
004660                                                                          
004670     SET WS-88-VALIDO-CHARS         TO TRUE                               
004680                                                                          
004690     PERFORM 2115-VERIFICA-ALFANUM                                        
004700        THRU 2115-VERIFICA-ALFANUM-EXIT                                   
004710       VARYING WS-SUB FROM 1 BY 1                                         
004720         UNTIL WS-SUB GREATER WS-PENULTIMA-LEN                            
004730            OR WS-88-INVALIDO-CHARS                                       
004740                                                                          
004750     IF WS-88-INVALIDO-CHARS                                              
004760        MOVE ME-EMAIL-ETIQUETA-INVALIDA TO RET0-COD-ERROR                 
004770        MOVE MT-EMAIL-ETIQUETA-INVALIDA TO RET0-MENSAJE                   
004780        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
004790     END-IF.                                                              
004800                                                                          
004810 2110-CHEQUEA-PENULTIMA-ETIQUETA-EXIT.                                    
004820     EXIT.                                                                
004830                                                                          
004840 2115-VERIFICA-ALFANUM.                                                   
004850                                                                          
004860     IF WS-PENULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-ALFA                   
004870        AND WS-PENULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-DIGITOS            
004880        AND WS-PENULTIMA-PARTE (WS-SUB:1) NOT EQUAL '-'                   
004890        SET WS-88-INVALIDO-CHARS      TO TRUE                             
004900     END-IF.                                                              
004910                                                                          
004920 2115-VERIFICA-ALFANUM-EXIT.                                              
004930     EXIT.                                                                
004940                                                                          
004950*****************************************************************         
004960*             2120-CHEQUEA-PATRON-LOCAL                         *         
004970*  LA PARTE LOCAL DEBE SER SEGMENTOS SEPARADOS POR PUNTO, CADA  *         
004980*  UNO NO VACIO Y COMPUESTO SOLO POR CARACTERES PERMITIDOS -    *         
004990*  NO SE ACEPTA PUNTO INICIAL, PUNTO FINAL NI PUNTO DOBLE.      *         
005000*****************************************************************         
005010 2120-CHEQUEA-PATRON-LOCAL.                                               
005020                                                                          
005030     SET WS-88-VALIDO-CHARS         TO TRUE                               
005040                                                                          
005050     PERFORM 2125-VERIFICA-LOCAL                                          
005060        THRU 2125-VERIFICA-LOCAL-EXIT                                     
005070       VARYING WS-SUB FROM 1 BY 1                                         
005080         UNTIL WS-SUB GREATER WS-LOCAL-LEN                                
005090            OR WS-88-INVALIDO-CHARS                                       
005100                                                                          
005110     IF WS-88-INVALIDO-CHARS                                              
005120        MOVE ME-EMAIL-PATRON-INVALIDO TO RET0-COD-ERROR                   
005130        MOVE MT-EMAIL-PATRON-INVALIDO TO RET0-MENSAJE                     
005140        PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT                       
005150     END-IF.                                                              
005160                                                                          
005170 2120-CHEQUEA-PATRON-LOCAL-EXIT.                                          
005180     EXIT.                                                                
005190                                                                          
005200 2125-VERIFICA-LOCAL.                                                     
005210                                                                          
005220     IF WS-LOCAL-PART (WS-SUB:1) IS NOT CLASE-ALFA                        
005230        AND WS-LOCAL-PART (WS-SUB:1) IS NOT CLASE-DIGITOS                 
005240        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '_'                        
005250        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '+'                        
005260        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '&'                        
005270        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '*'                        
005280        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '-'                        
005290        AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '.'                        
005300        SET WS-88-INVALIDO-CHARS      TO TRUE                             
005310     END-IF                                                               
005320                                                                          
005330*    UN PUNTO NO PUEDE SER EL PRIMERO NI EL ULTIMO CARACTER DE            
005340*    LA PARTE LOCAL, NI PUEDE APARECER DOS VECES SEGUIDAS - CADA          
005350*    UNA DE ESTAS FORMAS DEJARIA UN SEGMENTO VACIO ENTRE PUNTOS.          
005360     IF WS-LOCAL-PART (WS-SUB:1) EQUAL '.'                                
005370        IF WS-SUB EQUAL 1                                                 
005380           SET WS-88-INVALIDO-CHARS   TO TRUE                             
005390        END-IF                                                            
005400        IF WS-SUB EQUAL WS-LOCAL-LEN                                      
005410           SET WS-88-INVALIDO-CHARS   TO TRUE                             
005420        END-IF                                                            
005430        IF WS-SUB LESS WS-LOCAL-LEN                                       
005440           AND WS-LOCAL-PART (WS-SUB + 1:1) EQUAL '.'                     
005450           SET WS-88-INVALIDO-CHARS   TO TRUE                             
005460        END-IF                                                            
005470     END-IF.                                                              
005480                                                                          
005490 2125-VERIFICA-LOCAL-EXIT.                                                
005500     EXIT.                                                                
005510                                                                          
005520*****************************************************************         
005530*                     2900-RECHAZA                              *         
005540*****************************************************************         
005550 2900-RECHAZA.                                                            
005560                                                                          
005570     SET RET0-88-COD-ERROR       TO TRUE                                  
005580     MOVE CT-RUTINA              TO RET0-PROGRAMA.                        
005590                                                                          
005600 2900-RECHAZA-EXIT.                                                       
005610     EXIT.                                                                
005620                                                                          
005630*****************************************************************         
005640*                   2900-NORMALIZA                              *         
005650*  EMAIL VALIDO: SE DEVUELVE TRIM + MINUSCULAS AL LLAMADOR.     *         
005660*****************************************************************         
005670 2900-NORMALIZA.                                                          
005680                                                                          
005690     MOVE WS-EMAIL (1:WS-LONGITUD)  TO VLE0-EMAIL-NORM                    
005700     INSPECT VLE0-EMAIL-NORM                                              
005710             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
005720                     TO 'abcdefghijklmnopqrstuvwxyz'.                     
005730                                                                          
005740 2900-NORMALIZA-EXIT.                                                     
005750     EXIT.                                                                
005760                                                                          
005770*****************************************************************         
005780*                           3000-FIN                            *         
005790*****************************************************************         
005800 3000-FIN.                                                                
005810                                                                          
005820     GOBACK.                                                              
