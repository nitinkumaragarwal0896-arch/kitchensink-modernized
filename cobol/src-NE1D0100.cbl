000010*****************************************************************         
000020* Program name:    NE1D0100.                                    *         
000030* Original author: R. GOMEZ.                                    *         
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 16/02/1987 RGOMEZ        NEA0313 Initial version - scratch    *         
000090*                          driver used to exercise NE9CVALW     *         
000100*                          while the password rule is not yet   *         
000110*                          wired into any live record type.     *         
000120* 09/08/1987 MPAEZ         NEA0333 Adds echo of the combined,   *         
000130*                          comma joined error text to the       *         
000140*                          result file for QA review.           *         
000150*****************************************************************         
000160*****************************************************************         
000170*                                                               *         
000180*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000190*                                                               *         
000200*****************************************************************         
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID.  NE1D0100.                                                   
000230 AUTHOR. RICARDO GOMEZ.                                                   
000240 INSTALLATION. IBM Z/OS.                                                  
000250 DATE-WRITTEN. 16/02/1987.                                                
000260 DATE-COMPILED. 16/02/1987.                                               
000270 SECURITY. CONFIDENTIAL.                                                  
000280*****************************************************************         
000290*                                                               *         
000300*             E N V I R O N M E N T   D I V I S I O N           *         
000310*                                                               *         
000320*****************************************************************         
000330 ENVIRONMENT DIVISION.                                                    
000340                                                                          
000350 CONFIGURATION SECTION.                                                   
000360 SPECIAL-NAMES.                                                           
000370     C01 IS TOP-OF-FORM.                                                  
000380                                                                          
000390 INPUT-OUTPUT SECTION.                                                    
000400                                                                          
000410*****************************************************************         
000420*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
000430*****************************************************************         
000440 FILE-CONTROL.                                                            
000450                                                                          
000460     SELECT PWD-INPUT-FILE  ASSIGN TO PWDIN.                              
000470                                                                          
000480     SELECT PWD-RESULT-FILE ASSIGN TO PWDOUT.                             
000490*****************************************************************         
000500*                                                               *         
000510*                      D A T A   D I V I S I O N                *         
000520*                                                               *         
000530*****************************************************************         
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  PWD-INPUT-FILE                                                       
000570     RECORDING MODE IS F                                                  
000580     BLOCK CONTAINS 0 RECORDS                                             
000590     RECORD CONTAINS 20 CHARACTERS.                                       
000600 01  REG-PWD-INPUT               PIC X(20).                               
000610                                                                          
000620 FD  PWD-RESULT-FILE                                                      
000630     RECORDING MODE IS F                                                  
000640     BLOCK CONTAINS 0 RECORDS                                             
000650     RECORD CONTAINS 100 CHARACTERS.                                      
000660 01  REG-PWD-RESULT.                                                      
000670     05 RES-PASSWORD              PIC X(20).                              
000680     05 FILLER                    PIC X(02).                              
000690     05 RES-ESTADO                PIC X(08).                              
000700     05 FILLER                    PIC X(02).                              
000710     05 RES-MENSAJE               PIC X(60).                              
000720     05 FILLER                    PIC X(08).                              
000730                                                                          
000740 WORKING-STORAGE SECTION.                                                 
000750                                                                          
000760 01  SW-SWITCHES.                                                         
000770                                                                          
000780     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.                
000790        88 SI-FIN-ARCHIVO                       VALUE 'S'.                
000800        88 NO-FIN-ARCHIVO                       VALUE 'N'.                
000810                                                                          
000820 01  CT-CONSTANTES.                                                       
000830     05 CT-1                          PIC 9(01) COMP VALUE 1.             
000840     05 CT-RUTINA00                   PIC X(08) VALUE 'NE1D0100'.         
000850     05 CT-NE9CVALW                   PIC X(08) VALUE 'NE9CVALW'.         
000860     05 CT-ESTADO-VALIDO              PIC X(08) VALUE 'VALIDO'.           
000870     05 CT-ESTADO-INVALIDO            PIC X(08) VALUE 'INVALIDO'.         
000880                                                                          
000890 01  CN-CONTADORES.                                                       
000900     05 CN-REGISTROS-LEIDO            PIC 9(05) COMP.                     
000910     05 CN-REGISTROS-VALIDOS          PIC 9(05) COMP.                     
000920     05 CN-REGISTROS-INVALIDOS        PIC 9(05) COMP.                     
000930                                                                          
000940 01  WS-CONTADOR-GRP.                                                     
000950     05 WS-CONTADOR                   PIC 9(05) COMP.                     
000960 01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.                           
000970     05 WS-CONTADOR-BYTES             PIC X(02).                          
000980                                                                          
000990 01  WS-PWD-INPUT-GRP.                                                    
001000     05 WS-PWD-INPUT-TEXTO            PIC X(20).                          
001010 01  WS-PWD-INPUT-ALT REDEFINES WS-PWD-INPUT-GRP.                         
001020     05 WS-PWD-INPUT-CHAR OCCURS 20 TIMES                                 
001030                                       PIC X(01).                         
001040                                                                          
001050 01  WS-FECHA-TRABAJO.                                                    
001060     05 WS-FECHA-AAAAMMDD             PIC 9(08).                          
001070 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001080     05 WS-FECHA-AAAA                 PIC 9(04).                          
001090     05 WS-FECHA-MM                   PIC 9(02).                          
001100     05 WS-FECHA-DD                   PIC 9(02).                          
001110                                                                          
001120*****************************************************************         
001130*                     DEFINICION DE COPYBOOKS                   *         
001140*****************************************************************         
001150 01  WS-NEECVLW0-01.                                                      
001160     COPY NEECVLW0.                                                       
001170 01  WS-NEECRET0-01.                                                      
001180     COPY NEECRET0.                                                       
001190                                                                          
001200*****************************************************************         
001210*                                                               *         
001220*              P R O C E D U R E   D I V I S I O N              *         
001230*                                                               *         
001240*****************************************************************         
001250 PROCEDURE DIVISION.                                                      
001260*****************************************************************         
001270*                            MAIN LINE                          *         
001280*****************************************************************         
001290                                                                          
001300 0000-MAINLINE.                                                           
001310                                                                          
001320     PERFORM 1000-INICIO                                                  
001330        THRU 1000-INICIO-EXIT                                             
001340                                                                          
001350     PERFORM 2000-PROCESO                                                 
001360        THRU 2000-PROCESO-EXIT                                            
001370       UNTIL SI-FIN-ARCHIVO                                               
001380                                                                          
001390     PERFORM 3000-FIN.                                                    
001400                                                                          
001410*****************************************************************         
001420*                           1000-INICIO                         *         
001430*****************************************************************         
001440 1000-INICIO.                                                             
001450                                                                          
001460     INITIALIZE  CN-CONTADORES                                            
001470     OPEN INPUT  PWD-INPUT-FILE                                           
001480     OPEN OUTPUT PWD-RESULT-FILE                                          
001490                                                                          
001500     PERFORM 1100-LEER-ARCHIVO                                            
001510        THRU 1100-LEER-ARCHIVO-EXIT.                                      
001520                                                                          
001530 1000-INICIO-EXIT.                                                        
001540     EXIT.                                                                
001550                                                                          
001560*****************************************************************         
001570*                        1100-LEER-ARCHIVO                      *         
001580*****************************************************************         
001590 1100-LEER-ARCHIVO.                                                       
001600                                                                          
001610     READ PWD-INPUT-FILE                                                  
001620          AT END                                                          
001630          SET SI-FIN-ARCHIVO          TO TRUE                             
001640     END-READ                                                             
001650                                                                          
001660     IF NO-FIN-ARCHIVO                                                    
001670        ADD CT-1                      TO CN-REGISTROS-LEIDO               
001680     END-IF.                                                              
001690                                                                          
001700 1100-LEER-ARCHIVO-EXIT.                                                  
001710     EXIT.                                                                
001720                                                                          
001730*****************************************************************         
001740*                           2000-PROCESO                        *         
001750*  LLAMA A LA RUTINA DE VALIDACION DE CLAVE Y REGISTRA EL       *         
001760*  RESULTADO PARA REVISION DE ANALISTAS.                        *         
001770*****************************************************************         
001780 2000-PROCESO.                                                            
001790                                                                          
001800     INITIALIZE WS-NEECVLW0-01                                            
001810     MOVE REG-PWD-INPUT               TO VLW0-PASSWORD                    
001820                                                                          
001830     CALL CT-NE9CVALW USING WS-NEECVLW0-01 WS-NEECRET0-01                 
001840                                                                          
001850     PERFORM 2100-EVALUA-RESULTADO                                        
001860        THRU 2100-EVALUA-RESULTADO-EXIT                                   
001870                                                                          
001880     PERFORM 2200-ESCRIBE-SALIDA                                          
001890        THRU 2200-ESCRIBE-SALIDA-EXIT                                     
001900                                                                          
001910     PERFORM 1100-LEER-ARCHIVO                                            
001920        THRU 1100-LEER-ARCHIVO-EXIT.                                      
001930                                                                          
001940 2000-PROCESO-EXIT.                                                       
001950     EXIT.                                                                
001960                                                                          
001970*****************************************************************         
001980*                    2100-EVALUA-RESULTADO                      *         
001990*****************************************************************         
002000 2100-EVALUA-RESULTADO.                                                   
002010                                                                          
002020     IF RET0-88-OK                                                        
002030        ADD CT-1                       TO CN-REGISTROS-VALIDOS            
002040     ELSE                                                                 
002050        ADD CT-1                       TO CN-REGISTROS-INVALIDOS          
002060     END-IF.                                                              
002070                                                                          
002080 2100-EVALUA-RESULTADO-EXIT.                                              
002090     EXIT.                                                                
002100                                                                          
002110*****************************************************************         
002120*                    2200-ESCRIBE-SALIDA                        *         
002130*****************************************************************         
002140 2200-ESCRIBE-SALIDA.                                                     
002150                                                                          
002160     INITIALIZE REG-PWD-RESULT                                            
002170     MOVE REG-PWD-INPUT                TO RES-PASSWORD                    
002180                                                                          
002190     IF RET0-88-OK                                                        
002200        MOVE CT-ESTADO-VALIDO           TO RES-ESTADO                     
002210        MOVE SPACES                     TO RES-MENSAJE                    
002220     ELSE                                                                 
002230        MOVE CT-ESTADO-INVALIDO         TO RES-ESTADO                     
002240        MOVE RET0-MENSAJE               TO RES-MENSAJE                    
002250     END-IF                                                               
002260                                                                          
002270     WRITE REG-PWD-RESULT.                                                
002280                                                                          
002290 2200-ESCRIBE-SALIDA-EXIT.                                                
002300     EXIT.                                                                
002310                                                                          
002320*****************************************************************         
002330*                              3000-FIN                         *         
002340*****************************************************************         
002350 3000-FIN.                                                                
002360                                                                          
002370     PERFORM 3100-ESCRIBE-ESTADISTICAS                                    
002380        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                               
002390                                                                          
002400     CLOSE PWD-INPUT-FILE                                                 
002410           PWD-RESULT-FILE                                                
002420                                                                          
002430     STOP RUN.                                                            
002440                                                                          
002450*****************************************************************         
002460*                     3100-ESCRIBE-ESTADISTICAS                 *         
002470*****************************************************************         
002480 3100-ESCRIBE-ESTADISTICAS.                                               
002490                                                                          
002500     DISPLAY '***********************************************'            
002510     DISPLAY 'REGISTROS LEIDOS:  '  CN-REGISTROS-LEIDO                    
002520     DISPLAY 'CLAVES VALIDAS:    '  CN-REGISTROS-VALIDOS                  
002530     DISPLAY 'CLAVES INVALIDAS:  '  CN-REGISTROS-INVALIDOS                
002540     DISPLAY '***********************************************'.           
002550                                                                          
002560 3100-ESCRIBE-ESTADISTICAS-EXIT.                                          
002570     EXIT.                                                                
