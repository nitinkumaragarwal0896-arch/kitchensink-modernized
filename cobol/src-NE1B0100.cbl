000010*****************************************************************         
000020* Program name:    NE1B0100.                                    *         
000030* Original author: R. GOMEZ.                                   *          
000040*                                                               *         
000050* Maintenence Log                                               *         
000060* Date       Author        Maintenance Requirement.             *         
000070* ---------- ------------  -------------------------------------*         
000080* 16/02/1987 RGOMEZ        NEA0320 Initial version - alta        *        
000090*                          masiva de miembros (EXCEL-UPLOAD),    *        
000100*                          reemplaza el mantenimiento CRUD por   *        
000110*                          opcode de NE9CEMP1 sobre DSN81310.EMP.*        
000120* 03/06/1987 MPAEZ         NEA0334 Chequeo de cancelacion antes  *        
000130*                          de procesar cada fila (JOB-CONTROL-   *        
000140*                          FILE), corta el job sin escribir mas. *        
000150* 20/08/1987 CTORRES       NEA0341 Snapshot de avance cada 5     *        
000160*                          filas y en la ultima, como pide el    *        
000170*                          reporte de fin de job.                *        
000180* 30/09/1998 CTORRES       NEA0356 Y2K - se retira el chequeo    *        
000190*                          de fecha con ventana de 2 digitos     *        
000200*                          heredado de NE9CEMP1, hoy no aplica.  *        
000210* 22/04/2025 MPAEZ         NEA0549 El avance de 2400 solo se     *        
000220*                          mostraba por consola - ahora tambien  *        
000230*                          se refleja en JOB0-PROCESSED-ITEMS,   *        
000240*                          JOB0-SUCCESSFUL-ITEMS, JOB0-FAILED-   *        
000250*                          ITEMS y JOB0-PROGRESS-PCT del propio  *        
000260*                          REG-JOB-SUMMARY en cada snapshot.     *        
000270* 30/05/2025 RGOMEZ        NEA0558 El job seguia adelante y      *        
000280*                          leia el archivo aunque IMPUPLD no     *        
000290*                          abriera - 1100 y 1000 ahora chequean  *        
000300*                          WS-FS-IMPORT y el job cierra en       *        
000310*                          FALLIDO con JOB0-JOB-ERROR-MESSAGE.   *        
000320* 02/06/2025 LSILVA        NEA0559 ROW0-ROW-NAME/EMAIL/PHONE se  *        
000330*                          validaban con un espacio inicial aun *         
000340*                          pegado - 2100 ahora recorta cabeza y  *        
000350*                          cola de los tres campos antes de      *        
000360*                          invocar los validadores.              *        
000370* 10/06/2025 CTORRES       NEA0561 3000-FIN forzaba COMPLETED y  *        
000380*                          100% aunque el job viniera cancelado *         
000390*                          por JOB-CONTROL-FILE - ahora graba    *        
000400*                          JOB0-88-CANCELADO y el ultimo avance  *        
000410*                          conocido cuando WS-88-CANCELADO esta  *        
000420*                          prendido.                             *        
000430*****************************************************************         
000440*****************************************************************         
000450*                                                               *         
000460*          I D E N T I F I C A T I O N  D I V I S I O N         *         
000470*                                                               *         
000480*****************************************************************         
000490 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.  NE1B0100.                                                   
000510 AUTHOR. RICARDO GOMEZ.                                                   
000520 INSTALLATION. IBM Z/OS.                                                  
000530 DATE-WRITTEN. 16/02/1987.                                                
000540 DATE-COMPILED. 16/02/1987.                                               
000550 SECURITY. CONFIDENTIAL.                                                  
000560*****************************************************************         
000570*                                                               *         
000580*             E N V I R O N M E N T   D I V I S I O N           *         
000590*                                                               *         
000600*****************************************************************         
000610 ENVIRONMENT DIVISION.                                                    
000620                                                                          
000630 CONFIGURATION SECTION.                                                   
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690                                                                          
000700     SELECT IMPORT-INPUT-FILE  ASSIGN       TO IMPUPLD                    
000710                               FILE STATUS  IS WS-FS-IMPORT.              
000720                                                                          
000730     SELECT JOB-RESULT-FILE    ASSIGN       TO JOBRSLT                    
000740                               FILE STATUS  IS WS-FS-RESULT.              
000750                                                                          
000760     SELECT JOB-SUMMARY-FILE   ASSIGN       TO JOBSUMM                    
000770                               FILE STATUS  IS WS-FS-SUMARIO.             
000780                                                                          
000790     SELECT JOB-CONTROL-FILE   ASSIGN       TO JOBCTRL                    
000800                               ORGANIZATION IS RELATIVE                   
000810                               ACCESS MODE  IS RANDOM                     
000820                               RELATIVE KEY IS WS-JCT-PUNTERO             
000830                               FILE STATUS  IS WS-FS-CONTROL.             
000840*****************************************************************         
000850*                                                               *         
000860*                      D A T A   D I V I S I O N                *         
000870*                                                               *         
000880*****************************************************************         
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910 FD  IMPORT-INPUT-FILE                                                    
000920     RECORDING MODE IS F                                                  
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     RECORD CONTAINS 110 CHARACTERS.                                      
000950 01  REG-IMPORT-INPUT.                                                    
000960     COPY NEECROW0.                                                       
000970                                                                          
000980 FD  JOB-RESULT-FILE                                                      
000990     RECORDING MODE IS F                                                  
001000     BLOCK CONTAINS 0 RECORDS                                             
001010     RECORD CONTAINS 210 CHARACTERS.                                      
001020     COPY NEECJRS0.                                                       
001030                                                                          
001040 FD  JOB-SUMMARY-FILE                                                     
001050     RECORDING MODE IS F                                                  
001060     BLOCK CONTAINS 0 RECORDS                                             
001070     RECORD CONTAINS 234 CHARACTERS.                                      
001080 01  REG-JOB-SUMMARY.                                                     
001090     COPY NEECJOB0.                                                       
001100                                                                          
001110 FD  JOB-CONTROL-FILE                                                     
001120     RECORDING MODE IS F                                                  
001130     BLOCK CONTAINS 0 RECORDS                                             
001140     RECORD CONTAINS 10 CHARACTERS.                                       
001150 01  REG-JOB-CONTROL.                                                     
001160     COPY NEECJCT0.                                                       
001170                                                                          
001180 WORKING-STORAGE SECTION.                                                 
001190*****************************************************************         
001200*                    DEFINICION DE SWITCHES                     *         
001210*****************************************************************         
001220 01  SW-SWITCHES.                                                         
001230     05 WS-FS-IMPORT               PIC X(02) VALUE SPACE.                 
001240        88 FS-88-IMPORT-OK                     VALUE '00'.                
001250     05 WS-FS-RESULT               PIC X(02) VALUE SPACE.                 
001260     05 WS-FS-SUMARIO              PIC X(02) VALUE SPACE.                 
001270     05 WS-FS-CONTROL              PIC X(02) VALUE SPACE.                 
001280        88 FS-88-CONTROL-OK                    VALUE '00'.                
001290        88 FS-88-CONTROL-NUEVO                 VALUE '23' '35'.           
001300     05 WS-SW-FIN-ARCHIVO          PIC X(01) VALUE 'N'.                   
001310        88 WS-88-FIN-ARCHIVO                  VALUE 'S'.                  
001320     05 WS-SW-CANCELADO            PIC X(01) VALUE 'N'.                   
001330        88 WS-88-CANCELADO                    VALUE 'S'.                  
001340     05 WS-SW-FILA-VALIDA          PIC X(01) VALUE 'S'.                   
001350        88 WS-88-FILA-VALIDA                  VALUE 'S'.                  
001360                                                                          
001370*****************************************************************         
001380*                    DEFINICION DE CONSTANTES                   *         
001390*****************************************************************         
001400 01  CT-CONSTANTES.                                                       
001410     05 CT-RUTINA                  PIC X(08) VALUE 'NE1B0100'.            
001420     05 CT-1                       PIC 9(01) COMP VALUE 1.                
001430     05 CT-5                       PIC 9(01) COMP VALUE 5.                
001440     05 CT-100                     PIC 9(03) COMP VALUE 100.              
001450     05 CT-NE9CVALN                PIC X(08) VALUE 'NE9CVALN'.            
001460     05 CT-NE9CVALE                PIC X(08) VALUE 'NE9CVALE'.            
001470     05 CT-NE9CVALP                PIC X(08) VALUE 'NE9CVALP'.            
001480     05 CT-NE9CMEM0                PIC X(08) VALUE 'NE9CMEM0'.            
001490                                                                          
001500*****************************************************************         
001510*                    DEFINICION DE CONTADORES                   *         
001520*****************************************************************         
001530 01  CN-CONTADORES.                                                       
001540     05 CN-TOTAL-ITEMS             PIC 9(06) COMP.                        
001550     05 CN-PROCESSED-ITEMS         PIC 9(06) COMP.                        
001560     05 CN-SUCCESSFUL-ITEMS        PIC 9(06) COMP.                        
001570     05 CN-FAILED-ITEMS            PIC 9(06) COMP.                        
001580                                                                          
001590 01  WS-CONTADOR-GRP.                                                     
001600     05 WS-CONTADOR                PIC 9(06) COMP.                        
001610 01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.                           
001620     05 WS-CONTADOR-BYTES          PIC X(04).                             
001630                                                                          
001640 01  WS-JCT-PUNTERO                PIC 9(04) COMP VALUE 1.                
001650                                                                          
001660 01  WS-PROGRESO                   PIC 9(03) COMP.                        
001670                                                                          
001680*****************************************************************         
001690*                    AREAS DE TRABAJO DE LA FILA                *         
001700*****************************************************************         
001710 01  WS-ROW-NUM-GRP.                                                      
001720     05 WS-ROW-NUM-EDITADO         PIC ZZZZZ9.                            
001730 01  WS-ROW-NUM-ALT REDEFINES WS-ROW-NUM-GRP.                             
001740     05 WS-ROW-NUM-BYTES           PIC X(06).                             
001750                                                                          
001760 01  WS-DESCRIPCION-ITEM           PIC X(60).                             
001770 01  WS-MENSAJE-ITEM               PIC X(120).                            
001780 01  WS-ID-ITEM                    PIC X(24).                             
001790 01  WS-STRING-PUNTERO             PIC 9(03) COMP.                        
001800                                                                          
001810 01  WS-FECHA-TRABAJO.                                                    
001820     05 WS-FECHA-AAAAMMDD          PIC 9(08).                             
001830 01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.                     
001840     05 WS-FECHA-AAAA              PIC 9(04).                             
001850     05 WS-FECHA-MM                PIC 9(02).                             
001860     05 WS-FECHA-DD                PIC 9(02).                             
001870                                                                          
001880 01  MT-TEXTOS.                                                           
001890     05 MT-FILA-DESCRIPCION        PIC X(08) VALUE 'Row '.                
001900     05 MT-SEPARADOR-EMAIL         PIC X(02) VALUE ': '.                  
001910     05 MT-ERROR-APERTURA          PIC X(60)                              
001920        VALUE 'Unable to open the import file - job aborted'.             
001930                                                                          
001940*****************************************************************         
001950*              AREAS DE RECORTE DE LA FILA IMPORTADA             *        
001960*****************************************************************         
001970 01  WS-RECORTE-VARS.                                                     
001980     05 WS-RECORTE-SUB             PIC 9(02) COMP.                        
001990     05 WS-RECORTE-INICIO          PIC 9(02) COMP.                        
002000     05 WS-RECORTE-FIN             PIC 9(02) COMP.                        
002010                                                                          
002020 01  WS-NOMBRE-RECORTADO           PIC X(25).                             
002030 01  WS-EMAIL-RECORTADO            PIC X(64).                             
002040 01  WS-TELEFONO-RECORTADO         PIC X(12).                             
002050                                                                          
002060*****************************************************************         
002070*                     DEFINICION DE COPYBOOKS                   *         
002080*****************************************************************         
002090 01  WS-NEECVLN0-01.                                                      
002100     COPY NEECVLN0.                                                       
002110 01  WS-NEECVLE0-01.                                                      
002120     COPY NEECVLE0.                                                       
002130 01  WS-NEECVLP0-01.                                                      
002140     COPY NEECVLP0.                                                       
002150 01  WS-NEECMCA0-01.                                                      
002160     COPY NEECMCA0.                                                       
002170 01  WS-NEECRET0-01.                                                      
002180     COPY NEECRET0.                                                       
002190                                                                          
002200*****************************************************************         
002210*                                                               *         
002220*              P R O C E D U R E   D I V I S I O N              *         
002230*                                                               *         
002240*****************************************************************         
002250 PROCEDURE DIVISION.                                                      
002260*****************************************************************         
002270*                            MAIN LINE                          *         
002280*****************************************************************         
002290                                                                          
002300 0000-MAINLINE.                                                           
002310                                                                          
002320     PERFORM 1000-INICIO                                                  
002330        THRU 1000-INICIO-EXIT                                             
002340                                                                          
002350     PERFORM 2000-PROCESO                                                 
002360        THRU 2000-PROCESO-EXIT                                            
002370       UNTIL WS-88-FIN-ARCHIVO OR WS-88-CANCELADO                         
002380                                                                          
002390     PERFORM 3000-FIN.                                                    
002400                                                                          
002410*****************************************************************         
002420*                           1000-INICIO                         *         
002430*****************************************************************         
002440 1000-INICIO.                                                             
002450                                                                          
002460     INITIALIZE CN-CONTADORES                                             
002470                                                                          
002480     PERFORM 1100-CONTAR-FILAS                                            
002490        THRU 1100-CONTAR-FILAS-EXIT                                       
002500                                                                          
002510     PERFORM 1200-ABRIR-CONTROL                                           
002520        THRU 1200-ABRIR-CONTROL-EXIT                                      
002530                                                                          
002540     INITIALIZE REG-JOB-SUMMARY                                           
002550     SET  JOB0-88-EXCEL-UPLOAD        TO TRUE                             
002560     SET  JOB0-88-EN-PROCESO          TO TRUE                             
002570     MOVE CN-TOTAL-ITEMS              TO JOB0-TOTAL-ITEMS                 
002580                                                                          
002590     PERFORM 1250-ABRE-ARCHIVOS                                           
002600        THRU 1250-ABRE-ARCHIVOS-EXIT                                      
002610                                                                          
002620     PERFORM 1300-LEER-HEADER                                             
002630        THRU 1300-LEER-HEADER-EXIT                                        
002640                                                                          
002650     PERFORM 1400-LEER-FILA                                               
002660        THRU 1400-LEER-FILA-EXIT.                                         
002670                                                                          
002680 1000-INICIO-EXIT.                                                        
002690     EXIT.                                                                
002700                                                                          
002710*****************************************************************         
002720*                    1100-CONTAR-FILAS                          *         
002730*  PRIMER PASADA: CUENTA LAS FILAS DE DATOS (SIN EL HEADER) PARA *        
002740*  CONOCER TOTAL-ITEMS ANTES DE ARRANCAR EL PROCESO REAL. SI     *        
002750*  IMPUPLD NO ABRE SE DEJA CN-TOTAL-ITEMS EN CERO Y EL CHEQUEO   *        
002760*  REAL DE 1250-ABRE-ARCHIVOS ES QUIEN CORTA EL JOB.             *        
002770*****************************************************************         
002780 1100-CONTAR-FILAS.                                                       
002790                                                                          
002800     OPEN INPUT IMPORT-INPUT-FILE                                         
002810                                                                          
002820     IF FS-88-IMPORT-OK                                                   
002830        READ IMPORT-INPUT-FILE                                            
002840             AT END                                                       
002850             SET WS-88-FIN-ARCHIVO    TO TRUE                             
002860        END-READ                                                          
002870                                                                          
002880        PERFORM 1110-CUENTA-UNA-FILA                                      
002890           THRU 1110-CUENTA-UNA-FILA-EXIT                                 
002900          UNTIL WS-88-FIN-ARCHIVO                                         
002910                                                                          
002920        CLOSE      IMPORT-INPUT-FILE                                      
002930        SET WS-88-FIN-ARCHIVO        TO FALSE                             
002940     END-IF.                                                              
002950                                                                          
002960 1100-CONTAR-FILAS-EXIT.                                                  
002970     EXIT.                                                                
002980                                                                          
002990 1110-CUENTA-UNA-FILA.                                                    
003000                                                                          
003010     READ IMPORT-INPUT-FILE                                               
003020          AT END                                                          
003030          SET WS-88-FIN-ARCHIVO       TO TRUE                             
003040          NOT AT END                                                      
003050          ADD CT-1                    TO CN-TOTAL-ITEMS                   
003060     END-READ.                                                            
003070                                                                          
003080 1110-CUENTA-UNA-FILA-EXIT.                                               
003090     EXIT.                                                                
003100                                                                          
003110*****************************************************************         
003120*                    1200-ABRIR-CONTROL                         *         
003130*  SI EL ARCHIVO DE CONTROL NO EXISTE TODAVIA SE LO DA DE ALTA  *         
003140*  CON LA BANDERA DE CANCELACION EN 'N'.                        *         
003150*****************************************************************         
003160 1200-ABRIR-CONTROL.                                                      
003170                                                                          
003180     OPEN I-O JOB-CONTROL-FILE                                            
003190                                                                          
003200     IF FS-88-CONTROL-NUEVO                                               
003210        OPEN OUTPUT JOB-CONTROL-FILE                                      
003220        MOVE 'N'                     TO JCT0-CANCELADO                    
003230        WRITE REG-JOB-CONTROL                                             
003240        CLOSE       JOB-CONTROL-FILE                                      
003250        OPEN I-O    JOB-CONTROL-FILE                                      
003260     END-IF.                                                              
003270                                                                          
003280 1200-ABRIR-CONTROL-EXIT.                                                 
003290     EXIT.                                                                
003300                                                                          
003310*****************************************************************         
003320*                    1250-ABRE-ARCHIVOS                         *         
003330*  SI EL ARCHIVO DE IMPORTACION NO SE PUEDE ABRIR EL JOB TERMINA*         
003340*  EN FALLIDO SIN PROCESAR NINGUNA FILA (NEA0558).              *         
003350*****************************************************************         
003360 1250-ABRE-ARCHIVOS.                                                      
003370                                                                          
003380     OPEN INPUT  IMPORT-INPUT-FILE                                        
003390                                                                          
003400     IF NOT FS-88-IMPORT-OK                                               
003410        MOVE MT-ERROR-APERTURA       TO JOB0-JOB-ERROR-MESSAGE            
003420        SET  JOB0-88-FALLIDO         TO TRUE                              
003430                                                                          
003440        OPEN OUTPUT JOB-SUMMARY-FILE                                      
003450        WRITE       REG-JOB-SUMMARY                                       
003460        CLOSE       JOB-SUMMARY-FILE                                      
003470                    JOB-CONTROL-FILE                                      
003480                                                                          
003490        DISPLAY 'ERROR OPEN IMPORT-INPUT-FILE: ' WS-FS-IMPORT             
003500        STOP RUN                                                          
003510     END-IF                                                               
003520                                                                          
003530     OPEN OUTPUT JOB-RESULT-FILE                                          
003540     OPEN OUTPUT JOB-SUMMARY-FILE.                                        
003550                                                                          
003560 1250-ABRE-ARCHIVOS-EXIT.                                                 
003570     EXIT.                                                                
003580                                                                          
003590*****************************************************************         
003600*                    1300-LEER-HEADER                           *         
003610*  DESCARTA LA PRIMERA FILA FISICA DEL ARCHIVO (ENCABEZADO).    *         
003620*****************************************************************         
003630 1300-LEER-HEADER.                                                        
003640                                                                          
003650     READ IMPORT-INPUT-FILE                                               
003660          AT END                                                          
003670          SET WS-88-FIN-ARCHIVO       TO TRUE                             
003680     END-READ.                                                            
003690                                                                          
003700 1300-LEER-HEADER-EXIT.                                                   
003710     EXIT.                                                                
003720                                                                          
003730*****************************************************************         
003740*                     1400-LEER-FILA                            *         
003750*****************************************************************         
003760 1400-LEER-FILA.                                                          
003770                                                                          
003780     IF NOT WS-88-FIN-ARCHIVO                                             
003790        READ IMPORT-INPUT-FILE                                            
003800             AT END                                                       
003810             SET WS-88-FIN-ARCHIVO    TO TRUE                             
003820        END-READ                                                          
003830     END-IF.                                                              
003840                                                                          
003850 1400-LEER-FILA-EXIT.                                                     
003860     EXIT.                                                                
003870                                                                          
003880*****************************************************************         
003890*                           2000-PROCESO                        *         
003900*****************************************************************         
003910 2000-PROCESO.                                                            
003920                                                                          
003930     PERFORM 2050-CHEQUEA-CANCELADO                                       
003940        THRU 2050-CHEQUEA-CANCELADO-EXIT                                  
003950                                                                          
003960     IF NOT WS-88-CANCELADO                                               
003970                                                                          
003980        PERFORM 2100-VALIDA-FILA                                          
003990           THRU 2100-VALIDA-FILA-EXIT                                     
004000                                                                          
004010        PERFORM 2200-APLICA-REGISTRO                                      
004020           THRU 2200-APLICA-REGISTRO-EXIT                                 
004030                                                                          
004040        PERFORM 2300-ESCRIBE-RESULTADO                                    
004050           THRU 2300-ESCRIBE-RESULTADO-EXIT                               
004060                                                                          
004070        ADD CT-1                     TO CN-PROCESSED-ITEMS                
004080                                                                          
004090        PERFORM 2400-ACTUALIZA-PROGRESO                                   
004100           THRU 2400-ACTUALIZA-PROGRESO-EXIT                              
004110                                                                          
004120        PERFORM 1400-LEER-FILA                                            
004130           THRU 1400-LEER-FILA-EXIT                                       
004140                                                                          
004150     END-IF.                                                              
004160                                                                          
004170 2000-PROCESO-EXIT.                                                       
004180     EXIT.                                                                
004190                                                                          
004200*****************************************************************         
004210*                 2050-CHEQUEA-CANCELADO                        *         
004220*  RELEE EL ARCHIVO DE CONTROL ANTES DE PROCESAR CADA FILA -    *         
004230*  ES LA UNICA FORMA DE ENTERARSE DE UNA CANCELACION EXTERNA.   *         
004240*****************************************************************         
004250 2050-CHEQUEA-CANCELADO.                                                  
004260                                                                          
004270     READ JOB-CONTROL-FILE                                                
004280                                                                          
004290     IF FS-88-CONTROL-OK AND JCT0-88-CANCELADO                            
004300        SET WS-88-CANCELADO           TO TRUE                             
004310     END-IF.                                                              
004320                                                                          
004330 2050-CHEQUEA-CANCELADO-EXIT.                                             
004340     EXIT.                                                                
004350                                                                          
004360*****************************************************************         
004370*                   2100-VALIDA-FILA                            *         
004380*  VALIDA NOMBRE, EMAIL Y TELEFONO EN ESE ORDEN - EL PRIMER     *         
004390*  CAMPO QUE FALLA DEFINE EL MENSAJE DE ERROR DE LA FILA.       *         
004400*****************************************************************         
004410 2100-VALIDA-FILA.                                                        
004420                                                                          
004430     SET WS-88-FILA-VALIDA            TO TRUE                             
004440     MOVE SPACES                      TO WS-MENSAJE-ITEM                  
004450                                                                          
004460     PERFORM 2105-RECORTA-CAMPOS                                          
004470        THRU 2105-RECORTA-CAMPOS-EXIT                                     
004480                                                                          
004490     INITIALIZE WS-NEECVLN0-01                                            
004500     MOVE WS-NOMBRE-RECORTADO         TO VLN0-NOMBRE                      
004510     CALL CT-NE9CVALN USING WS-NEECVLN0-01 WS-NEECRET0-01                 
004520                                                                          
004530     IF NOT RET0-88-OK                                                    
004540        SET WS-88-FILA-VALIDA         TO FALSE                            
004550        MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM                  
004560        GO TO 2100-VALIDA-FILA-EXIT                                       
004570     END-IF                                                               
004580                                                                          
004590     INITIALIZE WS-NEECVLE0-01                                            
004600     MOVE WS-EMAIL-RECORTADO          TO VLE0-EMAIL                       
004610     CALL CT-NE9CVALE USING WS-NEECVLE0-01 WS-NEECRET0-01                 
004620                                                                          
004630     IF NOT RET0-88-OK                                                    
004640        SET WS-88-FILA-VALIDA         TO FALSE                            
004650        MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM                  
004660        GO TO 2100-VALIDA-FILA-EXIT                                       
004670     END-IF                                                               
004680                                                                          
004690     INITIALIZE WS-NEECVLP0-01                                            
004700     MOVE WS-TELEFONO-RECORTADO       TO VLP0-TELEFONO                    
004710     CALL CT-NE9CVALP USING WS-NEECVLP0-01 WS-NEECRET0-01                 
004720                                                                          
004730     IF NOT RET0-88-OK                                                    
004740        SET WS-88-FILA-VALIDA         TO FALSE                            
004750        MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM                  
004760     END-IF.                                                              
004770                                                                          
004780 2100-VALIDA-FILA-EXIT.                                                   
004790     EXIT.                                                                
004800                                                                          
004810*****************************************************************         
004820*                  2105-RECORTA-CAMPOS                          *         
004830*  QUITA ESPACIOS DE CABEZA Y COLA DE NOMBRE, EMAIL Y TELEFONO  *         
004840*  ANTES DE APLICAR LAS REGLAS DE NEGOCIO (NEA0559) - UNA FILA  *         
004850*  DELIMITADA PUEDE LLEGAR CON UN ESPACIO INICIAL EN EL CAMPO.  *         
004860*****************************************************************         
004870 2105-RECORTA-CAMPOS.                                                     
004880                                                                          
004890     MOVE SPACES                      TO WS-NOMBRE-RECORTADO              
004900     MOVE ZERO                        TO WS-RECORTE-FIN                   
004910                                                                          
004920     PERFORM 2106-BUSCA-FIN-NOMBRE                                        
004930        THRU 2106-BUSCA-FIN-NOMBRE-EXIT                                   
004940       VARYING WS-RECORTE-SUB FROM 25 BY -1                               
004950         UNTIL WS-RECORTE-SUB < 1                                         
004960            OR ROW0-ROW-NAME (WS-RECORTE-SUB:1) NOT EQUAL SPACE           
004970                                                                          
004980     IF WS-RECORTE-FIN NOT EQUAL ZERO                                     
004990        MOVE 1                        TO WS-RECORTE-INICIO                
005000        PERFORM 2107-BUSCA-INICIO-NOMBRE                                  
005010           THRU 2107-BUSCA-INICIO-NOMBRE-EXIT                             
005020          VARYING WS-RECORTE-SUB FROM 1 BY 1                              
005030            UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN                         
005040               OR ROW0-ROW-NAME (WS-RECORTE-SUB:1) NOT EQUAL SPACE        
005050                                                                          
005060        MOVE ROW0-ROW-NAME (WS-RECORTE-INICIO:                            
005070             WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)                      
005080                                      TO WS-NOMBRE-RECORTADO              
005090     END-IF                                                               
005100                                                                          
005110     MOVE SPACES                      TO WS-EMAIL-RECORTADO               
005120     MOVE ZERO                        TO WS-RECORTE-FIN                   
005130                                                                          
005140     PERFORM 2108-BUSCA-FIN-EMAIL                                         
005150        THRU 2108-BUSCA-FIN-EMAIL-EXIT                                    
005160       VARYING WS-RECORTE-SUB FROM 64 BY -1                               
005170         UNTIL WS-RECORTE-SUB < 1                                         
005180            OR ROW0-ROW-EMAIL (WS-RECORTE-SUB:1) NOT EQUAL SPACE          
005190                                                                          
005200     IF WS-RECORTE-FIN NOT EQUAL ZERO                                     
005210        MOVE 1                        TO WS-RECORTE-INICIO                
005220        PERFORM 2109-BUSCA-INICIO-EMAIL                                   
005230           THRU 2109-BUSCA-INICIO-EMAIL-EXIT                              
005240          VARYING WS-RECORTE-SUB FROM 1 BY 1                              
005250            UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN                         
005260            OR ROW0-ROW-EMAIL (WS-RECORTE-SUB:1) NOT EQUAL SPACE          
005270                                                                          
005280        MOVE ROW0-ROW-EMAIL (WS-RECORTE-INICIO:                           
005290             WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)                      
005300                                      TO WS-EMAIL-RECORTADO               
005310     END-IF                                                               
005320                                                                          
005330     MOVE SPACES                      TO WS-TELEFONO-RECORTADO            
005340     MOVE ZERO                        TO WS-RECORTE-FIN                   
005350                                                                          
005360     PERFORM 2110-BUSCA-FIN-TELEFONO                                      
005370        THRU 2110-BUSCA-FIN-TELEFONO-EXIT                                 
005380       VARYING WS-RECORTE-SUB FROM 12 BY -1                               
005390         UNTIL WS-RECORTE-SUB < 1                                         
005400            OR ROW0-ROW-PHONE (WS-RECORTE-SUB:1) NOT EQUAL SPACE          
005410                                                                          
005420     IF WS-RECORTE-FIN NOT EQUAL ZERO                                     
005430        MOVE 1                        TO WS-RECORTE-INICIO                
005440        PERFORM 2111-BUSCA-INICIO-TELEFONO                                
005450           THRU 2111-BUSCA-INICIO-TELEFONO-EXIT                           
005460          VARYING WS-RECORTE-SUB FROM 1 BY 1                              
005470            UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN                         
005480            OR ROW0-ROW-PHONE (WS-RECORTE-SUB:1) NOT EQUAL SPACE          
005490                                                                          
005500        MOVE ROW0-ROW-PHONE (WS-RECORTE-INICIO:                           
005510             WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)                      
005520                                      TO WS-TELEFONO-RECORTADO            
005530     END-IF.                                                              
005540                                                                          
005550 2105-RECORTA-CAMPOS-EXIT.                                                
005560     EXIT.                                                                
005570                                                                          
005580 2106-BUSCA-FIN-NOMBRE.                                                   
005590     MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.                 
005600 2106-BUSCA-FIN-NOMBRE-EXIT.                                              
005610     EXIT.                                                                
005620                                                                          
005630 2107-BUSCA-INICIO-NOMBRE.                                                
005640     MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.              
005650 2107-BUSCA-INICIO-NOMBRE-EXIT.                                           
005660     EXIT.                                                                
005670                                                                          
005680 2108-BUSCA-FIN-EMAIL.                                                    
005690     MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.                 
005700 2108-BUSCA-FIN-EMAIL-EXIT.                                               
005710     EXIT.                                                                
005720                                                                          
005730 2109-BUSCA-INICIO-EMAIL.                                                 
005740     MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.              
005750 2109-BUSCA-INICIO-EMAIL-EXIT.                                            
005760     EXIT.                                                                
005770                                                                          
005780 2110-BUSCA-FIN-TELEFONO.                                                 
005790     MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.                 
005800 2110-BUSCA-FIN-TELEFONO-EXIT.                                            
005810     EXIT.                                                                
005820                                                                          
005830 2111-BUSCA-INICIO-TELEFONO.                                              
005840     MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.              
005850 2111-BUSCA-INICIO-TELEFONO-EXIT.                                         
005860     EXIT.                                                                
005870                                                                          
005880*****************************************************************         
005890*                 2200-APLICA-REGISTRO                          *         
005900*  SI LA FILA ES VALIDA, INTENTA EL ALTA (NE9CMEM0 RECHAZA POR  *         
005910*  EMAIL DUPLICADO SI CORRESPONDE).                              *        
005920*****************************************************************         
005930 2200-APLICA-REGISTRO.                                                    
005940                                                                          
005950     MOVE SPACES                      TO WS-ID-ITEM                       
005960                                                                          
005970     IF WS-88-FILA-VALIDA                                                 
005980        INITIALIZE WS-NEECMCA0-01                                         
005990        SET MCA0-88-REGISTRAR         TO TRUE                             
006000        MOVE VLN0-NOMBRE              TO MCA0-MEMBER-NAME                 
006010        MOVE VLE0-EMAIL-NORM          TO MCA0-MEMBER-EMAIL                
006020        MOVE VLP0-TELEFONO            TO MCA0-MEMBER-PHONE                
006030                                                                          
006040        CALL CT-NE9CMEM0 USING WS-NEECMCA0-01 WS-NEECRET0-01              
006050                                                                          
006060        IF RET0-88-OK                                                     
006070           MOVE MCA0-MEMBER-ID        TO WS-ID-ITEM                       
006080           ADD CT-1                   TO CN-SUCCESSFUL-ITEMS              
006090        ELSE                                                              
006100           SET WS-88-FILA-VALIDA      TO FALSE                            
006110           MOVE RET0-MENSAJE          TO WS-MENSAJE-ITEM                  
006120           ADD CT-1                   TO CN-FAILED-ITEMS                  
006130        END-IF                                                            
006140     ELSE                                                                 
006150        ADD CT-1                      TO CN-FAILED-ITEMS                  
006160     END-IF.                                                              
006170                                                                          
006180 2200-APLICA-REGISTRO-EXIT.                                               
006190     EXIT.                                                                
006200                                                                          
006210*****************************************************************         
006220*                2300-ESCRIBE-RESULTADO                         *         
006230*****************************************************************         
006240 2300-ESCRIBE-RESULTADO.                                                  
006250                                                                          
006260     MOVE ROW0-ROW-NUMBER             TO WS-ROW-NUM-EDITADO               
006270     MOVE SPACES                      TO WS-DESCRIPCION-ITEM              
006280     MOVE 1                           TO WS-STRING-PUNTERO                
006290                                                                          
006300     STRING MT-FILA-DESCRIPCION DELIMITED BY SPACE                        
006310            WS-ROW-NUM-EDITADO DELIMITED BY SIZE                          
006320            INTO WS-DESCRIPCION-ITEM                                      
006330            WITH POINTER WS-STRING-PUNTERO                                
006340     END-STRING                                                           
006350                                                                          
006360     IF WS-88-FILA-VALIDA                                                 
006370        STRING MT-SEPARADOR-EMAIL DELIMITED BY SIZE                       
006380               VLE0-EMAIL-NORM DELIMITED BY SPACE                         
006390               INTO WS-DESCRIPCION-ITEM                                   
006400               WITH POINTER WS-STRING-PUNTERO                             
006410        END-STRING                                                        
006420     END-IF                                                               
006430                                                                          
006440     INITIALIZE NEECJRS0                                                  
006450                                                                          
006460     MOVE WS-ID-ITEM                  TO JRS0-ITEM-ID                     
006470     MOVE WS-DESCRIPCION-ITEM         TO JRS0-ITEM-DESCRIPTION            
006480                                                                          
006490     IF WS-88-FILA-VALIDA                                                 
006500        MOVE SPACES                   TO JRS0-ITEM-ERROR-MESSAGE          
006510     ELSE                                                                 
006520        MOVE WS-MENSAJE-ITEM          TO JRS0-ITEM-ERROR-MESSAGE          
006530     END-IF                                                               
006540                                                                          
006550     WRITE NEECJRS0.                                                      
006560                                                                          
006570 2300-ESCRIBE-RESULTADO-EXIT.                                             
006580     EXIT.                                                                
006590                                                                          
006600*****************************************************************         
006610*              2400-ACTUALIZA-PROGRESO                          *         
006620*  CADA 5A FILA, Y EN LA ULTIMA, DEJA CONSTANCIA DEL AVANCE.    *         
006630*****************************************************************         
006640 2400-ACTUALIZA-PROGRESO.                                                 
006650                                                                          
006660     DIVIDE CN-PROCESSED-ITEMS BY CT-5                                    
006670            GIVING WS-CONTADOR                                            
006680            REMAINDER WS-CONTADOR                                         
006690                                                                          
006700     IF WS-CONTADOR EQUAL ZERO OR WS-88-FIN-ARCHIVO                       
006710        COMPUTE WS-PROGRESO =                                             
006720                (CN-PROCESSED-ITEMS * CT-100) / CN-TOTAL-ITEMS            
006730                                                                          
006740        MOVE CN-PROCESSED-ITEMS         TO JOB0-PROCESSED-ITEMS           
006750        MOVE CN-SUCCESSFUL-ITEMS        TO JOB0-SUCCESSFUL-ITEMS          
006760        MOVE CN-FAILED-ITEMS            TO JOB0-FAILED-ITEMS              
006770        MOVE WS-PROGRESO                TO JOB0-PROGRESS-PCT              
006780                                                                          
006790        DISPLAY 'AVANCE JOB EXCEL-UPLOAD: ' WS-PROGRESO '%'               
006800        DISPLAY '  PROCESADOS: ' CN-PROCESSED-ITEMS                       
006810                ' EXITOSOS: '   CN-SUCCESSFUL-ITEMS                       
006820                ' FALLIDOS: '   CN-FAILED-ITEMS                           
006830     END-IF.                                                              
006840                                                                          
006850 2400-ACTUALIZA-PROGRESO-EXIT.                                            
006860     EXIT.                                                                
006870                                                                          
006880*****************************************************************         
006890*                              3000-FIN                         *         
006900*****************************************************************         
006910 3000-FIN.                                                                
006920                                                                          
006930     IF WS-88-CANCELADO                                                   
006940        SET  JOB0-88-CANCELADO        TO TRUE                             
006950        MOVE WS-PROGRESO              TO JOB0-PROGRESS-PCT                
006960     ELSE                                                                 
006970        SET  JOB0-88-COMPLETO         TO TRUE                             
006980        MOVE 100                      TO JOB0-PROGRESS-PCT                
006990     END-IF                                                               
007000                                                                          
007010     MOVE CN-PROCESSED-ITEMS          TO JOB0-PROCESSED-ITEMS             
007020     MOVE CN-SUCCESSFUL-ITEMS         TO JOB0-SUCCESSFUL-ITEMS            
007030     MOVE CN-FAILED-ITEMS             TO JOB0-FAILED-ITEMS                
007040                                                                          
007050     WRITE REG-JOB-SUMMARY                                                
007060                                                                          
007070     DISPLAY '***********************************************'            
007080     DISPLAY 'JOB EXCEL-UPLOAD FINALIZADO.'                               
007090     DISPLAY 'TOTAL DE FILAS:    ' CN-TOTAL-ITEMS                         
007100     DISPLAY 'FILAS PROCESADAS:  ' CN-PROCESSED-ITEMS                     
007110     DISPLAY 'ALTAS EXITOSAS:    ' CN-SUCCESSFUL-ITEMS                    
007120     DISPLAY 'ALTAS FALLIDAS:    ' CN-FAILED-ITEMS                        
007130     DISPLAY '***********************************************'            
007140                                                                          
007150     CLOSE IMPORT-INPUT-FILE                                              
007160           JOB-RESULT-FILE                                                
007170           JOB-SUMMARY-FILE                                               
007180           JOB-CONTROL-FILE                                               
007190                                                                          
007200     STOP RUN.                                                            
