      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECJOB0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION / REGISTRO DE TOTALES DE   *
      *               FIN DE JOB (JOB-SUMMARY) - SIRVE TAMBIEN COMO   *
      *               REGISTRO DEL ARCHIVO DE HISTORIA DE JOBS.       *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 234 POSICIONES.                          *
      *           PREFIJO  : JOB0.                                    *
      *                                                               *
      * 09/02/2024 RGOMEZ    NEA0304  VERSION INICIAL.                *
      *****************************************************************
       05 NEECJOB0.
          10 JOB0-JOB-TYPE                  PIC X(12).
             88 JOB0-88-BULK-DELETE       VALUE 'BULK-DELETE'.
             88 JOB0-88-EXCEL-UPLOAD      VALUE 'EXCEL-UPLOAD'.
          10 JOB0-JOB-STATUS                PIC X(10).
             88 JOB0-88-PENDIENTE         VALUE 'PENDING'.
             88 JOB0-88-EN-PROCESO        VALUE 'IN-PROGRESS'.
             88 JOB0-88-COMPLETO          VALUE 'COMPLETED'.
             88 JOB0-88-FALLIDO           VALUE 'FAILED'.
             88 JOB0-88-CANCELADO         VALUE 'CANCELLED'.
          10 JOB0-TOTAL-ITEMS                PIC 9(06).
          10 JOB0-PROCESSED-ITEMS            PIC 9(06).
          10 JOB0-SUCCESSFUL-ITEMS           PIC 9(06).
          10 JOB0-FAILED-ITEMS               PIC 9(06).
          10 JOB0-PROGRESS-PCT               PIC 9(03).
          10 JOB0-CREATED-AT                 PIC X(19).
          10 JOB0-STARTED-AT                 PIC X(19).
          10 JOB0-COMPLETED-AT               PIC X(19).
          10 JOB0-JOB-ERROR-MESSAGE          PIC X(120).
          10 FILLER                          PIC X(08).
