      *****************************************************************
      * Program name:    NE9CVALP.                                   *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 14/02/1987 RGOMEZ        NEA0312 Initial version - phone      *
      *                          field validation for the member      *
      *                          registry, replaces PHONENO NOT NULL  *
      *                          check inherited from DSN81310.EMP.   *
      * 06/05/1987 MPAEZ         NEA0331 Enforces the 10-digit Indian *
      *                          mobile format (first digit 6-9).     *
      * 25/11/1998 CTORRES       NEA0358 Y2K review - no date fields  *
      *                          in this routine, no change required. *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE9CVALP.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 14/02/1987.
       DATE-COMPILED. 14/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITOS   IS '0' THRU '9'.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALP'.

       01  WS-VARIABLE.
           05 WS-SUB                     PIC 9(02) COMP.

       01  WS-LONGITUD-GRP.
           05 WS-LONGITUD                PIC 9(02) COMP.
       01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.
           05 WS-LONGITUD-BYTES          PIC X(02).

       01  WS-SW-VARIABLE.
           05 WS-SW-SOLO-DIGITOS         PIC X(01) VALUE 'S'.
              88 WS-88-SOLO-DIGITOS                 VALUE 'S'.
              88 WS-88-NO-SOLO-DIGITOS              VALUE 'N'.

       01  WS-TELEFONO-AREA.
           05 WS-TELEFONO                PIC X(12).
       01  WS-TELEFONO-TABLA REDEFINES WS-TELEFONO-AREA.
           05 WS-TELEFONO-CHAR           PIC X(01) OCCURS 12 TIMES.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  ME-MENSAJES.
           05 ME-TELEFONO-OBLIGATORIO    PIC X(07) VALUE 'NEE5001'.
           05 ME-TELEFONO-NO-DIGITOS     PIC X(07) VALUE 'NEE5002'.
           05 ME-TELEFONO-LONGITUD       PIC X(07) VALUE 'NEE5003'.
           05 ME-TELEFONO-PREFIJO        PIC X(07) VALUE 'NEE5004'.

       01  MT-TEXTOS.
           05 MT-TELEFONO-OBLIGATORIO    PIC X(60)
              VALUE 'Phone is required'.
           05 MT-TELEFONO-NO-DIGITOS     PIC X(60)
              VALUE 'Phone must contain digits only'.
           05 MT-TELEFONO-LONGITUD       PIC X(60)
              VALUE 'Phone must be exactly 10 digits'.
           05 MT-TELEFONO-PREFIJO        PIC X(60)
              VALUE 'Phone must start with a digit from 6 to 9'.

      *****************************************************************
      *                     DEFINICION DE LINKAGE                     *
      *****************************************************************
       LINKAGE SECTION.
       01  LN-VAR.
           COPY NEECVLP0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-VALIDA-TELEFONO
              THRU 2000-VALIDA-TELEFONO-EXIT

           PERFORM 3000-FIN.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           INITIALIZE WS-NEECRET0-01
           SET        RET0-88-OK             TO TRUE

           MOVE VLP0-TELEFONO                TO WS-TELEFONO

           MOVE ZERO                         TO WS-LONGITUD
           PERFORM 1100-CALCULA-LONGITUD
              THRU 1100-CALCULA-LONGITUD-EXIT
             VARYING WS-SUB FROM 12 BY -1
               UNTIL WS-SUB < 1
                  OR WS-TELEFONO-CHAR (WS-SUB) NOT EQUAL SPACE.

       1000-INICIO-EXIT.
           EXIT.

       1100-CALCULA-LONGITUD.

           MOVE WS-SUB                       TO WS-LONGITUD.

       1100-CALCULA-LONGITUD-EXIT.
           EXIT.

      *****************************************************************
      *                  2000-VALIDA-TELEFONO                         *
      *  REGLA DE TELEFONO - 4 CHEQUEOS EN ORDEN, EL PRIMERO QUE      *
      *  FALLA GANA.                                                  *
      *****************************************************************
       2000-VALIDA-TELEFONO.

           IF WS-LONGITUD EQUAL ZERO
              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-TELEFONO-OBLIGATORIO  TO RET0-COD-ERROR
              MOVE MT-TELEFONO-OBLIGATORIO  TO RET0-MENSAJE
              PERFORM 3000-FIN
           END-IF

           SET WS-88-SOLO-DIGITOS           TO TRUE
           PERFORM 2100-VERIFICA-DIGITO
              THRU 2100-VERIFICA-DIGITO-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB GREATER WS-LONGITUD
                  OR WS-88-NO-SOLO-DIGITOS

           IF WS-88-NO-SOLO-DIGITOS
              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-TELEFONO-NO-DIGITOS   TO RET0-COD-ERROR
              MOVE MT-TELEFONO-NO-DIGITOS   TO RET0-MENSAJE
              PERFORM 3000-FIN
           END-IF

           IF WS-LONGITUD NOT EQUAL 10
              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-TELEFONO-LONGITUD     TO RET0-COD-ERROR
              MOVE MT-TELEFONO-LONGITUD     TO RET0-MENSAJE
              PERFORM 3000-FIN
           END-IF

           IF WS-TELEFONO-CHAR (1) LESS '6'
              OR WS-TELEFONO-CHAR (1) GREATER '9'
              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-TELEFONO-PREFIJO      TO RET0-COD-ERROR
              MOVE MT-TELEFONO-PREFIJO      TO RET0-MENSAJE
           END-IF.

       2000-VALIDA-TELEFONO-EXIT.
           EXIT.

       2100-VERIFICA-DIGITO.

           IF WS-TELEFONO-CHAR (WS-SUB) IS NOT CLASE-DIGITOS
              SET WS-88-NO-SOLO-DIGITOS      TO TRUE
           END-IF.

       2100-VERIFICA-DIGITO-EXIT.
           EXIT.

      *****************************************************************
      *                           3000-FIN                            *
      *****************************************************************
       3000-FIN.

           GOBACK.
