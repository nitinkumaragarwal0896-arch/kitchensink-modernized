      *****************************************************************
      * Program name:    NE9CVALE.                                   *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 13/02/1987 RGOMEZ        NEA0311 Initial version - email      *
      *                          field validation, replaces the       *
      *                          NOT NULL check on DSN81310.EMP.      *
      * 06/05/1987 MPAEZ         NEA0330 Adds the 11-step address     *
      *                          syntax chain (RFC-lite) requested by *
      *                          the registry rewrite.                *
      * 14/10/1998 CTORRES       NEA0357 Y2K review - no date fields  *
      *                          in this routine, no change required. *
      * 19/01/2011 RGOMEZ        NEA0481 Reject double-extension      *
      *                          domains (example.com.com) per the    *
      *                          fraud-desk request NEA0479.          *
      * 30/08/2015 LSILVA        NEA0512 Email is now normalized      *
      *                          (trim + lower-case) before it is     *
      *                          handed back to the caller.           *
      * 22/04/2025 MPAEZ         NEA0548 The local-part check only    *
      *                          looked at whether the first segment  *
      *                          was blank - user.@dom and user..name *
      *                          slipped through.  Now rejects a      *
      *                          leading, trailing or doubled dot     *
      *                          directly on the character scan.      *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE9CVALE.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 13/02/1987.
       DATE-COMPILED. 13/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITOS   IS '0' THRU '9'.
           CLASS CLASE-ALFA      IS 'A' THRU 'Z' 'a' THRU 'z'.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALE'.

      *****************************************************************
      *          TABLA DE DOMINIOS DE PRIMER NIVEL PROHIBIDOS         *
      *          COMO PENULTIMA PARTE (DOMINIO DE DOBLE EXTENSION)    *
      *****************************************************************
       01  TB-TLD-VALORES.
           05 FILLER  PIC X(08) VALUE 'COM'.
           05 FILLER  PIC X(08) VALUE 'ORG'.
           05 FILLER  PIC X(08) VALUE 'NET'.
           05 FILLER  PIC X(08) VALUE 'EDU'.
           05 FILLER  PIC X(08) VALUE 'GOV'.
           05 FILLER  PIC X(08) VALUE 'MIL'.
           05 FILLER  PIC X(08) VALUE 'CO'.
           05 FILLER  PIC X(08) VALUE 'IO'.
           05 FILLER  PIC X(08) VALUE 'AI'.
           05 FILLER  PIC X(08) VALUE 'APP'.
           05 FILLER  PIC X(08) VALUE 'DEV'.
           05 FILLER  PIC X(08) VALUE 'IN'.
           05 FILLER  PIC X(08) VALUE 'UK'.
           05 FILLER  PIC X(08) VALUE 'US'.
           05 FILLER  PIC X(08) VALUE 'CA'.
           05 FILLER  PIC X(08) VALUE 'AU'.
           05 FILLER  PIC X(08) VALUE 'DE'.
           05 FILLER  PIC X(08) VALUE 'FR'.
           05 FILLER  PIC X(08) VALUE 'JP'.
           05 FILLER  PIC X(08) VALUE 'CN'.
           05 FILLER  PIC X(08) VALUE 'BR'.
           05 FILLER  PIC X(08) VALUE 'RU'.
       01  TB-TLD-TABLA REDEFINES TB-TLD-VALORES.
           05 TB-TLD-ENTRADA         PIC X(08) OCCURS 22 TIMES.

       01  WS-VARIABLE.
           05 WS-SUB                     PIC 9(02) COMP.
           05 WS-CONTADOR-ESPACIOS       PIC 9(03) COMP.
           05 WS-CONTADOR-ARROBA         PIC 9(03) COMP.
           05 WS-CONTADOR-PUNTOS         PIC 9(03) COMP.
           05 WS-CONTADOR-DOBLE-PUNTO    PIC 9(03) COMP.
           05 WS-CONTADOR-PARTES-DOM     PIC 9(02) COMP.

       01  WS-LONGITUD-GRP.
           05 WS-LONGITUD                PIC 9(02) COMP.
       01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.
           05 WS-LONGITUD-BYTES          PIC X(02).

       01  WS-SW-VARIABLE.
           05 WS-SW-ES-TLD               PIC X(01) VALUE 'N'.
              88 WS-88-ES-TLD                       VALUE 'S'.
           05 WS-SW-VALIDO-CHARS         PIC X(01) VALUE 'S'.
              88 WS-88-VALIDO-CHARS                 VALUE 'S'.
              88 WS-88-INVALIDO-CHARS               VALUE 'N'.

       01  WS-EMAIL-AREA.
           05 WS-EMAIL                   PIC X(64).
       01  WS-EMAIL-TABLA REDEFINES WS-EMAIL-AREA.
           05 WS-EMAIL-CHAR              PIC X(01) OCCURS 64 TIMES.

       01  WS-PARTES-ARROBA.
           05 WS-LOCAL-PART              PIC X(64).
           05 WS-LOCAL-LEN               PIC 9(02) COMP.
           05 WS-DOMAIN-PART             PIC X(64).
           05 WS-DOMAIN-LEN              PIC 9(02) COMP.

       01  WS-PARTES-DOMINIO.
           05 WS-DOM-PART-1              PIC X(20).
           05 WS-DOM-LEN-1                PIC 9(02) COMP.
           05 WS-DOM-PART-2              PIC X(20).
           05 WS-DOM-LEN-2                PIC 9(02) COMP.
           05 WS-DOM-PART-3              PIC X(20).
           05 WS-DOM-LEN-3                PIC 9(02) COMP.
           05 WS-DOM-PART-4              PIC X(20).
           05 WS-DOM-LEN-4                PIC 9(02) COMP.

       01  WS-PENULTIMA.
           05 WS-PENULTIMA-PARTE         PIC X(20).
           05 WS-PENULTIMA-LEN           PIC 9(02) COMP.
           05 WS-PENULTIMA-UPPER         PIC X(08).
           05 WS-ULTIMA-PARTE            PIC X(20).
           05 WS-ULTIMA-LEN              PIC 9(02) COMP.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  ME-MENSAJES.
           05 ME-EMAIL-OBLIGATORIO       PIC X(07) VALUE 'NEE4001'.
           05 ME-EMAIL-CON-ESPACIOS      PIC X(07) VALUE 'NEE4002'.
           05 ME-EMAIL-ARROBAS           PIC X(07) VALUE 'NEE4003'.
           05 ME-EMAIL-PARTES            PIC X(07) VALUE 'NEE4004'.
           05 ME-EMAIL-DOMINIO-PUNTOS    PIC X(07) VALUE 'NEE4005'.
           05 ME-EMAIL-DOMINIO-LARGO     PIC X(07) VALUE 'NEE4006'.
           05 ME-EMAIL-DOMINIO-NIVELES   PIC X(07) VALUE 'NEE4007'.
           05 ME-EMAIL-DOBLE-EXTENSION   PIC X(07) VALUE 'NEE4008'.
           05 ME-EMAIL-TLD-INVALIDO      PIC X(07) VALUE 'NEE4009'.
           05 ME-EMAIL-ETIQUETA-INVALIDA PIC X(07) VALUE 'NEE4010'.
           05 ME-EMAIL-PATRON-INVALIDO   PIC X(07) VALUE 'NEE4011'.

       01  MT-TEXTOS.
           05 MT-EMAIL-OBLIGATORIO       PIC X(60)
              VALUE 'Email is required'.
           05 MT-EMAIL-CON-ESPACIOS      PIC X(60)
              VALUE 'Email must not contain spaces'.
           05 MT-EMAIL-ARROBAS           PIC X(60)
              VALUE 'Email must contain exactly one @'.
           05 MT-EMAIL-PARTES            PIC X(60)
              VALUE 'Email local or domain part is empty'.
           05 MT-EMAIL-DOMINIO-PUNTOS    PIC X(60)
              VALUE 'Email domain has invalid dot placement'.
           05 MT-EMAIL-DOMINIO-LARGO     PIC X(60)
              VALUE 'Email domain is too long'.
           05 MT-EMAIL-DOMINIO-NIVELES   PIC X(60)
              VALUE 'Email domain must have 2 or 3 labels'.
           05 MT-EMAIL-DOBLE-EXTENSION   PIC X(60)
              VALUE 'Email domain has a double extension'.
           05 MT-EMAIL-TLD-INVALIDO      PIC X(60)
              VALUE 'Email top level domain is invalid'.
           05 MT-EMAIL-ETIQUETA-INVALIDA PIC X(60)
              VALUE 'Email domain label is invalid'.
           05 MT-EMAIL-PATRON-INVALIDO   PIC X(60)
              VALUE 'Email does not match the expected pattern'.

      *****************************************************************
      *                     DEFINICION DE LINKAGE                     *
      *****************************************************************
       LINKAGE SECTION.
       01  LN-VAR.
           COPY NEECVLE0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-VALIDA-EMAIL
              THRU 2000-VALIDA-EMAIL-EXIT

           PERFORM 3000-FIN.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           INITIALIZE WS-NEECRET0-01
           SET        RET0-88-OK             TO TRUE

           MOVE VLE0-EMAIL                   TO WS-EMAIL

           MOVE ZERO                         TO WS-LONGITUD
           PERFORM 1100-CALCULA-LONGITUD
              THRU 1100-CALCULA-LONGITUD-EXIT
             VARYING WS-SUB FROM 64 BY -1
               UNTIL WS-SUB < 1
                  OR WS-EMAIL-CHAR (WS-SUB) NOT EQUAL SPACE.

       1000-INICIO-EXIT.
           EXIT.

       1100-CALCULA-LONGITUD.

           MOVE WS-SUB                       TO WS-LONGITUD.

       1100-CALCULA-LONGITUD-EXIT.
           EXIT.

      *****************************************************************
      *                    2000-VALIDA-EMAIL                          *
      *  REGLA DE EMAIL - 11 CHEQUEOS EN ORDEN, EL PRIMERO QUE        *
      *  FALLA GANA (VER PARRAFOS 2010 A 2110).                      *
      *****************************************************************
       2000-VALIDA-EMAIL.

           IF WS-LONGITUD EQUAL ZERO
              MOVE ME-EMAIL-OBLIGATORIO     TO RET0-COD-ERROR
              MOVE MT-EMAIL-OBLIGATORIO     TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           INSPECT WS-EMAIL (1:WS-LONGITUD)
                   TALLYING WS-CONTADOR-ESPACIOS FOR ALL SPACE
           IF WS-CONTADOR-ESPACIOS NOT EQUAL ZERO
              MOVE ME-EMAIL-CON-ESPACIOS    TO RET0-COD-ERROR
              MOVE MT-EMAIL-CON-ESPACIOS    TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           INSPECT WS-EMAIL (1:WS-LONGITUD)
                   TALLYING WS-CONTADOR-ARROBA FOR ALL '@'
           IF WS-CONTADOR-ARROBA NOT EQUAL 1
              MOVE ME-EMAIL-ARROBAS         TO RET0-COD-ERROR
              MOVE MT-EMAIL-ARROBAS         TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           UNSTRING WS-EMAIL (1:WS-LONGITUD) DELIMITED BY '@'
                    INTO WS-LOCAL-PART  COUNT IN WS-LOCAL-LEN
                         WS-DOMAIN-PART COUNT IN WS-DOMAIN-LEN
           END-UNSTRING

           IF WS-LOCAL-LEN EQUAL ZERO OR WS-DOMAIN-LEN EQUAL ZERO
              MOVE ME-EMAIL-PARTES          TO RET0-COD-ERROR
              MOVE MT-EMAIL-PARTES          TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           PERFORM 2050-CHEQUEA-PUNTOS-DOMINIO
              THRU 2050-CHEQUEA-PUNTOS-DOMINIO-EXIT

           IF NOT RET0-88-OK
              PERFORM 3000-FIN
           END-IF

           IF WS-DOMAIN-LEN GREATER 253
              MOVE ME-EMAIL-DOMINIO-LARGO   TO RET0-COD-ERROR
              MOVE MT-EMAIL-DOMINIO-LARGO   TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           UNSTRING WS-DOMAIN-PART (1:WS-DOMAIN-LEN) DELIMITED BY '.'
                    INTO WS-DOM-PART-1 COUNT IN WS-DOM-LEN-1
                         WS-DOM-PART-2 COUNT IN WS-DOM-LEN-2
                         WS-DOM-PART-3 COUNT IN WS-DOM-LEN-3
                         WS-DOM-PART-4 COUNT IN WS-DOM-LEN-4
                    TALLYING IN WS-CONTADOR-PARTES-DOM
           END-UNSTRING

           IF WS-CONTADOR-PARTES-DOM LESS 2
              OR WS-CONTADOR-PARTES-DOM GREATER 3
              MOVE ME-EMAIL-DOMINIO-NIVELES TO RET0-COD-ERROR
              MOVE MT-EMAIL-DOMINIO-NIVELES TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
              PERFORM 3000-FIN
           END-IF

           PERFORM 2080-UBICA-PENULTIMA-ULTIMA
              THRU 2080-UBICA-PENULTIMA-ULTIMA-EXIT

           PERFORM 2090-CHEQUEA-TLD-COMPUESTO
              THRU 2090-CHEQUEA-TLD-COMPUESTO-EXIT
           IF NOT RET0-88-OK
              PERFORM 3000-FIN
           END-IF

           PERFORM 2100-CHEQUEA-TLD-ALFA
              THRU 2100-CHEQUEA-TLD-ALFA-EXIT
           IF NOT RET0-88-OK
              PERFORM 3000-FIN
           END-IF

           PERFORM 2110-CHEQUEA-PENULTIMA-ETIQUETA
              THRU 2110-CHEQUEA-PENULTIMA-ETIQUETA-EXIT
           IF NOT RET0-88-OK
              PERFORM 3000-FIN
           END-IF

           PERFORM 2120-CHEQUEA-PATRON-LOCAL
              THRU 2120-CHEQUEA-PATRON-LOCAL-EXIT
           IF NOT RET0-88-OK
              PERFORM 3000-FIN
           END-IF

           PERFORM 2900-NORMALIZA
              THRU 2900-NORMALIZA-EXIT.

       2000-VALIDA-EMAIL-EXIT.
           EXIT.

      *****************************************************************
      *              2050-CHEQUEA-PUNTOS-DOMINIO                      *
      *****************************************************************
       2050-CHEQUEA-PUNTOS-DOMINIO.

           INSPECT WS-DOMAIN-PART (1:WS-DOMAIN-LEN)
                   TALLYING WS-CONTADOR-PUNTOS FOR ALL '.'

           INSPECT WS-DOMAIN-PART (1:WS-DOMAIN-LEN)
                   TALLYING WS-CONTADOR-DOBLE-PUNTO FOR ALL '..'

           IF WS-CONTADOR-PUNTOS EQUAL ZERO
              OR WS-DOMAIN-PART (1:1) EQUAL '.'
              OR WS-DOMAIN-PART (WS-DOMAIN-LEN:1) EQUAL '.'
              OR WS-CONTADOR-DOBLE-PUNTO NOT EQUAL ZERO
              MOVE ME-EMAIL-DOMINIO-PUNTOS  TO RET0-COD-ERROR
              MOVE MT-EMAIL-DOMINIO-PUNTOS  TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
           END-IF.

       2050-CHEQUEA-PUNTOS-DOMINIO-EXIT.
           EXIT.

      *****************************************************************
      *              2080-UBICA-PENULTIMA-ULTIMA                      *
      *  UBICA LA PENULTIMA Y LA ULTIMA ETIQUETA DEL DOMINIO SEGUN    *
      *  EL NUMERO DE PARTES ENCONTRADAS (2 O 3).                     *
      *****************************************************************
       2080-UBICA-PENULTIMA-ULTIMA.

           EVALUATE WS-CONTADOR-PARTES-DOM
               WHEN 2
                    MOVE WS-DOM-PART-1  TO WS-PENULTIMA-PARTE
                    MOVE WS-DOM-LEN-1   TO WS-PENULTIMA-LEN
                    MOVE WS-DOM-PART-2  TO WS-ULTIMA-PARTE
                    MOVE WS-DOM-LEN-2   TO WS-ULTIMA-LEN
               WHEN 3
                    MOVE WS-DOM-PART-2  TO WS-PENULTIMA-PARTE
                    MOVE WS-DOM-LEN-2   TO WS-PENULTIMA-LEN
                    MOVE WS-DOM-PART-3  TO WS-ULTIMA-PARTE
                    MOVE WS-DOM-LEN-3   TO WS-ULTIMA-LEN
           END-EVALUATE.

       2080-UBICA-PENULTIMA-ULTIMA-EXIT.
           EXIT.

      *****************************************************************
      *              2090-CHEQUEA-TLD-COMPUESTO                       *
      *****************************************************************
       2090-CHEQUEA-TLD-COMPUESTO.

           MOVE WS-PENULTIMA-PARTE     TO WS-PENULTIMA-UPPER
           INSPECT WS-PENULTIMA-UPPER
                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'

           SET WS-88-ES-TLD             TO FALSE

           PERFORM 2095-COMPARA-TLD
              THRU 2095-COMPARA-TLD-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB GREATER 22
                  OR WS-88-ES-TLD

           IF WS-88-ES-TLD
              MOVE ME-EMAIL-DOBLE-EXTENSION TO RET0-COD-ERROR
              MOVE MT-EMAIL-DOBLE-EXTENSION TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
           END-IF.

       2090-CHEQUEA-TLD-COMPUESTO-EXIT.
           EXIT.

       2095-COMPARA-TLD.

           IF TB-TLD-ENTRADA (WS-SUB) EQUAL WS-PENULTIMA-UPPER
              SET WS-88-ES-TLD             TO TRUE
           END-IF.

       2095-COMPARA-TLD-EXIT.
           EXIT.

      *****************************************************************
      *              2100-CHEQUEA-TLD-ALFA                            *
      *  LA ULTIMA ETIQUETA (TLD) DEBE TENER 2-7 LETRAS.              *
      *****************************************************************
       2100-CHEQUEA-TLD-ALFA.

           SET WS-88-VALIDO-CHARS         TO TRUE

           IF WS-ULTIMA-LEN LESS 2 OR WS-ULTIMA-LEN GREATER 7
              SET WS-88-INVALIDO-CHARS    TO TRUE
           ELSE
              PERFORM 2105-VERIFICA-LETRA
                 THRU 2105-VERIFICA-LETRA-EXIT
                VARYING WS-SUB FROM 1 BY 1
                  UNTIL WS-SUB GREATER WS-ULTIMA-LEN
                     OR WS-88-INVALIDO-CHARS
           END-IF

           IF WS-88-INVALIDO-CHARS
              MOVE ME-EMAIL-TLD-INVALIDO    TO RET0-COD-ERROR
              MOVE MT-EMAIL-TLD-INVALIDO    TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
           END-IF.

       2100-CHEQUEA-TLD-ALFA-EXIT.
           EXIT.

       2105-VERIFICA-LETRA.

           IF WS-ULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-ALFA
              SET WS-88-INVALIDO-CHARS      TO TRUE
           END-IF.

       2105-VERIFICA-LETRA-EXIT.
           EXIT.

      *****************************************************************
      *          2110-CHEQUEA-PENULTIMA-ETIQUETA                      *
      *  LA PENULTIMA ETIQUETA DEBE SER ALFANUMERICA O GUION.         *
      *****************************************************************
       2110-CHEQUEA-PENULTIMA-ETIQUETA.

           SET WS-88-VALIDO-CHARS         TO TRUE

           PERFORM 2115-VERIFICA-ALFANUM
              THRU 2115-VERIFICA-ALFANUM-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB GREATER WS-PENULTIMA-LEN
                  OR WS-88-INVALIDO-CHARS

           IF WS-88-INVALIDO-CHARS
              MOVE ME-EMAIL-ETIQUETA-INVALIDA TO RET0-COD-ERROR
              MOVE MT-EMAIL-ETIQUETA-INVALIDA TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
           END-IF.

       2110-CHEQUEA-PENULTIMA-ETIQUETA-EXIT.
           EXIT.

       2115-VERIFICA-ALFANUM.

           IF WS-PENULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-ALFA
              AND WS-PENULTIMA-PARTE (WS-SUB:1) IS NOT CLASE-DIGITOS
              AND WS-PENULTIMA-PARTE (WS-SUB:1) NOT EQUAL '-'
              SET WS-88-INVALIDO-CHARS      TO TRUE
           END-IF.

       2115-VERIFICA-ALFANUM-EXIT.
           EXIT.

      *****************************************************************
      *             2120-CHEQUEA-PATRON-LOCAL                         *
      *  LA PARTE LOCAL DEBE SER SEGMENTOS SEPARADOS POR PUNTO, CADA  *
      *  UNO NO VACIO Y COMPUESTO SOLO POR CARACTERES PERMITIDOS -    *
      *  NO SE ACEPTA PUNTO INICIAL, PUNTO FINAL NI PUNTO DOBLE.      *
      *****************************************************************
       2120-CHEQUEA-PATRON-LOCAL.

           SET WS-88-VALIDO-CHARS         TO TRUE

           PERFORM 2125-VERIFICA-LOCAL
              THRU 2125-VERIFICA-LOCAL-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB GREATER WS-LOCAL-LEN
                  OR WS-88-INVALIDO-CHARS

           IF WS-88-INVALIDO-CHARS
              MOVE ME-EMAIL-PATRON-INVALIDO TO RET0-COD-ERROR
              MOVE MT-EMAIL-PATRON-INVALIDO TO RET0-MENSAJE
              PERFORM 2900-RECHAZA THRU 2900-RECHAZA-EXIT
           END-IF.

       2120-CHEQUEA-PATRON-LOCAL-EXIT.
           EXIT.

       2125-VERIFICA-LOCAL.

           IF WS-LOCAL-PART (WS-SUB:1) IS NOT CLASE-ALFA
              AND WS-LOCAL-PART (WS-SUB:1) IS NOT CLASE-DIGITOS
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '_'
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '+'
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '&'
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '*'
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '-'
              AND WS-LOCAL-PART (WS-SUB:1) NOT EQUAL '.'
              SET WS-88-INVALIDO-CHARS      TO TRUE
           END-IF

      *    UN PUNTO NO PUEDE SER EL PRIMERO NI EL ULTIMO CARACTER DE
      *    LA PARTE LOCAL, NI PUEDE APARECER DOS VECES SEGUIDAS - CADA
      *    UNA DE ESTAS FORMAS DEJARIA UN SEGMENTO VACIO ENTRE PUNTOS.
           IF WS-LOCAL-PART (WS-SUB:1) EQUAL '.'
              IF WS-SUB EQUAL 1
                 SET WS-88-INVALIDO-CHARS   TO TRUE
              END-IF
              IF WS-SUB EQUAL WS-LOCAL-LEN
                 SET WS-88-INVALIDO-CHARS   TO TRUE
              END-IF
              IF WS-SUB LESS WS-LOCAL-LEN
                 AND WS-LOCAL-PART (WS-SUB + 1:1) EQUAL '.'
                 SET WS-88-INVALIDO-CHARS   TO TRUE
              END-IF
           END-IF.

       2125-VERIFICA-LOCAL-EXIT.
           EXIT.

      *****************************************************************
      *                     2900-RECHAZA                              *
      *****************************************************************
       2900-RECHAZA.

           SET RET0-88-COD-ERROR       TO TRUE
           MOVE CT-RUTINA              TO RET0-PROGRAMA.

       2900-RECHAZA-EXIT.
           EXIT.

      *****************************************************************
      *                   2900-NORMALIZA                              *
      *  EMAIL VALIDO: SE DEVUELVE TRIM + MINUSCULAS AL LLAMADOR.     *
      *****************************************************************
       2900-NORMALIZA.

           MOVE WS-EMAIL (1:WS-LONGITUD)  TO VLE0-EMAIL-NORM
           INSPECT VLE0-EMAIL-NORM
                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
                           TO 'abcdefghijklmnopqrstuvwxyz'.

       2900-NORMALIZA-EXIT.
           EXIT.

      *****************************************************************
      *                           3000-FIN                            *
      *****************************************************************
       3000-FIN.

           GOBACK.
