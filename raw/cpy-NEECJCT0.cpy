      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECJCT0                                  *
      *                                                               *
      * DESCRIPCION:  BANDERA DE CONTROL DE CANCELACION DE JOB, LEIDA *
      *               POR LOS DRIVERS DE ALTA MASIVA Y BAJA MASIVA    *
      *               ANTES DE PROCESAR CADA FILA/ITEM. UN OPERADOR   *
      *               (U OTRO PROCESO) PUEDE ENCENDER LA BANDERA      *
      *               MIENTRAS EL JOB CORRE, PARA DETENERLO SIN       *
      *               ESPERAR AL FIN NATURAL DEL ARCHIVO DE ENTRADA.  *
      *                                                               *
      *           LONGITUD : 10 POSICIONES.                           *
      *           PREFIJO  : JCT0.                                    *
      *                                                               *
      * 16/02/2024 RGOMEZ    NEA0320  VERSION INICIAL.                *
      *****************************************************************
          05 NEECJCT0.
             10 JCT0-CANCELADO               PIC X(01).
                88 JCT0-88-CANCELADO                 VALUE 'S'.
                88 JCT0-88-NO-CANCELADO               VALUE 'N'.
             10 FILLER                       PIC X(09).
