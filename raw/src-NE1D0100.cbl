      *****************************************************************
      * Program name:    NE1D0100.                                    *
      * Original author: R. GOMEZ.                                    *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 16/02/1987 RGOMEZ        NEA0313 Initial version - scratch    *
      *                          driver used to exercise NE9CVALW     *
      *                          while the password rule is not yet   *
      *                          wired into any live record type.     *
      * 09/08/1987 MPAEZ         NEA0333 Adds echo of the combined,   *
      *                          comma joined error text to the       *
      *                          result file for QA review.           *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE1D0100.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 16/02/1987.
       DATE-COMPILED. 16/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

      *****************************************************************
      *              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
      *****************************************************************
       FILE-CONTROL.

           SELECT PWD-INPUT-FILE  ASSIGN TO PWDIN.

           SELECT PWD-RESULT-FILE ASSIGN TO PWDOUT.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  PWD-INPUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 20 CHARACTERS.
       01  REG-PWD-INPUT               PIC X(20).

       FD  PWD-RESULT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 100 CHARACTERS.
       01  REG-PWD-RESULT.
           05 RES-PASSWORD              PIC X(20).
           05 FILLER                    PIC X(02).
           05 RES-ESTADO                PIC X(08).
           05 FILLER                    PIC X(02).
           05 RES-MENSAJE               PIC X(60).
           05 FILLER                    PIC X(08).

       WORKING-STORAGE SECTION.

       01  SW-SWITCHES.

           05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
              88 SI-FIN-ARCHIVO                       VALUE 'S'.
              88 NO-FIN-ARCHIVO                       VALUE 'N'.

       01  CT-CONSTANTES.
           05 CT-1                          PIC 9(01) COMP VALUE 1.
           05 CT-RUTINA00                   PIC X(08) VALUE 'NE1D0100'.
           05 CT-NE9CVALW                   PIC X(08) VALUE 'NE9CVALW'.
           05 CT-ESTADO-VALIDO              PIC X(08) VALUE 'VALIDO'.
           05 CT-ESTADO-INVALIDO            PIC X(08) VALUE 'INVALIDO'.

       01  CN-CONTADORES.
           05 CN-REGISTROS-LEIDO            PIC 9(05) COMP.
           05 CN-REGISTROS-VALIDOS          PIC 9(05) COMP.
           05 CN-REGISTROS-INVALIDOS        PIC 9(05) COMP.

       01  WS-CONTADOR-GRP.
           05 WS-CONTADOR                   PIC 9(05) COMP.
       01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.
           05 WS-CONTADOR-BYTES             PIC X(02).

       01  WS-PWD-INPUT-GRP.
           05 WS-PWD-INPUT-TEXTO            PIC X(20).
       01  WS-PWD-INPUT-ALT REDEFINES WS-PWD-INPUT-GRP.
           05 WS-PWD-INPUT-CHAR OCCURS 20 TIMES
                                             PIC X(01).

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD             PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA                 PIC 9(04).
           05 WS-FECHA-MM                   PIC 9(02).
           05 WS-FECHA-DD                   PIC 9(02).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  WS-NEECVLW0-01.
           COPY NEECVLW0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                            MAIN LINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
             UNTIL SI-FIN-ARCHIVO

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE  CN-CONTADORES
           OPEN INPUT  PWD-INPUT-FILE
           OPEN OUTPUT PWD-RESULT-FILE

           PERFORM 1100-LEER-ARCHIVO
              THRU 1100-LEER-ARCHIVO-EXIT.

       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                        1100-LEER-ARCHIVO                      *
      *****************************************************************
       1100-LEER-ARCHIVO.

           READ PWD-INPUT-FILE
                AT END
                SET SI-FIN-ARCHIVO          TO TRUE
           END-READ

           IF NO-FIN-ARCHIVO
              ADD CT-1                      TO CN-REGISTROS-LEIDO
           END-IF.

       1100-LEER-ARCHIVO-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *  LLAMA A LA RUTINA DE VALIDACION DE CLAVE Y REGISTRA EL       *
      *  RESULTADO PARA REVISION DE ANALISTAS.                        *
      *****************************************************************
       2000-PROCESO.

           INITIALIZE WS-NEECVLW0-01
           MOVE REG-PWD-INPUT               TO VLW0-PASSWORD

           CALL CT-NE9CVALW USING WS-NEECVLW0-01 WS-NEECRET0-01

           PERFORM 2100-EVALUA-RESULTADO
              THRU 2100-EVALUA-RESULTADO-EXIT

           PERFORM 2200-ESCRIBE-SALIDA
              THRU 2200-ESCRIBE-SALIDA-EXIT

           PERFORM 1100-LEER-ARCHIVO
              THRU 1100-LEER-ARCHIVO-EXIT.

       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                    2100-EVALUA-RESULTADO                      *
      *****************************************************************
       2100-EVALUA-RESULTADO.

           IF RET0-88-OK
              ADD CT-1                       TO CN-REGISTROS-VALIDOS
           ELSE
              ADD CT-1                       TO CN-REGISTROS-INVALIDOS
           END-IF.

       2100-EVALUA-RESULTADO-EXIT.
           EXIT.

      *****************************************************************
      *                    2200-ESCRIBE-SALIDA                        *
      *****************************************************************
       2200-ESCRIBE-SALIDA.

           INITIALIZE REG-PWD-RESULT
           MOVE REG-PWD-INPUT                TO RES-PASSWORD

           IF RET0-88-OK
              MOVE CT-ESTADO-VALIDO           TO RES-ESTADO
              MOVE SPACES                     TO RES-MENSAJE
           ELSE
              MOVE CT-ESTADO-INVALIDO         TO RES-ESTADO
              MOVE RET0-MENSAJE               TO RES-MENSAJE
           END-IF

           WRITE REG-PWD-RESULT.

       2200-ESCRIBE-SALIDA-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           PERFORM 3100-ESCRIBE-ESTADISTICAS
              THRU 3100-ESCRIBE-ESTADISTICAS-EXIT

           CLOSE PWD-INPUT-FILE
                 PWD-RESULT-FILE

           STOP RUN.

      *****************************************************************
      *                     3100-ESCRIBE-ESTADISTICAS                 *
      *****************************************************************
       3100-ESCRIBE-ESTADISTICAS.

           DISPLAY '***********************************************'
           DISPLAY 'REGISTROS LEIDOS:  '  CN-REGISTROS-LEIDO
           DISPLAY 'CLAVES VALIDAS:    '  CN-REGISTROS-VALIDOS
           DISPLAY 'CLAVES INVALIDAS:  '  CN-REGISTROS-INVALIDOS
           DISPLAY '***********************************************'.

       3100-ESCRIBE-ESTADISTICAS-EXIT.
           EXIT.
