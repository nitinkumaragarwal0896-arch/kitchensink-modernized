      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECJRS0                                  *
      *                                                               *
      * DESCRIPCION:  UNA LINEA DE DETALLE DEL REPORTE DE UN JOB      *
      *               (JOB-RESULT-ITEM) - EXCEL-UPLOAD Y BULK-DELETE. *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 210 POSICIONES.                          *
      *           PREFIJO  : JRS0.                                    *
      *                                                               *
      * 22/02/2022 GFORRICH  NEA0100  VERSION INICIAL (DCLGEN DE      *
      *                                DSN81010.EMP).                 *
      * 09/02/2024 RGOMEZ    NEA0302  RECONVERTIDO: DEJA DE SER UN    *
      *                                DCLGEN DE TABLA DB2 Y PASA A   *
      *                                SER EL REGISTRO DE SALIDA DE   *
      *                                JOB-RESULT-FILE.               *
      *****************************************************************
       01  NEECJRS0.
           10 JRS0-ITEM-ID                   PIC X(24).
           10 JRS0-ITEM-DESCRIPTION          PIC X(60).
           10 JRS0-ITEM-ERROR-MESSAGE        PIC X(120).
           10 FILLER                         PIC X(06).
      *****************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
      * THE LENGHT OF RECORDS DESCRIGER IS 210                         *
      *****************************************************************
