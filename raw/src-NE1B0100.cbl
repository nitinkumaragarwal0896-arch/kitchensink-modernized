      *****************************************************************
      * Program name:    NE1B0100.                                    *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 16/02/1987 RGOMEZ        NEA0320 Initial version - alta        *
      *                          masiva de miembros (EXCEL-UPLOAD),    *
      *                          reemplaza el mantenimiento CRUD por   *
      *                          opcode de NE9CEMP1 sobre DSN81310.EMP.*
      * 03/06/1987 MPAEZ         NEA0334 Chequeo de cancelacion antes  *
      *                          de procesar cada fila (JOB-CONTROL-   *
      *                          FILE), corta el job sin escribir mas. *
      * 20/08/1987 CTORRES       NEA0341 Snapshot de avance cada 5     *
      *                          filas y en la ultima, como pide el    *
      *                          reporte de fin de job.                *
      * 30/09/1998 CTORRES       NEA0356 Y2K - se retira el chequeo    *
      *                          de fecha con ventana de 2 digitos     *
      *                          heredado de NE9CEMP1, hoy no aplica.  *
      * 22/04/2025 MPAEZ         NEA0549 El avance de 2400 solo se     *
      *                          mostraba por consola - ahora tambien  *
      *                          se refleja en JOB0-PROCESSED-ITEMS,   *
      *                          JOB0-SUCCESSFUL-ITEMS, JOB0-FAILED-   *
      *                          ITEMS y JOB0-PROGRESS-PCT del propio  *
      *                          REG-JOB-SUMMARY en cada snapshot.     *
      * 30/05/2025 RGOMEZ        NEA0558 El job seguia adelante y      *
      *                          leia el archivo aunque IMPUPLD no     *
      *                          abriera - 1100 y 1000 ahora chequean  *
      *                          WS-FS-IMPORT y el job cierra en       *
      *                          FALLIDO con JOB0-JOB-ERROR-MESSAGE.   *
      * 02/06/2025 LSILVA        NEA0559 ROW0-ROW-NAME/EMAIL/PHONE se  *
      *                          validaban con un espacio inicial aun *
      *                          pegado - 2100 ahora recorta cabeza y  *
      *                          cola de los tres campos antes de      *
      *                          invocar los validadores.              *
      * 10/06/2025 CTORRES       NEA0561 3000-FIN forzaba COMPLETED y  *
      *                          100% aunque el job viniera cancelado *
      *                          por JOB-CONTROL-FILE - ahora graba    *
      *                          JOB0-88-CANCELADO y el ultimo avance  *
      *                          conocido cuando WS-88-CANCELADO esta  *
      *                          prendido.                             *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE1B0100.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 16/02/1987.
       DATE-COMPILED. 16/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT IMPORT-INPUT-FILE  ASSIGN       TO IMPUPLD
                                     FILE STATUS  IS WS-FS-IMPORT.

           SELECT JOB-RESULT-FILE    ASSIGN       TO JOBRSLT
                                     FILE STATUS  IS WS-FS-RESULT.

           SELECT JOB-SUMMARY-FILE   ASSIGN       TO JOBSUMM
                                     FILE STATUS  IS WS-FS-SUMARIO.

           SELECT JOB-CONTROL-FILE   ASSIGN       TO JOBCTRL
                                     ORGANIZATION IS RELATIVE
                                     ACCESS MODE  IS RANDOM
                                     RELATIVE KEY IS WS-JCT-PUNTERO
                                     FILE STATUS  IS WS-FS-CONTROL.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  IMPORT-INPUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 110 CHARACTERS.
       01  REG-IMPORT-INPUT.
           COPY NEECROW0.

       FD  JOB-RESULT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 210 CHARACTERS.
           COPY NEECJRS0.

       FD  JOB-SUMMARY-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 234 CHARACTERS.
       01  REG-JOB-SUMMARY.
           COPY NEECJOB0.

       FD  JOB-CONTROL-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 10 CHARACTERS.
       01  REG-JOB-CONTROL.
           COPY NEECJCT0.

       WORKING-STORAGE SECTION.
      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01  SW-SWITCHES.
           05 WS-FS-IMPORT               PIC X(02) VALUE SPACE.
              88 FS-88-IMPORT-OK                     VALUE '00'.
           05 WS-FS-RESULT               PIC X(02) VALUE SPACE.
           05 WS-FS-SUMARIO              PIC X(02) VALUE SPACE.
           05 WS-FS-CONTROL              PIC X(02) VALUE SPACE.
              88 FS-88-CONTROL-OK                    VALUE '00'.
              88 FS-88-CONTROL-NUEVO                 VALUE '23' '35'.
           05 WS-SW-FIN-ARCHIVO          PIC X(01) VALUE 'N'.
              88 WS-88-FIN-ARCHIVO                  VALUE 'S'.
           05 WS-SW-CANCELADO            PIC X(01) VALUE 'N'.
              88 WS-88-CANCELADO                    VALUE 'S'.
           05 WS-SW-FILA-VALIDA          PIC X(01) VALUE 'S'.
              88 WS-88-FILA-VALIDA                  VALUE 'S'.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE1B0100'.
           05 CT-1                       PIC 9(01) COMP VALUE 1.
           05 CT-5                       PIC 9(01) COMP VALUE 5.
           05 CT-100                     PIC 9(03) COMP VALUE 100.
           05 CT-NE9CVALN                PIC X(08) VALUE 'NE9CVALN'.
           05 CT-NE9CVALE                PIC X(08) VALUE 'NE9CVALE'.
           05 CT-NE9CVALP                PIC X(08) VALUE 'NE9CVALP'.
           05 CT-NE9CMEM0                PIC X(08) VALUE 'NE9CMEM0'.

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES.
           05 CN-TOTAL-ITEMS             PIC 9(06) COMP.
           05 CN-PROCESSED-ITEMS         PIC 9(06) COMP.
           05 CN-SUCCESSFUL-ITEMS        PIC 9(06) COMP.
           05 CN-FAILED-ITEMS            PIC 9(06) COMP.

       01  WS-CONTADOR-GRP.
           05 WS-CONTADOR                PIC 9(06) COMP.
       01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.
           05 WS-CONTADOR-BYTES          PIC X(04).

       01  WS-JCT-PUNTERO                PIC 9(04) COMP VALUE 1.

       01  WS-PROGRESO                   PIC 9(03) COMP.

      *****************************************************************
      *                    AREAS DE TRABAJO DE LA FILA                *
      *****************************************************************
       01  WS-ROW-NUM-GRP.
           05 WS-ROW-NUM-EDITADO         PIC ZZZZZ9.
       01  WS-ROW-NUM-ALT REDEFINES WS-ROW-NUM-GRP.
           05 WS-ROW-NUM-BYTES           PIC X(06).

       01  WS-DESCRIPCION-ITEM           PIC X(60).
       01  WS-MENSAJE-ITEM               PIC X(120).
       01  WS-ID-ITEM                    PIC X(24).
       01  WS-STRING-PUNTERO             PIC 9(03) COMP.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  MT-TEXTOS.
           05 MT-FILA-DESCRIPCION        PIC X(08) VALUE 'Row '.
           05 MT-SEPARADOR-EMAIL         PIC X(02) VALUE ': '.
           05 MT-ERROR-APERTURA          PIC X(60)
              VALUE 'Unable to open the import file - job aborted'.

      *****************************************************************
      *              AREAS DE RECORTE DE LA FILA IMPORTADA             *
      *****************************************************************
       01  WS-RECORTE-VARS.
           05 WS-RECORTE-SUB             PIC 9(02) COMP.
           05 WS-RECORTE-INICIO          PIC 9(02) COMP.
           05 WS-RECORTE-FIN             PIC 9(02) COMP.

       01  WS-NOMBRE-RECORTADO           PIC X(25).
       01  WS-EMAIL-RECORTADO            PIC X(64).
       01  WS-TELEFONO-RECORTADO         PIC X(12).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  WS-NEECVLN0-01.
           COPY NEECVLN0.
       01  WS-NEECVLE0-01.
           COPY NEECVLE0.
       01  WS-NEECVLP0-01.
           COPY NEECVLP0.
       01  WS-NEECMCA0-01.
           COPY NEECMCA0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                            MAIN LINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
             UNTIL WS-88-FIN-ARCHIVO OR WS-88-CANCELADO

           PERFORM 3000-FIN.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           PERFORM 1100-CONTAR-FILAS
              THRU 1100-CONTAR-FILAS-EXIT

           PERFORM 1200-ABRIR-CONTROL
              THRU 1200-ABRIR-CONTROL-EXIT

           INITIALIZE REG-JOB-SUMMARY
           SET  JOB0-88-EXCEL-UPLOAD        TO TRUE
           SET  JOB0-88-EN-PROCESO          TO TRUE
           MOVE CN-TOTAL-ITEMS              TO JOB0-TOTAL-ITEMS

           PERFORM 1250-ABRE-ARCHIVOS
              THRU 1250-ABRE-ARCHIVOS-EXIT

           PERFORM 1300-LEER-HEADER
              THRU 1300-LEER-HEADER-EXIT

           PERFORM 1400-LEER-FILA
              THRU 1400-LEER-FILA-EXIT.

       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                    1100-CONTAR-FILAS                          *
      *  PRIMER PASADA: CUENTA LAS FILAS DE DATOS (SIN EL HEADER) PARA *
      *  CONOCER TOTAL-ITEMS ANTES DE ARRANCAR EL PROCESO REAL. SI     *
      *  IMPUPLD NO ABRE SE DEJA CN-TOTAL-ITEMS EN CERO Y EL CHEQUEO   *
      *  REAL DE 1250-ABRE-ARCHIVOS ES QUIEN CORTA EL JOB.             *
      *****************************************************************
       1100-CONTAR-FILAS.

           OPEN INPUT IMPORT-INPUT-FILE

           IF FS-88-IMPORT-OK
              READ IMPORT-INPUT-FILE
                   AT END
                   SET WS-88-FIN-ARCHIVO    TO TRUE
              END-READ

              PERFORM 1110-CUENTA-UNA-FILA
                 THRU 1110-CUENTA-UNA-FILA-EXIT
                UNTIL WS-88-FIN-ARCHIVO

              CLOSE      IMPORT-INPUT-FILE
              SET WS-88-FIN-ARCHIVO        TO FALSE
           END-IF.

       1100-CONTAR-FILAS-EXIT.
           EXIT.

       1110-CUENTA-UNA-FILA.

           READ IMPORT-INPUT-FILE
                AT END
                SET WS-88-FIN-ARCHIVO       TO TRUE
                NOT AT END
                ADD CT-1                    TO CN-TOTAL-ITEMS
           END-READ.

       1110-CUENTA-UNA-FILA-EXIT.
           EXIT.

      *****************************************************************
      *                    1200-ABRIR-CONTROL                         *
      *  SI EL ARCHIVO DE CONTROL NO EXISTE TODAVIA SE LO DA DE ALTA  *
      *  CON LA BANDERA DE CANCELACION EN 'N'.                        *
      *****************************************************************
       1200-ABRIR-CONTROL.

           OPEN I-O JOB-CONTROL-FILE

           IF FS-88-CONTROL-NUEVO
              OPEN OUTPUT JOB-CONTROL-FILE
              MOVE 'N'                     TO JCT0-CANCELADO
              WRITE REG-JOB-CONTROL
              CLOSE       JOB-CONTROL-FILE
              OPEN I-O    JOB-CONTROL-FILE
           END-IF.

       1200-ABRIR-CONTROL-EXIT.
           EXIT.

      *****************************************************************
      *                    1250-ABRE-ARCHIVOS                         *
      *  SI EL ARCHIVO DE IMPORTACION NO SE PUEDE ABRIR EL JOB TERMINA*
      *  EN FALLIDO SIN PROCESAR NINGUNA FILA (NEA0558).              *
      *****************************************************************
       1250-ABRE-ARCHIVOS.

           OPEN INPUT  IMPORT-INPUT-FILE

           IF NOT FS-88-IMPORT-OK
              MOVE MT-ERROR-APERTURA       TO JOB0-JOB-ERROR-MESSAGE
              SET  JOB0-88-FALLIDO         TO TRUE

              OPEN OUTPUT JOB-SUMMARY-FILE
              WRITE       REG-JOB-SUMMARY
              CLOSE       JOB-SUMMARY-FILE
                          JOB-CONTROL-FILE

              DISPLAY 'ERROR OPEN IMPORT-INPUT-FILE: ' WS-FS-IMPORT
              STOP RUN
           END-IF

           OPEN OUTPUT JOB-RESULT-FILE
           OPEN OUTPUT JOB-SUMMARY-FILE.

       1250-ABRE-ARCHIVOS-EXIT.
           EXIT.

      *****************************************************************
      *                    1300-LEER-HEADER                           *
      *  DESCARTA LA PRIMERA FILA FISICA DEL ARCHIVO (ENCABEZADO).    *
      *****************************************************************
       1300-LEER-HEADER.

           READ IMPORT-INPUT-FILE
                AT END
                SET WS-88-FIN-ARCHIVO       TO TRUE
           END-READ.

       1300-LEER-HEADER-EXIT.
           EXIT.

      *****************************************************************
      *                     1400-LEER-FILA                            *
      *****************************************************************
       1400-LEER-FILA.

           IF NOT WS-88-FIN-ARCHIVO
              READ IMPORT-INPUT-FILE
                   AT END
                   SET WS-88-FIN-ARCHIVO    TO TRUE
              END-READ
           END-IF.

       1400-LEER-FILA-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *****************************************************************
       2000-PROCESO.

           PERFORM 2050-CHEQUEA-CANCELADO
              THRU 2050-CHEQUEA-CANCELADO-EXIT

           IF NOT WS-88-CANCELADO

              PERFORM 2100-VALIDA-FILA
                 THRU 2100-VALIDA-FILA-EXIT

              PERFORM 2200-APLICA-REGISTRO
                 THRU 2200-APLICA-REGISTRO-EXIT

              PERFORM 2300-ESCRIBE-RESULTADO
                 THRU 2300-ESCRIBE-RESULTADO-EXIT

              ADD CT-1                     TO CN-PROCESSED-ITEMS

              PERFORM 2400-ACTUALIZA-PROGRESO
                 THRU 2400-ACTUALIZA-PROGRESO-EXIT

              PERFORM 1400-LEER-FILA
                 THRU 1400-LEER-FILA-EXIT

           END-IF.

       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                 2050-CHEQUEA-CANCELADO                        *
      *  RELEE EL ARCHIVO DE CONTROL ANTES DE PROCESAR CADA FILA -    *
      *  ES LA UNICA FORMA DE ENTERARSE DE UNA CANCELACION EXTERNA.   *
      *****************************************************************
       2050-CHEQUEA-CANCELADO.

           READ JOB-CONTROL-FILE

           IF FS-88-CONTROL-OK AND JCT0-88-CANCELADO
              SET WS-88-CANCELADO           TO TRUE
           END-IF.

       2050-CHEQUEA-CANCELADO-EXIT.
           EXIT.

      *****************************************************************
      *                   2100-VALIDA-FILA                            *
      *  VALIDA NOMBRE, EMAIL Y TELEFONO EN ESE ORDEN - EL PRIMER     *
      *  CAMPO QUE FALLA DEFINE EL MENSAJE DE ERROR DE LA FILA.       *
      *****************************************************************
       2100-VALIDA-FILA.

           SET WS-88-FILA-VALIDA            TO TRUE
           MOVE SPACES                      TO WS-MENSAJE-ITEM

           PERFORM 2105-RECORTA-CAMPOS
              THRU 2105-RECORTA-CAMPOS-EXIT

           INITIALIZE WS-NEECVLN0-01
           MOVE WS-NOMBRE-RECORTADO         TO VLN0-NOMBRE
           CALL CT-NE9CVALN USING WS-NEECVLN0-01 WS-NEECRET0-01

           IF NOT RET0-88-OK
              SET WS-88-FILA-VALIDA         TO FALSE
              MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM
              GO TO 2100-VALIDA-FILA-EXIT
           END-IF

           INITIALIZE WS-NEECVLE0-01
           MOVE WS-EMAIL-RECORTADO          TO VLE0-EMAIL
           CALL CT-NE9CVALE USING WS-NEECVLE0-01 WS-NEECRET0-01

           IF NOT RET0-88-OK
              SET WS-88-FILA-VALIDA         TO FALSE
              MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM
              GO TO 2100-VALIDA-FILA-EXIT
           END-IF

           INITIALIZE WS-NEECVLP0-01
           MOVE WS-TELEFONO-RECORTADO       TO VLP0-TELEFONO
           CALL CT-NE9CVALP USING WS-NEECVLP0-01 WS-NEECRET0-01

           IF NOT RET0-88-OK
              SET WS-88-FILA-VALIDA         TO FALSE
              MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM
           END-IF.

       2100-VALIDA-FILA-EXIT.
           EXIT.

      *****************************************************************
      *                  2105-RECORTA-CAMPOS                          *
      *  QUITA ESPACIOS DE CABEZA Y COLA DE NOMBRE, EMAIL Y TELEFONO  *
      *  ANTES DE APLICAR LAS REGLAS DE NEGOCIO (NEA0559) - UNA FILA  *
      *  DELIMITADA PUEDE LLEGAR CON UN ESPACIO INICIAL EN EL CAMPO.  *
      *****************************************************************
       2105-RECORTA-CAMPOS.

           MOVE SPACES                      TO WS-NOMBRE-RECORTADO
           MOVE ZERO                        TO WS-RECORTE-FIN

           PERFORM 2106-BUSCA-FIN-NOMBRE
              THRU 2106-BUSCA-FIN-NOMBRE-EXIT
             VARYING WS-RECORTE-SUB FROM 25 BY -1
               UNTIL WS-RECORTE-SUB < 1
                  OR ROW0-ROW-NAME (WS-RECORTE-SUB:1) NOT EQUAL SPACE

           IF WS-RECORTE-FIN NOT EQUAL ZERO
              MOVE 1                        TO WS-RECORTE-INICIO
              PERFORM 2107-BUSCA-INICIO-NOMBRE
                 THRU 2107-BUSCA-INICIO-NOMBRE-EXIT
                VARYING WS-RECORTE-SUB FROM 1 BY 1
                  UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN
                     OR ROW0-ROW-NAME (WS-RECORTE-SUB:1) NOT EQUAL SPACE

              MOVE ROW0-ROW-NAME (WS-RECORTE-INICIO:
                   WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)
                                            TO WS-NOMBRE-RECORTADO
           END-IF

           MOVE SPACES                      TO WS-EMAIL-RECORTADO
           MOVE ZERO                        TO WS-RECORTE-FIN

           PERFORM 2108-BUSCA-FIN-EMAIL
              THRU 2108-BUSCA-FIN-EMAIL-EXIT
             VARYING WS-RECORTE-SUB FROM 64 BY -1
               UNTIL WS-RECORTE-SUB < 1
                  OR ROW0-ROW-EMAIL (WS-RECORTE-SUB:1) NOT EQUAL SPACE

           IF WS-RECORTE-FIN NOT EQUAL ZERO
              MOVE 1                        TO WS-RECORTE-INICIO
              PERFORM 2109-BUSCA-INICIO-EMAIL
                 THRU 2109-BUSCA-INICIO-EMAIL-EXIT
                VARYING WS-RECORTE-SUB FROM 1 BY 1
                  UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN
                  OR ROW0-ROW-EMAIL (WS-RECORTE-SUB:1) NOT EQUAL SPACE

              MOVE ROW0-ROW-EMAIL (WS-RECORTE-INICIO:
                   WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)
                                            TO WS-EMAIL-RECORTADO
           END-IF

           MOVE SPACES                      TO WS-TELEFONO-RECORTADO
           MOVE ZERO                        TO WS-RECORTE-FIN

           PERFORM 2110-BUSCA-FIN-TELEFONO
              THRU 2110-BUSCA-FIN-TELEFONO-EXIT
             VARYING WS-RECORTE-SUB FROM 12 BY -1
               UNTIL WS-RECORTE-SUB < 1
                  OR ROW0-ROW-PHONE (WS-RECORTE-SUB:1) NOT EQUAL SPACE

           IF WS-RECORTE-FIN NOT EQUAL ZERO
              MOVE 1                        TO WS-RECORTE-INICIO
              PERFORM 2111-BUSCA-INICIO-TELEFONO
                 THRU 2111-BUSCA-INICIO-TELEFONO-EXIT
                VARYING WS-RECORTE-SUB FROM 1 BY 1
                  UNTIL WS-RECORTE-SUB > WS-RECORTE-FIN
                  OR ROW0-ROW-PHONE (WS-RECORTE-SUB:1) NOT EQUAL SPACE

              MOVE ROW0-ROW-PHONE (WS-RECORTE-INICIO:
                   WS-RECORTE-FIN - WS-RECORTE-INICIO + 1)
                                            TO WS-TELEFONO-RECORTADO
           END-IF.

       2105-RECORTA-CAMPOS-EXIT.
           EXIT.

       2106-BUSCA-FIN-NOMBRE.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.
       2106-BUSCA-FIN-NOMBRE-EXIT.
           EXIT.

       2107-BUSCA-INICIO-NOMBRE.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.
       2107-BUSCA-INICIO-NOMBRE-EXIT.
           EXIT.

       2108-BUSCA-FIN-EMAIL.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.
       2108-BUSCA-FIN-EMAIL-EXIT.
           EXIT.

       2109-BUSCA-INICIO-EMAIL.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.
       2109-BUSCA-INICIO-EMAIL-EXIT.
           EXIT.

       2110-BUSCA-FIN-TELEFONO.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-FIN.
       2110-BUSCA-FIN-TELEFONO-EXIT.
           EXIT.

       2111-BUSCA-INICIO-TELEFONO.
           MOVE WS-RECORTE-SUB               TO WS-RECORTE-INICIO.
       2111-BUSCA-INICIO-TELEFONO-EXIT.
           EXIT.

      *****************************************************************
      *                 2200-APLICA-REGISTRO                          *
      *  SI LA FILA ES VALIDA, INTENTA EL ALTA (NE9CMEM0 RECHAZA POR  *
      *  EMAIL DUPLICADO SI CORRESPONDE).                              *
      *****************************************************************
       2200-APLICA-REGISTRO.

           MOVE SPACES                      TO WS-ID-ITEM

           IF WS-88-FILA-VALIDA
              INITIALIZE WS-NEECMCA0-01
              SET MCA0-88-REGISTRAR         TO TRUE
              MOVE VLN0-NOMBRE              TO MCA0-MEMBER-NAME
              MOVE VLE0-EMAIL-NORM          TO MCA0-MEMBER-EMAIL
              MOVE VLP0-TELEFONO            TO MCA0-MEMBER-PHONE

              CALL CT-NE9CMEM0 USING WS-NEECMCA0-01 WS-NEECRET0-01

              IF RET0-88-OK
                 MOVE MCA0-MEMBER-ID        TO WS-ID-ITEM
                 ADD CT-1                   TO CN-SUCCESSFUL-ITEMS
              ELSE
                 SET WS-88-FILA-VALIDA      TO FALSE
                 MOVE RET0-MENSAJE          TO WS-MENSAJE-ITEM
                 ADD CT-1                   TO CN-FAILED-ITEMS
              END-IF
           ELSE
              ADD CT-1                      TO CN-FAILED-ITEMS
           END-IF.

       2200-APLICA-REGISTRO-EXIT.
           EXIT.

      *****************************************************************
      *                2300-ESCRIBE-RESULTADO                         *
      *****************************************************************
       2300-ESCRIBE-RESULTADO.

           MOVE ROW0-ROW-NUMBER             TO WS-ROW-NUM-EDITADO
           MOVE SPACES                      TO WS-DESCRIPCION-ITEM
           MOVE 1                           TO WS-STRING-PUNTERO

           STRING MT-FILA-DESCRIPCION DELIMITED BY SPACE
                  WS-ROW-NUM-EDITADO DELIMITED BY SIZE
                  INTO WS-DESCRIPCION-ITEM
                  WITH POINTER WS-STRING-PUNTERO
           END-STRING

           IF WS-88-FILA-VALIDA
              STRING MT-SEPARADOR-EMAIL DELIMITED BY SIZE
                     VLE0-EMAIL-NORM DELIMITED BY SPACE
                     INTO WS-DESCRIPCION-ITEM
                     WITH POINTER WS-STRING-PUNTERO
              END-STRING
           END-IF

           INITIALIZE NEECJRS0

           MOVE WS-ID-ITEM                  TO JRS0-ITEM-ID
           MOVE WS-DESCRIPCION-ITEM         TO JRS0-ITEM-DESCRIPTION

           IF WS-88-FILA-VALIDA
              MOVE SPACES                   TO JRS0-ITEM-ERROR-MESSAGE
           ELSE
              MOVE WS-MENSAJE-ITEM          TO JRS0-ITEM-ERROR-MESSAGE
           END-IF

           WRITE NEECJRS0.

       2300-ESCRIBE-RESULTADO-EXIT.
           EXIT.

      *****************************************************************
      *              2400-ACTUALIZA-PROGRESO                          *
      *  CADA 5A FILA, Y EN LA ULTIMA, DEJA CONSTANCIA DEL AVANCE.    *
      *****************************************************************
       2400-ACTUALIZA-PROGRESO.

           DIVIDE CN-PROCESSED-ITEMS BY CT-5
                  GIVING WS-CONTADOR
                  REMAINDER WS-CONTADOR

           IF WS-CONTADOR EQUAL ZERO OR WS-88-FIN-ARCHIVO
              COMPUTE WS-PROGRESO =
                      (CN-PROCESSED-ITEMS * CT-100) / CN-TOTAL-ITEMS

              MOVE CN-PROCESSED-ITEMS         TO JOB0-PROCESSED-ITEMS
              MOVE CN-SUCCESSFUL-ITEMS        TO JOB0-SUCCESSFUL-ITEMS
              MOVE CN-FAILED-ITEMS            TO JOB0-FAILED-ITEMS
              MOVE WS-PROGRESO                TO JOB0-PROGRESS-PCT

              DISPLAY 'AVANCE JOB EXCEL-UPLOAD: ' WS-PROGRESO '%'
              DISPLAY '  PROCESADOS: ' CN-PROCESSED-ITEMS
                      ' EXITOSOS: '   CN-SUCCESSFUL-ITEMS
                      ' FALLIDOS: '   CN-FAILED-ITEMS
           END-IF.

       2400-ACTUALIZA-PROGRESO-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FIN                         *
      *****************************************************************
       3000-FIN.

           IF WS-88-CANCELADO
              SET  JOB0-88-CANCELADO        TO TRUE
              MOVE WS-PROGRESO              TO JOB0-PROGRESS-PCT
           ELSE
              SET  JOB0-88-COMPLETO         TO TRUE
              MOVE 100                      TO JOB0-PROGRESS-PCT
           END-IF

           MOVE CN-PROCESSED-ITEMS          TO JOB0-PROCESSED-ITEMS
           MOVE CN-SUCCESSFUL-ITEMS         TO JOB0-SUCCESSFUL-ITEMS
           MOVE CN-FAILED-ITEMS             TO JOB0-FAILED-ITEMS

           WRITE REG-JOB-SUMMARY

           DISPLAY '***********************************************'
           DISPLAY 'JOB EXCEL-UPLOAD FINALIZADO.'
           DISPLAY 'TOTAL DE FILAS:    ' CN-TOTAL-ITEMS
           DISPLAY 'FILAS PROCESADAS:  ' CN-PROCESSED-ITEMS
           DISPLAY 'ALTAS EXITOSAS:    ' CN-SUCCESSFUL-ITEMS
           DISPLAY 'ALTAS FALLIDAS:    ' CN-FAILED-ITEMS
           DISPLAY '***********************************************'

           CLOSE IMPORT-INPUT-FILE
                 JOB-RESULT-FILE
                 JOB-SUMMARY-FILE
                 JOB-CONTROL-FILE

           STOP RUN.
