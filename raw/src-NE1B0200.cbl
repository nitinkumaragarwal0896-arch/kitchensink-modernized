      *****************************************************************
      * Program name:    NE1B0200.                                    *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 19/02/1987 RGOMEZ        NEA0321 Initial version - baja       *
      *                          masiva de miembros (BULK-DELETE),    *
      *                          reemplaza el cruce de dos archivos   *
      *                          de FINALB36 por una baja por ID      *
      *                          contra NE9CMEM0.                     *
      * 03/06/1987 MPAEZ         NEA0334 Chequeo de cancelacion antes *
      *                          de procesar cada item.               *
      * 20/08/1987 CTORRES       NEA0341 Snapshot de avance cada 5    *
      *                          items y en el ultimo.                *
      * 04/10/1998 CTORRES       NEA0356 Y2K - revisado, este         *
      *                          programa no maneja fechas con        *
      *                          ventana de 2 digitos.                *
      * 22/04/2025 MPAEZ         NEA0549 El avance de 2300 solo se    *
      *                          mostraba por consola - ahora tambien *
      *                          se refleja en JOB0-PROCESSED-ITEMS,  *
      *                          JOB0-SUCCESSFUL-ITEMS, JOB0-FAILED-  *
      *                          ITEMS y JOB0-PROGRESS-PCT del propio *
      *                          REG-JOB-SUMMARY en cada snapshot.    *
      * 30/05/2025 RGOMEZ        NEA0558 El chequeo de apertura de    *
      *                          DELREQ caia en 3000-END sin STOP     *
      *                          RUN y seguia de largo - se aisla en  *
      *                          1250 y ahora corta el job en         *
      *                          FALLIDO antes de abrir JOBRSLT.      *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE1B0200.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 19/02/1987.
       DATE-COMPILED. 19/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT DELETE-REQUEST-FILE ASSIGN      TO DELREQ
                                     FILE STATUS  IS WS-FS-DELETE.

           SELECT JOB-RESULT-FILE    ASSIGN       TO JOBRSLT
                                     FILE STATUS  IS WS-FS-RESULT.

           SELECT JOB-SUMMARY-FILE   ASSIGN       TO JOBSUMM
                                     FILE STATUS  IS WS-FS-SUMARIO.

           SELECT JOB-CONTROL-FILE   ASSIGN       TO JOBCTRL
                                     ORGANIZATION IS RELATIVE
                                     ACCESS MODE  IS RANDOM
                                     RELATIVE KEY IS WS-JCT-PUNTERO
                                     FILE STATUS  IS WS-FS-CONTROL.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  DELETE-REQUEST-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 30 CHARACTERS.
       01  REG-DELETE-REQUEST.
           COPY NEECDEL0.

       FD  JOB-RESULT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 210 CHARACTERS.
           COPY NEECJRS0.

       FD  JOB-SUMMARY-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 234 CHARACTERS.
       01  REG-JOB-SUMMARY.
           COPY NEECJOB0.

       FD  JOB-CONTROL-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 10 CHARACTERS.
       01  REG-JOB-CONTROL.
           COPY NEECJCT0.

       WORKING-STORAGE SECTION.
      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01  SW-SWITCHES.
           05 WS-FS-DELETE                PIC X(02) VALUE SPACE.
              88 FS-88-DELETE-OK                     VALUE '00'.
           05 WS-FS-RESULT                PIC X(02) VALUE SPACE.
           05 WS-FS-SUMARIO               PIC X(02) VALUE SPACE.
           05 WS-FS-CONTROL               PIC X(02) VALUE SPACE.
              88 FS-88-CONTROL-OK                    VALUE '00'.
              88 FS-88-CONTROL-NUEVO                 VALUE '23' '35'.
           05 WS-SW-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
              88 WS-88-FIN-ARCHIVO                  VALUE 'S'.
           05 WS-SW-CANCELADO             PIC X(01) VALUE 'N'.
              88 WS-88-CANCELADO                    VALUE 'S'.
           05 WS-SW-ITEM-BORRADO          PIC X(01) VALUE 'N'.
              88 WS-88-ITEM-BORRADO                 VALUE 'S'.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-RUTINA                   PIC X(08) VALUE 'NE1B0200'.
           05 CT-1                        PIC 9(01) COMP VALUE 1.
           05 CT-5                        PIC 9(01) COMP VALUE 5.
           05 CT-100                      PIC 9(03) COMP VALUE 100.
           05 CT-NE9CMEM0                 PIC X(08) VALUE 'NE9CMEM0'.

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES.
           05 CN-TOTAL-ITEMS              PIC 9(06) COMP.
           05 CN-PROCESSED-ITEMS          PIC 9(06) COMP.
           05 CN-SUCCESSFUL-ITEMS         PIC 9(06) COMP.
           05 CN-FAILED-ITEMS             PIC 9(06) COMP.

       01  WS-CONTADOR-GRP.
           05 WS-CONTADOR                 PIC 9(06) COMP.
       01  WS-CONTADOR-ALT REDEFINES WS-CONTADOR-GRP.
           05 WS-CONTADOR-BYTES           PIC X(04).

       01  WS-JCT-PUNTERO                 PIC 9(04) COMP VALUE 1.

       01  WS-PROGRESO                    PIC 9(03) COMP.

      *****************************************************************
      *                    AREAS DE TRABAJO DEL ITEM                  *
      *****************************************************************
       01  WS-DESCRIPCION-ITEM            PIC X(60).
       01  WS-MENSAJE-ITEM                PIC X(120).
       01  WS-STRING-PUNTERO              PIC 9(03) COMP.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD           PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA               PIC 9(04).
           05 WS-FECHA-MM                 PIC 9(02).
           05 WS-FECHA-DD                 PIC 9(02).

       01  MT-TEXTOS.
           05 MT-MEMBER-ID-DESC           PIC X(12) VALUE 'Member ID: '.
           05 MT-ERROR-APERTURA           PIC X(60)
              VALUE 'Unable to open the delete request file'.

       01  WS-MEMBER-ID-GRP.
           05 WS-MEMBER-ID-DISPLAY        PIC X(24).
       01  WS-MEMBER-ID-ALT REDEFINES WS-MEMBER-ID-GRP.
           05 WS-MID-PREFIJO              PIC X(03).
           05 WS-MID-NUMERO               PIC 9(21).

      *****************************************************************
      *                     DEFINICION DE COPYBOOKS                   *
      *****************************************************************
       01  WS-NEECMCA0-01.
           COPY NEECMCA0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                            MAIN LINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-START
              THRU 1000-START-EXIT

           PERFORM 2000-PROCESS
              THRU 2000-PROCESS-EXIT
             UNTIL WS-88-FIN-ARCHIVO OR WS-88-CANCELADO

           PERFORM 3000-END.

      *****************************************************************
      *                           1000-START                          *
      *****************************************************************
       1000-START.

           INITIALIZE CN-CONTADORES

           PERFORM 1100-CONTAR-ITEMS
              THRU 1100-CONTAR-ITEMS-EXIT

           PERFORM 1200-ABRIR-CONTROL
              THRU 1200-ABRIR-CONTROL-EXIT

           INITIALIZE REG-JOB-SUMMARY
           SET  JOB0-88-BULK-DELETE         TO TRUE
           SET  JOB0-88-EN-PROCESO          TO TRUE
           MOVE CN-TOTAL-ITEMS              TO JOB0-TOTAL-ITEMS

           PERFORM 1250-ABRE-ARCHIVOS
              THRU 1250-ABRE-ARCHIVOS-EXIT

           PERFORM 1300-LEER-ITEM
              THRU 1300-LEER-ITEM-EXIT.

       1000-START-EXIT.
           EXIT.

      *****************************************************************
      *                    1100-CONTAR-ITEMS                          *
      *  PRIMER PASADA: CUENTA LOS ITEMS DEL ARCHIVO DE BAJAS PARA    *
      *  CONOCER TOTAL-ITEMS ANTES DE ARRANCAR EL PROCESO REAL. SI    *
      *  DELREQ NO ABRE SE DEJA CN-TOTAL-ITEMS EN CERO Y EL CHEQUEO   *
      *  REAL DE 1250-ABRE-ARCHIVOS ES QUIEN CORTA EL JOB.            *
      *****************************************************************
       1100-CONTAR-ITEMS.

           OPEN INPUT DELETE-REQUEST-FILE

           IF FS-88-DELETE-OK
              READ DELETE-REQUEST-FILE
                   AT END
                   SET WS-88-FIN-ARCHIVO    TO TRUE
              END-READ

              PERFORM 1110-CUENTA-UN-ITEM
                 THRU 1110-CUENTA-UN-ITEM-EXIT
                UNTIL WS-88-FIN-ARCHIVO

              CLOSE      DELETE-REQUEST-FILE
              SET WS-88-FIN-ARCHIVO        TO FALSE
           END-IF.

       1100-CONTAR-ITEMS-EXIT.
           EXIT.

       1110-CUENTA-UN-ITEM.

           READ DELETE-REQUEST-FILE
                AT END
                SET WS-88-FIN-ARCHIVO       TO TRUE
                NOT AT END
                ADD CT-1                    TO CN-TOTAL-ITEMS
           END-READ.

       1110-CUENTA-UN-ITEM-EXIT.
           EXIT.

      *****************************************************************
      *                    1200-ABRIR-CONTROL                         *
      *****************************************************************
       1200-ABRIR-CONTROL.

           OPEN I-O JOB-CONTROL-FILE

           IF FS-88-CONTROL-NUEVO
              OPEN OUTPUT JOB-CONTROL-FILE
              MOVE 'N'                     TO JCT0-CANCELADO
              WRITE REG-JOB-CONTROL
              CLOSE       JOB-CONTROL-FILE
              OPEN I-O    JOB-CONTROL-FILE
           END-IF.

       1200-ABRIR-CONTROL-EXIT.
           EXIT.

      *****************************************************************
      *                    1250-ABRE-ARCHIVOS                         *
      *  SI EL ARCHIVO DE SOLICITUDES DE BAJA NO SE PUEDE ABRIR EL    *
      *  JOB TERMINA EN FALLIDO SIN BORRAR NINGUN MIEMBRO (NEA0558).  *
      *****************************************************************
       1250-ABRE-ARCHIVOS.

           OPEN INPUT  DELETE-REQUEST-FILE

           IF NOT FS-88-DELETE-OK
              MOVE MT-ERROR-APERTURA       TO JOB0-JOB-ERROR-MESSAGE
              SET  JOB0-88-FALLIDO         TO TRUE

              OPEN OUTPUT JOB-SUMMARY-FILE
              WRITE       REG-JOB-SUMMARY
              CLOSE       JOB-SUMMARY-FILE
                          JOB-CONTROL-FILE

              DISPLAY 'ERROR OPEN DELETE-REQUEST-FILE: ' WS-FS-DELETE
              STOP RUN
           END-IF

           OPEN OUTPUT JOB-RESULT-FILE
           OPEN OUTPUT JOB-SUMMARY-FILE.

       1250-ABRE-ARCHIVOS-EXIT.
           EXIT.

      *****************************************************************
      *                     1300-LEER-ITEM                            *
      *****************************************************************
       1300-LEER-ITEM.

           IF NOT WS-88-FIN-ARCHIVO
              READ DELETE-REQUEST-FILE
                   AT END
                   SET WS-88-FIN-ARCHIVO    TO TRUE
              END-READ
           END-IF.

       1300-LEER-ITEM-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESS                        *
      *****************************************************************
       2000-PROCESS.

           PERFORM 2050-CHEQUEA-CANCELADO
              THRU 2050-CHEQUEA-CANCELADO-EXIT

           IF NOT WS-88-CANCELADO

              PERFORM 2100-BORRA-MIEMBRO
                 THRU 2100-BORRA-MIEMBRO-EXIT

              PERFORM 2200-ESCRIBE-RESULTADO
                 THRU 2200-ESCRIBE-RESULTADO-EXIT

              ADD CT-1                     TO CN-PROCESSED-ITEMS

              PERFORM 2300-ACTUALIZA-PROGRESO
                 THRU 2300-ACTUALIZA-PROGRESO-EXIT

              PERFORM 1300-LEER-ITEM
                 THRU 1300-LEER-ITEM-EXIT

           END-IF.

       2000-PROCESS-EXIT.
           EXIT.

      *****************************************************************
      *                 2050-CHEQUEA-CANCELADO                        *
      *****************************************************************
       2050-CHEQUEA-CANCELADO.

           READ JOB-CONTROL-FILE

           IF FS-88-CONTROL-OK AND JCT0-88-CANCELADO
              SET WS-88-CANCELADO           TO TRUE
           END-IF.

       2050-CHEQUEA-CANCELADO-EXIT.
           EXIT.

      *****************************************************************
      *                  2100-BORRA-MIEMBRO                           *
      *  BUSCA Y BORRA EL MIEMBRO POR ID. NE9CMEM0 DEVUELVE AVISO      *
      *  (NO ERROR) CUANDO EL ID NO EXISTE - SE TRATA COMO FALLA DE    *
      *  ESTE ITEM, NO COMO UN ERROR DE PROGRAMA.                      *
      *****************************************************************
       2100-BORRA-MIEMBRO.

           SET WS-88-ITEM-BORRADO           TO FALSE
           MOVE SPACES                      TO WS-MENSAJE-ITEM

           INITIALIZE WS-NEECMCA0-01
           SET MCA0-88-BORRAR               TO TRUE
           MOVE DEL0-ITEM-MEMBER-ID         TO MCA0-MEMBER-ID

           CALL CT-NE9CMEM0 USING WS-NEECMCA0-01 WS-NEECRET0-01

           IF RET0-88-OK
              SET WS-88-ITEM-BORRADO        TO TRUE
              ADD CT-1                      TO CN-SUCCESSFUL-ITEMS
           ELSE
              MOVE RET0-MENSAJE             TO WS-MENSAJE-ITEM
              ADD CT-1                      TO CN-FAILED-ITEMS
           END-IF.

       2100-BORRA-MIEMBRO-EXIT.
           EXIT.

      *****************************************************************
      *                2200-ESCRIBE-RESULTADO                         *
      *****************************************************************
       2200-ESCRIBE-RESULTADO.

           INITIALIZE NEECJRS0
           MOVE DEL0-ITEM-MEMBER-ID         TO JRS0-ITEM-ID

           IF WS-88-ITEM-BORRADO
              MOVE MCA0-MEMBER-EMAIL        TO JRS0-ITEM-DESCRIPTION
              MOVE SPACES                   TO JRS0-ITEM-ERROR-MESSAGE
           ELSE
              MOVE SPACES                   TO WS-DESCRIPCION-ITEM
              MOVE 1                        TO WS-STRING-PUNTERO
              STRING MT-MEMBER-ID-DESC DELIMITED BY SIZE
                     DEL0-ITEM-MEMBER-ID DELIMITED BY SPACE
                     INTO WS-DESCRIPCION-ITEM
                     WITH POINTER WS-STRING-PUNTERO
              END-STRING
              MOVE WS-DESCRIPCION-ITEM      TO JRS0-ITEM-DESCRIPTION
              MOVE WS-MENSAJE-ITEM          TO JRS0-ITEM-ERROR-MESSAGE
           END-IF

           WRITE NEECJRS0.

       2200-ESCRIBE-RESULTADO-EXIT.
           EXIT.

      *****************************************************************
      *              2300-ACTUALIZA-PROGRESO                          *
      *****************************************************************
       2300-ACTUALIZA-PROGRESO.

           DIVIDE CN-PROCESSED-ITEMS BY CT-5
                  GIVING WS-CONTADOR
                  REMAINDER WS-CONTADOR

           IF WS-CONTADOR EQUAL ZERO OR WS-88-FIN-ARCHIVO
              COMPUTE WS-PROGRESO =
                      (CN-PROCESSED-ITEMS * CT-100) / CN-TOTAL-ITEMS

              MOVE CN-PROCESSED-ITEMS         TO JOB0-PROCESSED-ITEMS
              MOVE CN-SUCCESSFUL-ITEMS        TO JOB0-SUCCESSFUL-ITEMS
              MOVE CN-FAILED-ITEMS            TO JOB0-FAILED-ITEMS
              MOVE WS-PROGRESO                TO JOB0-PROGRESS-PCT

              DISPLAY 'AVANCE JOB BULK-DELETE: ' WS-PROGRESO '%'
              DISPLAY '  PROCESADOS: ' CN-PROCESSED-ITEMS
                      ' EXITOSOS: '   CN-SUCCESSFUL-ITEMS
                      ' FALLIDOS: '   CN-FAILED-ITEMS
           END-IF.

       2300-ACTUALIZA-PROGRESO-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-END                         *
      *  LA BAJA MASIVA SIEMPRE TERMINA EN COMPLETED - LAS FALLAS DE  *
      *  ITEMS INDIVIDUALES NO CAMBIAN EL ESTADO GLOBAL DEL JOB.     *
      *****************************************************************
       3000-END.

           SET  JOB0-88-COMPLETO            TO TRUE
           MOVE CN-PROCESSED-ITEMS          TO JOB0-PROCESSED-ITEMS
           MOVE CN-SUCCESSFUL-ITEMS         TO JOB0-SUCCESSFUL-ITEMS
           MOVE CN-FAILED-ITEMS             TO JOB0-FAILED-ITEMS
           MOVE 100                         TO JOB0-PROGRESS-PCT

           WRITE REG-JOB-SUMMARY

           DISPLAY '***********************************************'
           DISPLAY 'JOB BULK-DELETE FINALIZADO.'
           DISPLAY 'TOTAL DE ITEMS:    ' CN-TOTAL-ITEMS
           DISPLAY 'ITEMS PROCESADOS:  ' CN-PROCESSED-ITEMS
           DISPLAY 'BAJAS EXITOSAS:    ' CN-SUCCESSFUL-ITEMS
           DISPLAY 'BAJAS FALLIDAS:    ' CN-FAILED-ITEMS
           DISPLAY '***********************************************'

           CLOSE DELETE-REQUEST-FILE
                 JOB-RESULT-FILE
                 JOB-SUMMARY-FILE
                 JOB-CONTROL-FILE

           STOP RUN.
