      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECVLE0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *
      *               VALIDACION DE EMAIL DE MIEMBRO (NE9CVALE).      *
      *               EL EMAIL NORMALIZADO (TRIM + MINUSCULAS) SE     *
      *               DEVUELVE EN VLE0-EMAIL-NORM CUANDO ES VALIDO.   *
      *                                                               *
      *           LONGITUD : 138 POSICIONES.                          *
      *           PREFIJO  : VLE0.                                    *
      *                                                               *
      * 13/02/2024 RGOMEZ    NEA0311  VERSION INICIAL.                *
      *****************************************************************
       01  NEECVLE0.
           05 VLE0-EMAIL                    PIC X(64).
           05 VLE0-EMAIL-NORM               PIC X(64).
           05 FILLER                        PIC X(10).
