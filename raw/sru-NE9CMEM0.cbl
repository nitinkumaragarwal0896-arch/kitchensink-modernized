      *****************************************************************
      * Program name:    NE9CMEM0.                                   *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 09/02/1987 RGOMEZ        NEA0301 Initial version - registry   *
      *                          CRUD core for the member padron,     *
      *                          replaces the DSN81310.EMP DB2 CRUD.  *
      * 14/02/1987 RGOMEZ        NEA0305 Sequential scan on MEMBER-   *
      *                          FILE by MEMBER-EMAIL for the         *
      *                          duplicate-email rule.                *
      * 27/03/1987 MPAEZ         NEA0318 MEMBER-ID now generated here *
      *                          on REGISTRAR (MBR + 21 digit RRN).   *
      * 11/09/1998 CTORRES       NEA0355 Y2K - WS-FECHA-TRABAJO       *
      *                          widened to 4-digit year, callers     *
      *                          reviewed for windowed dates.         *
      * 02/05/2001 LSILVA        NEA0402 File-status 35 on first run  *
      *                          (MEMBER-FILE does not exist yet)     *
      *                          now formats the file instead of      *
      *                          abending the step.                   *
      * 19/11/2006 RGOMEZ        NEA0470 Corrige BORRAR: se devuelve  *
      *                          el email del miembro borrado para    *
      *                          el detalle del reporte de job.       *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE9CMEM0.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 09/02/1987.
       DATE-COMPILED. 09/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITOS   IS '0' THRU '9'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MEMBER-FILE ASSIGN       TO MEMBRAL
                              ORGANIZATION IS RELATIVE
                              ACCESS MODE  IS DYNAMIC
                              RELATIVE KEY IS WS-MEM-PUNTERO
                              FILE STATUS  IS WS-FILE-STATUS.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  MEMBER-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 130 CHARACTERS.
       01  REG-MEMBER-FILE.
           COPY NEECMEM0.

       WORKING-STORAGE SECTION.
      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01 SW-SWITCHES.
           05 WS-FILE-STATUS             PIC X(02) VALUE SPACE.
              88 FS-88-OK                            VALUE '00'.
              88 FS-88-NO-EXISTE-ARCHIVO             VALUE '35'.
           05 WS-SW-ABIERTO              PIC X(01) VALUE 'N'.
              88 WS-88-YA-ABIERTO                   VALUE 'S'.
           05 WS-SW-ENCONTRADO           PIC X(01) VALUE 'N'.
              88 WS-88-ENCONTRADO                   VALUE 'S'.
           05 WS-SW-FIN-ARCHIVO          PIC X(01) VALUE 'N'.
              88 WS-88-FIN-ARCHIVO                  VALUE 'S'.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE9CMEM0'.
           05 CT-PREFIJO-ID              PIC X(03) VALUE 'MBR'.
           05 CT-CAMPO-ID                PIC X(09) VALUE 'MEMBER ID'.
           05 CT-CAMPO-NOMBRE            PIC X(11) VALUE 'MEMBER NAME'.
           05 CT-CAMPO-EMAIL             PIC X(12) VALUE 'MEMBER EMAIL'.
           05 CT-CAMPO-TELEFONO          PIC X(12) VALUE 'MEMBER PHONE'.
           05 CT-OPCION                  PIC X(06) VALUE 'OPCION'.

      *****************************************************************
      *                     DEFINICION DE VARIABLES.                  *
      *****************************************************************
       01  WS-VARIABLE.
           05 WS-CONTADOR                PIC 9(05) COMP.
           05 WS-MEM-PUNTERO             PIC 9(08) COMP.
           05 WS-MEM-MAX-RRN             PIC 9(08) COMP.

       01  WS-MEM-PUNTERO-GRP.
           05 WS-MEM-PUNTERO-BIN         PIC 9(08) COMP.
       01  WS-MEM-PUNTERO-ALT REDEFINES WS-MEM-PUNTERO-GRP.
           05 WS-MEM-PUNTERO-BYTES       PIC X(04).

       01  WS-MEMBER-ID-GEN              PIC X(24).
       01  WS-MEMBER-ID-DESGLOSE REDEFINES WS-MEMBER-ID-GEN.
           05 WS-ID-PREFIJO              PIC X(03).
           05 WS-ID-NUMERO-DISPLAY       PIC 9(21).

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  MA-AVISOS.
           05 MA-NO-EXISTE               PIC X(07) VALUE 'NEA0002'.

       01  ME-MENSAJES.
           05 ME-CAMPO-OBLIGATORIO       PIC X(07) VALUE 'NEE2001'.
           05 ME-REG-DUPLICADO           PIC X(07) VALUE 'NEE2010'.
           05 ME-OPCION-INVALIDA         PIC X(07) VALUE 'NEE2100'.

       01  MT-TEXTOS.
           05 MT-EMAIL-DUPLICADO         PIC X(40)
              VALUE 'duplicate email'.
           05 MT-MIEMBRO-NO-EXISTE       PIC X(40)
              VALUE 'Member not found'.

      *****************************************************************
      *                     DEFINICION DE LINKAGE                     *
      *****************************************************************
       LINKAGE SECTION.
       01  WS-NEECMCA0-01.
           COPY NEECMCA0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING WS-NEECMCA0-01 WS-NEECRET0-01.

      *****************************************************************
      *                        0000-MAINLINE                          *
      *****************************************************************
       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT

           PERFORM 3000-FIN.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           INITIALIZE WS-NEECRET0-01
           SET        RET0-88-OK            TO TRUE

           PERFORM 1100-ABRIR-ARCHIVO
              THRU 1100-ABRIR-ARCHIVO-EXIT

           PERFORM 1200-VALIDA-OBLIGATORIOS
              THRU 1200-VALIDA-OBLIGATORIOS-EXIT.

       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *                     1100-ABRIR-ARCHIVO                        *
      *  MANTIENE EL ARCHIVO ABIERTO ENTRE LLAMADAS: SOLO SE ABRE LA  *
      *  PRIMERA VEZ QUE ESTA RUTINA ES INVOCADA EN EL STEP.          *
      *****************************************************************
       1100-ABRIR-ARCHIVO.

           IF NOT WS-88-YA-ABIERTO

              OPEN I-O MEMBER-FILE

              EVALUATE TRUE
                  WHEN FS-88-OK
                       CONTINUE
                  WHEN FS-88-NO-EXISTE-ARCHIVO
                       OPEN OUTPUT MEMBER-FILE
                       CLOSE       MEMBER-FILE
                       OPEN I-O    MEMBER-FILE
                  WHEN OTHER
                       DISPLAY 'ERROR OPEN MEMBER-FILE CODE: '
                               WS-FILE-STATUS
                       PERFORM 3000-FIN
              END-EVALUATE

              SET WS-88-YA-ABIERTO   TO TRUE

              PERFORM 1150-CALCULA-MAX-RRN
                 THRU 1150-CALCULA-MAX-RRN-EXIT

           END-IF.

       1100-ABRIR-ARCHIVO-EXIT.
           EXIT.

      *****************************************************************
      *                  1150-CALCULA-MAX-RRN                         *
      *  RECORRE EL ARCHIVO UNA SOLA VEZ PARA UBICAR EL PUNTERO       *
      *  RELATIVO MAS ALTO YA UTILIZADO.                              *
      *****************************************************************
       1150-CALCULA-MAX-RRN.

           MOVE ZEROS                       TO WS-MEM-MAX-RRN
           MOVE 1                           TO WS-MEM-PUNTERO
           SET WS-88-FIN-ARCHIVO            TO FALSE

           START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO
               INVALID KEY
               SET WS-88-FIN-ARCHIVO        TO TRUE
           END-START

           PERFORM 1155-LEE-CONTAR
              THRU 1155-LEE-CONTAR-EXIT
             UNTIL WS-88-FIN-ARCHIVO.

       1150-CALCULA-MAX-RRN-EXIT.
           EXIT.

       1155-LEE-CONTAR.

           READ MEMBER-FILE NEXT RECORD
               AT END
               SET WS-88-FIN-ARCHIVO        TO TRUE
               NOT AT END
               MOVE WS-MEM-PUNTERO           TO WS-MEM-MAX-RRN
           END-READ.

       1155-LEE-CONTAR-EXIT.
           EXIT.

      *****************************************************************
      *                  1200-VALIDA-OBLIGATORIOS                     *
      *****************************************************************
       1200-VALIDA-OBLIGATORIOS.

           IF MCA0-OPCION EQUAL SPACES OR LOW-VALUES

              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE CT-OPCION                TO RET0-VAR1-ERROR
              MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR

              PERFORM 3000-FIN

           END-IF.

       1200-VALIDA-OBLIGATORIOS-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *****************************************************************
       2000-PROCESO.

           EVALUATE TRUE
               WHEN MCA0-88-REGISTRAR
                    PERFORM 2100-REGISTRAR
                       THRU 2100-REGISTRAR-EXIT
               WHEN MCA0-88-BUSCAR-ID
                    PERFORM 2200-BUSCAR-ID
                       THRU 2200-BUSCAR-ID-EXIT
               WHEN MCA0-88-BUSCAR-EMAIL
                    PERFORM 2300-BUSCAR-EMAIL
                       THRU 2300-BUSCAR-EMAIL-EXIT
               WHEN MCA0-88-BORRAR
                    PERFORM 2400-BORRAR
                       THRU 2400-BORRAR-EXIT
               WHEN OTHER
                    SET RET0-88-COD-ERROR      TO TRUE
                    MOVE CT-RUTINA             TO RET0-PROGRAMA
                    MOVE CT-OPCION             TO RET0-VAR1-ERROR
                    MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR

                    PERFORM 3000-FIN

           END-EVALUATE.

       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                        2100-REGISTRAR                         *
      *    - VALIDA DUPLICADO POR EMAIL (REGLA DE NEGOCIO UNICA)      *
      *    - GENERA EL MEMBER-ID Y ESCRIBE EL REGISTRO                *
      *****************************************************************
       2100-REGISTRAR.

           PERFORM 2120-BUSCA-POR-EMAIL
              THRU 2120-BUSCA-POR-EMAIL-EXIT

           IF WS-88-ENCONTRADO

              SET RET0-88-COD-ERROR      TO TRUE
              MOVE CT-RUTINA             TO RET0-PROGRAMA
              MOVE ME-REG-DUPLICADO      TO RET0-COD-ERROR
              MOVE MCA0-MEMBER-EMAIL     TO RET0-VAR1-ERROR
              MOVE MT-EMAIL-DUPLICADO    TO RET0-MENSAJE

           ELSE

              PERFORM 2130-ESCRIBE-MIEMBRO
                 THRU 2130-ESCRIBE-MIEMBRO-EXIT

           END-IF.

       2100-REGISTRAR-EXIT.
           EXIT.

      *****************************************************************
      *                    2120-BUSCA-POR-EMAIL                       *
      *****************************************************************
       2120-BUSCA-POR-EMAIL.

           MOVE 1                        TO WS-MEM-PUNTERO
           SET WS-88-FIN-ARCHIVO         TO FALSE
           SET WS-88-ENCONTRADO          TO FALSE

           START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO
               INVALID KEY
               SET WS-88-FIN-ARCHIVO     TO TRUE
           END-START

           PERFORM 2125-LEE-Y-COMPARA-EMAIL
              THRU 2125-LEE-Y-COMPARA-EMAIL-EXIT
             UNTIL WS-88-FIN-ARCHIVO OR WS-88-ENCONTRADO.

       2120-BUSCA-POR-EMAIL-EXIT.
           EXIT.

       2125-LEE-Y-COMPARA-EMAIL.

           READ MEMBER-FILE NEXT RECORD
               AT END
               SET WS-88-FIN-ARCHIVO      TO TRUE
               NOT AT END
               IF MEM0-MEMBER-EMAIL EQUAL MCA0-MEMBER-EMAIL
                  SET WS-88-ENCONTRADO     TO TRUE
               END-IF
           END-READ.

       2125-LEE-Y-COMPARA-EMAIL-EXIT.
           EXIT.

      *****************************************************************
      *                   2130-ESCRIBE-MIEMBRO                        *
      *****************************************************************
       2130-ESCRIBE-MIEMBRO.

           ADD 1                         TO WS-MEM-MAX-RRN
           MOVE WS-MEM-MAX-RRN           TO WS-MEM-PUNTERO

           MOVE CT-PREFIJO-ID            TO WS-ID-PREFIJO
           MOVE WS-MEM-MAX-RRN           TO WS-ID-NUMERO-DISPLAY

           MOVE WS-MEMBER-ID-GEN         TO MEM0-MEMBER-ID
           MOVE MCA0-MEMBER-NAME         TO MEM0-MEMBER-NAME
           MOVE MCA0-MEMBER-EMAIL        TO MEM0-MEMBER-EMAIL
           MOVE MCA0-MEMBER-PHONE        TO MEM0-MEMBER-PHONE

           WRITE REG-MEMBER-FILE

           IF FS-88-OK
              MOVE MEM0-MEMBER-ID        TO MCA0-MEMBER-ID
              ADD 1                      TO WS-CONTADOR
           ELSE
              SET RET0-88-COD-ERROR      TO TRUE
              MOVE CT-RUTINA             TO RET0-PROGRAMA
              DISPLAY 'ERROR WRITE MEMBER-FILE CODE: ' WS-FILE-STATUS
           END-IF.

       2130-ESCRIBE-MIEMBRO-EXIT.
           EXIT.

      *****************************************************************
      *                        2200-BUSCAR-ID                         *
      *****************************************************************
       2200-BUSCAR-ID.

           PERFORM 2210-BUSCA-POR-ID
              THRU 2210-BUSCA-POR-ID-EXIT

           IF WS-88-ENCONTRADO
              MOVE MEM0-MEMBER-NAME      TO MCA0-MEMBER-NAME
              MOVE MEM0-MEMBER-EMAIL     TO MCA0-MEMBER-EMAIL
              MOVE MEM0-MEMBER-PHONE     TO MCA0-MEMBER-PHONE
           ELSE
              SET RET0-88-COD-AVISO      TO TRUE
              MOVE CT-RUTINA             TO RET0-PROGRAMA
              MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
              MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE
           END-IF.

       2200-BUSCAR-ID-EXIT.
           EXIT.

      *****************************************************************
      *                    2210-BUSCA-POR-ID                          *
      *****************************************************************
       2210-BUSCA-POR-ID.

           MOVE 1                        TO WS-MEM-PUNTERO
           SET WS-88-FIN-ARCHIVO         TO FALSE
           SET WS-88-ENCONTRADO          TO FALSE

           START MEMBER-FILE KEY IS NOT LESS THAN WS-MEM-PUNTERO
               INVALID KEY
               SET WS-88-FIN-ARCHIVO     TO TRUE
           END-START

           PERFORM 2215-LEE-Y-COMPARA-ID
              THRU 2215-LEE-Y-COMPARA-ID-EXIT
             UNTIL WS-88-FIN-ARCHIVO OR WS-88-ENCONTRADO.

       2210-BUSCA-POR-ID-EXIT.
           EXIT.

       2215-LEE-Y-COMPARA-ID.

           READ MEMBER-FILE NEXT RECORD
               AT END
               SET WS-88-FIN-ARCHIVO      TO TRUE
               NOT AT END
               IF MEM0-MEMBER-ID EQUAL MCA0-MEMBER-ID
                  SET WS-88-ENCONTRADO     TO TRUE
               END-IF
           END-READ.

       2215-LEE-Y-COMPARA-ID-EXIT.
           EXIT.

      *****************************************************************
      *                       2300-BUSCAR-EMAIL                       *
      *  UTILIZADA POR EL DRIVER DE ALTA MASIVA PARA LA REGLA DE      *
      *  EMAIL DUPLICADO (VER TAMBIEN 2120-BUSCA-POR-EMAIL).          *
      *****************************************************************
       2300-BUSCAR-EMAIL.

           PERFORM 2120-BUSCA-POR-EMAIL
              THRU 2120-BUSCA-POR-EMAIL-EXIT

           IF NOT WS-88-ENCONTRADO
              SET RET0-88-COD-AVISO      TO TRUE
              MOVE CT-RUTINA             TO RET0-PROGRAMA
              MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
              MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE
           END-IF.

       2300-BUSCAR-EMAIL-EXIT.
           EXIT.

      *****************************************************************
      *                         2400-BORRAR                           *
      *****************************************************************
       2400-BORRAR.

           PERFORM 2210-BUSCA-POR-ID
              THRU 2210-BUSCA-POR-ID-EXIT

           IF WS-88-ENCONTRADO

              MOVE MEM0-MEMBER-EMAIL     TO MCA0-MEMBER-EMAIL

              DELETE MEMBER-FILE RECORD

              IF NOT FS-88-OK
                 DISPLAY 'ERROR DELETE MEMBER-FILE CODE: '
                         WS-FILE-STATUS
              END-IF

           ELSE

              SET RET0-88-COD-AVISO      TO TRUE
              MOVE CT-RUTINA             TO RET0-PROGRAMA
              MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
              MOVE MT-MIEMBRO-NO-EXISTE  TO RET0-MENSAJE

           END-IF.

       2400-BORRAR-EXIT.
           EXIT.

      *****************************************************************
      *                           3000-FIN                            *
      *****************************************************************
       3000-FIN.

           GOBACK.
