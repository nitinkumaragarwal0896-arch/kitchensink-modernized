      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECVLW0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *
      *               VALIDACION DE CLAVE (NE9CVALW) - CONSTRUCTO DE  *
      *               REGLAS PARA UN FUTURO TIPO DE REGISTRO, NO SE   *
      *               APLICA HOY AL MIEMBRO DEL PADRON.               *
      *                                                               *
      *           LONGITUD : 30 POSICIONES.                           *
      *           PREFIJO  : VLW0.                                    *
      *                                                               *
      * 15/02/2024 RGOMEZ    NEA0313  VERSION INICIAL.                *
      *****************************************************************
       01  NEECVLW0.
           05 VLW0-PASSWORD                 PIC X(20).
           05 FILLER                        PIC X(10).
