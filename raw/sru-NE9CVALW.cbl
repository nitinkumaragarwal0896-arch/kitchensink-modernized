      *****************************************************************
      * Program name:    NE9CVALW.                                   *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 15/02/1987 RGOMEZ        NEA0313 Initial version - password   *
      *                          rules-engine construct, same shape   *
      *                          as NE9CVALN/NE9CVALE, kept in the    *
      *                          library for a future record type.    *
      * 07/05/1987 MPAEZ         NEA0332 All six checks now evaluate  *
      *                          unconditionally and their messages   *
      *                          are joined with a comma, instead of  *
      *                          the short-circuit used by the other  *
      *                          field validators.                    *
      * 03/12/1998 CTORRES       NEA0359 Y2K review - no date fields  *
      *                          in this routine, no change required. *
      * 21/06/2013 LSILVA        NEA0499 Cursor-style scratch loop    *
      *                          retired in favor of PERFORM ... THRU *
      *                          ... EXIT (was inline PERFORM/END-    *
      *                          PERFORM inherited from SIMU0012).    *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE9CVALW.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 15/02/1987.
       DATE-COMPILED. 15/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITOS   IS '0' THRU '9'.
           CLASS CLASE-MAYUSCULA IS 'A' THRU 'Z'.
           CLASS CLASE-MINUSCULA IS 'a' THRU 'z'.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALW'.

       01  CT-ESPECIALES.
           05 CT-CARACTERES-ESPECIALES   PIC X(24)
              VALUE '!@#$%^&*()_+-=[]{}|;:,.<>?'.

       01  WS-VARIABLE.
           05 WS-SUB                     PIC 9(02) COMP.

       01  WS-LONGITUD-GRP.
           05 WS-LONGITUD                PIC 9(02) COMP.
       01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.
           05 WS-LONGITUD-BYTES          PIC X(02).

       01  WS-SW-REGLAS.
           05 WS-SW-1-OBLIGATORIO        PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-1                      VALUE 'S'.
           05 WS-SW-2-LONGITUD           PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-2                      VALUE 'S'.
           05 WS-SW-3-MAYUSCULA          PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-3                      VALUE 'S'.
           05 WS-SW-4-MINUSCULA          PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-4                      VALUE 'S'.
           05 WS-SW-5-DIGITO             PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-5                      VALUE 'S'.
           05 WS-SW-6-ESPECIAL           PIC X(01) VALUE 'N'.
              88 WS-88-FALLA-6                      VALUE 'S'.
           05 WS-SW-6B-ESPACIOS          PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-ESPACIOS               VALUE 'S'.
           05 WS-SW-TIENE-MAYUSCULA      PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-MAYUSCULA               VALUE 'S'.
           05 WS-SW-TIENE-MINUSCULA      PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-MINUSCULA               VALUE 'S'.
           05 WS-SW-TIENE-DIGITO         PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-DIGITO                  VALUE 'S'.
           05 WS-SW-TIENE-ESPECIAL       PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-ESPECIAL                VALUE 'S'.
           05 WS-SW-PRIMER-MENSAJE       PIC X(01) VALUE 'S'.
              88 WS-88-PRIMER-MENSAJE                VALUE 'S'.

       01  WS-PASSWORD-AREA.
           05 WS-PASSWORD                PIC X(20).
       01  WS-PASSWORD-TABLA REDEFINES WS-PASSWORD-AREA.
           05 WS-PASSWORD-CHAR           PIC X(01) OCCURS 20 TIMES.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  WS-PUNTERO-STRING             PIC 9(03) COMP.
       01  WS-TALLY-ESPECIAL             PIC 9(03) COMP.

       01  MT-TEXTOS.
           05 MT-PWD-OBLIGATORIO         PIC X(40)
              VALUE 'Password is required'.
           05 MT-PWD-LONGITUD            PIC X(40)
              VALUE 'Password must be at least 8 characters'.
           05 MT-PWD-MAYUSCULA           PIC X(40)
              VALUE 'Password must contain an uppercase letter'.
           05 MT-PWD-MINUSCULA           PIC X(40)
              VALUE 'Password must contain a lowercase letter'.
           05 MT-PWD-DIGITO              PIC X(40)
              VALUE 'Password must contain a digit'.
           05 MT-PWD-ESPECIAL            PIC X(40)
              VALUE 'Password must contain a special character'.
           05 MT-PWD-ESPACIOS            PIC X(40)
              VALUE 'Password must not contain whitespace'.

      *****************************************************************
      *                     DEFINICION DE LINKAGE                     *
      *****************************************************************
       LINKAGE SECTION.
       01  LN-VAR.
           COPY NEECVLW0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-VALIDA-PASSWORD
              THRU 2000-VALIDA-PASSWORD-EXIT

           PERFORM 2900-ARMA-MENSAJE
              THRU 2900-ARMA-MENSAJE-EXIT

           PERFORM 3000-FIN.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           INITIALIZE WS-NEECRET0-01
           SET        RET0-88-OK             TO TRUE

           MOVE VLW0-PASSWORD                TO WS-PASSWORD

           MOVE ZERO                         TO WS-LONGITUD
           PERFORM 1100-CALCULA-LONGITUD
              THRU 1100-CALCULA-LONGITUD-EXIT
             VARYING WS-SUB FROM 20 BY -1
               UNTIL WS-SUB < 1
                  OR WS-PASSWORD-CHAR (WS-SUB) NOT EQUAL SPACE.

       1000-INICIO-EXIT.
           EXIT.

       1100-CALCULA-LONGITUD.

           MOVE WS-SUB                       TO WS-LONGITUD.

       1100-CALCULA-LONGITUD-EXIT.
           EXIT.

      *****************************************************************
      *                 2000-VALIDA-PASSWORD                          *
      *  LAS SEIS REGLAS SE EVALUAN SIEMPRE - NO HAY CORTOCIRCUITO.   *
      *  LOS MENSAJES DE LAS REGLAS VIOLADAS SE UNEN CON COMA EN      *
      *  2900-ARMA-MENSAJE.                                           *
      *****************************************************************
       2000-VALIDA-PASSWORD.

           IF WS-LONGITUD EQUAL ZERO
              SET WS-88-FALLA-1              TO TRUE
           END-IF

           IF WS-LONGITUD LESS 8
              SET WS-88-FALLA-2              TO TRUE
           END-IF

           PERFORM 2100-ANALIZA-CARACTER
              THRU 2100-ANALIZA-CARACTER-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB GREATER WS-LONGITUD

           IF NOT WS-88-TIENE-MAYUSCULA
              SET WS-88-FALLA-3              TO TRUE
           END-IF

           IF NOT WS-88-TIENE-MINUSCULA
              SET WS-88-FALLA-4              TO TRUE
           END-IF

           IF NOT WS-88-TIENE-DIGITO
              SET WS-88-FALLA-5              TO TRUE
           END-IF

           IF NOT WS-88-TIENE-ESPECIAL
              SET WS-88-FALLA-6              TO TRUE
           END-IF

           IF WS-88-FALLA-1 OR WS-88-FALLA-2 OR WS-88-FALLA-3
              OR WS-88-FALLA-4 OR WS-88-FALLA-5 OR WS-88-FALLA-6
              OR WS-88-TIENE-ESPACIOS
              SET RET0-88-COD-ERROR          TO TRUE
              MOVE CT-RUTINA                 TO RET0-PROGRAMA
           END-IF.

       2000-VALIDA-PASSWORD-EXIT.
           EXIT.

      *****************************************************************
      *              2100-ANALIZA-CARACTER                            *
      *  RECORRE LA CLAVE UNA SOLA VEZ, DETECTANDO MAYUSCULA,         *
      *  MINUSCULA, DIGITO, CARACTER ESPECIAL Y ESPACIO EN BLANCO.    *
      *****************************************************************
       2100-ANALIZA-CARACTER.

           IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-MAYUSCULA
              SET WS-88-TIENE-MAYUSCULA      TO TRUE
           END-IF

           IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-MINUSCULA
              SET WS-88-TIENE-MINUSCULA      TO TRUE
           END-IF

           IF WS-PASSWORD-CHAR (WS-SUB) IS CLASE-DIGITOS
              SET WS-88-TIENE-DIGITO         TO TRUE
           END-IF

           IF WS-PASSWORD-CHAR (WS-SUB) EQUAL SPACE
              SET WS-88-TIENE-ESPACIOS       TO TRUE
           END-IF

           IF WS-PASSWORD-CHAR (WS-SUB) NOT EQUAL SPACE
              MOVE ZERO                      TO WS-TALLY-ESPECIAL
              INSPECT CT-CARACTERES-ESPECIALES
                      TALLYING WS-TALLY-ESPECIAL
                      FOR ALL WS-PASSWORD-CHAR (WS-SUB)
              IF WS-TALLY-ESPECIAL NOT EQUAL ZERO
                 SET WS-88-TIENE-ESPECIAL    TO TRUE
              END-IF
           END-IF.

       2100-ANALIZA-CARACTER-EXIT.
           EXIT.

      *****************************************************************
      *                 2900-ARMA-MENSAJE                             *
      *  ARMA EL TEXTO COMBINADO DE ERRORES SEPARADOS POR COMA.       *
      *****************************************************************
       2900-ARMA-MENSAJE.

           IF RET0-88-OK
              GO TO 2900-ARMA-MENSAJE-EXIT
           END-IF

           SET WS-88-PRIMER-MENSAJE           TO TRUE

           IF WS-88-FALLA-1
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-OBLIGATORIO DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-FALLA-2
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-LONGITUD DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-FALLA-3
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-MAYUSCULA DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-FALLA-4
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-MINUSCULA DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-FALLA-5
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-DIGITO DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-FALLA-6
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-ESPECIAL DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF

           IF WS-88-TIENE-ESPACIOS
              PERFORM 2910-AGREGA-MENSAJE THRU 2910-AGREGA-MENSAJE-EXIT
              STRING MT-PWD-ESPACIOS DELIMITED BY SPACE   
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF.

       2900-ARMA-MENSAJE-EXIT.
           EXIT.

      *****************************************************************
      *          2910-AGREGA-MENSAJE                                  *
      *  ANTEPONE LA COMA SEPARADORA A PARTIR DEL SEGUNDO MENSAJE.    *
      *****************************************************************
       2910-AGREGA-MENSAJE.

           IF WS-88-PRIMER-MENSAJE
              MOVE 1                          TO WS-PUNTERO-STRING
              SET WS-88-PRIMER-MENSAJE        TO FALSE
           ELSE
              STRING ', ' DELIMITED BY SIZE
                     INTO RET0-MENSAJE WITH POINTER WS-PUNTERO-STRING
              END-STRING
           END-IF.

       2910-AGREGA-MENSAJE-EXIT.
           EXIT.

      *****************************************************************
      *                           3000-FIN                            *
      *****************************************************************
       3000-FIN.

           GOBACK.
