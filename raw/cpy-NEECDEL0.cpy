      *****************************************************************
      * NOMBRE DEL OBJETO:  NEECDEL0                                  *
      *                                                               *
      * DESCRIPCION:  UN ITEM DE LA LISTA DE BAJA MASIVA DE MIEMBROS  *
      *               (BULK-DELETE).                                 *
      *                                                               *
      *           LONGITUD : 30 POSICIONES.                          *
      *           PREFIJO  : DEL0.                                   *
      *                                                               *
      * 09/02/2024 RGOMEZ    NEA0303  VERSION INICIAL.                *
      *****************************************************************
            05 NEECDEL0.
              10 DEL0-ITEM-MEMBER-ID           PIC X(24).
              10 FILLER                        PIC X(06).
