      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECMEM0.                                 *
      *                                                               *
      * DESCRIPCION: AREA DE COMUNICACION PARA REGISTRO DE MIEMBROS   *
      *              DEL PADRON (MEMBER REGISTRY).                    *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 130 POSICIONES.                          *
      *           PREFIJO  : MEM0.                                    *
      *                                                               *
      * 09/02/2024 RGOMEZ    NEA0301  VERSION INICIAL.                *
      *****************************************************************
       05  NEECMEM0.
           10 MEM0-MEMBER-ID                 PIC X(24).
           10 MEM0-MEMBER-NAME                PIC X(25).
           10 MEM0-MEMBER-EMAIL               PIC X(64).
           10 MEM0-MEMBER-PHONE               PIC X(12).
           10 FILLER                          PIC X(05).
      *****************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 130     *
      *****************************************************************
