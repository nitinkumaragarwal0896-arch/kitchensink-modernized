      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECMCA0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION PARA RUTINA DE MIEMBROS    *
      *               DEL PADRON (MEMBER-SERVICE-IMPL).                *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 135 POSICIONES.                          *
      *           PREFIJO  : MCA0.                                    *
      *                                                               *
      * 09/02/2024 RGOMEZ    NEA0301  VERSION INICIAL.                *
      *****************************************************************

           05 NEECMCA0.
              10 MCA0-OPCION                  PIC X(01).
                 88 MCA0-88-REGISTRAR                    VALUE 'C'.
                 88 MCA0-88-BUSCAR-ID                     VALUE 'R'.
                 88 MCA0-88-BUSCAR-EMAIL                  VALUE 'E'.
                 88 MCA0-88-BORRAR                        VALUE 'D'.
              10 MCA0-MEMBER-ID                PIC X(24).
              10 MCA0-MEMBER-NAME              PIC X(25).
              10 MCA0-MEMBER-EMAIL             PIC X(64).
              10 MCA0-MEMBER-PHONE             PIC X(12).
              10 FILLER                        PIC X(09).
