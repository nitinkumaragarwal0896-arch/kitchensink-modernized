      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECROW0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION PARA FILA DE IMPORTACION   *
      *               MASIVA DE MIEMBROS (EXCEL-UPLOAD).              *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 110 POSICIONES.                          *
      *           PREFIJO  : ROW0.                                    *
      *                                                               *
      * 09/02/2024 RGOMEZ    NEA0302  VERSION INICIAL.                *
      *****************************************************************

           05 NEECROW0.
              10 ROW0-ROW-NUMBER               PIC 9(06).
              10 ROW0-ROW-NAME                  PIC X(25).
              10 ROW0-ROW-EMAIL                 PIC X(64).
              10 ROW0-ROW-PHONE                 PIC X(12).
              10 FILLER                         PIC X(03).
