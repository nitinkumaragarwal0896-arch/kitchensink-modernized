      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECVLN0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *
      *               VALIDACION DE NOMBRE DE MIEMBRO (NE9CVALN).     *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 30 POSICIONES.                           *
      *           PREFIJO  : VLN0.                                    *
      *                                                               *
      * 12/02/2024 RGOMEZ    NEA0310  VERSION INICIAL.                *
      *****************************************************************
       01  NEECVLN0.
           05 VLN0-NOMBRE                   PIC X(25).
           05 FILLER                        PIC X(05).
