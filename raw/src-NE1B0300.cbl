      *****************************************************************
      * Program name:    NE1B0300.                                    *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 22/02/1987 RGOMEZ        NEA0322 Initial version - barrido de *
      *                          retencion del historial de jobs,     *
      *                          reemplaza el cursor DB2 de SUBUO2    *
      *                          por lectura/reescritura secuencial   *
      *                          sobre JOB-SUMMARY-FILE.               *
      * 12/07/1987 LSILVA        NEA0338 Retira el PERFORM UNTIL en   *
      *                          linea heredado del cursor original,  *
      *                          lo reemplaza por parrafo con THRU.   *
      * 11/11/1998 CTORRES       NEA0356 Y2K - el corte de fecha usa  *
      *                          AAAA de 4 digitos desde ACCEPT FROM  *
      *                          DATE, no arrastra el problema de la  *
      *                          ventana de 2 digitos.                *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE1B0300.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 22/02/1987.
       DATE-COMPILED. 22/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.

       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT JOB-HISTORY-FILE  ASSIGN       TO JOBHIST
                                    FILE STATUS  IS WS-FILE-STATUS.

           SELECT JOB-HISTORY-OUT   ASSIGN       TO JOBHISTO
                                    FILE STATUS  IS WS-FILE-STATUS2.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  JOB-HISTORY-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 234 CHARACTERS.
       01  REG-JOB-HISTORY.
           COPY NEECJOB0.

       FD  JOB-HISTORY-OUT
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 234 CHARACTERS.
       01  REG-JOB-HISTORY-OUT              PIC X(234).

       WORKING-STORAGE SECTION.
      *****************************************************************
      *                    DEFINICION DE SWITCHES                     *
      *****************************************************************
       01  SW-SWITCHES.
           05 WS-FILE-STATUS              PIC X(02) VALUE SPACE.
              88 FS-88-OK                            VALUE '00'.
           05 WS-FILE-STATUS2             PIC X(02) VALUE SPACE.
           05 WS-SW-FIN-ARCH               PIC X(01) VALUE 'N'.
              88 WS-88-FIN-ARCH                      VALUE 'S'.
           05 WS-SW-BORRAR-REGISTRO        PIC X(01) VALUE 'N'.
              88 WS-88-BORRAR-REGISTRO               VALUE 'S'.

      *****************************************************************
      *                    DEFINICION DE CONSTANTES                   *
      *****************************************************************
       01  CT-CONSTANTES.
           05 CT-RUTINA                   PIC X(08) VALUE 'NE1B0300'.
           05 CT-1                        PIC 9(01) COMP VALUE 1.
           05 CT-7                        PIC 9(01) COMP VALUE 7.
           05 CT-100                      PIC 9(03) COMP VALUE 100.
           05 CT-400                      PIC 9(03) COMP VALUE 400.

      *****************************************************************
      *                    DEFINICION DE CONTADORES                   *
      *****************************************************************
       01  CN-CONTADORES.
           05 CN-EXAMINADOS               PIC 9(06) COMP.
           05 CN-BORRADOS                 PIC 9(06) COMP.

      *****************************************************************
      *              TABLA DE DIAS POR MES (NO BISIESTO)              *
      *****************************************************************
       01  TB-DIAS-POR-MES-VALORES.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 28.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 30.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 30.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 30.
           05 FILLER                      PIC 9(02) VALUE 31.
           05 FILLER                      PIC 9(02) VALUE 30.
           05 FILLER                      PIC 9(02) VALUE 31.
       01  TB-DIAS-POR-MES REDEFINES TB-DIAS-POR-MES-VALORES.
           05 TB-DIAS-MES  OCCURS 12 TIMES
                            PIC 9(02).

      *****************************************************************
      *                 AREA DE TRABAJO DE FECHAS                     *
      *****************************************************************
       01  WS-FECHA-SISTEMA                PIC 9(08).
       01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.
           05 WS-FS-AAAA                   PIC 9(04).
           05 WS-FS-MM                     PIC 9(02).
           05 WS-FS-DD                     PIC 9(02).

       01  WS-FECHA-CORTE-GRP.
           05 WS-FC-AAAA                   PIC 9(04) COMP.
           05 WS-FC-MM                     PIC 9(02) COMP.
           05 WS-FC-DD                     PIC 9(02) COMP.
       01  WS-FECHA-CORTE-ALT REDEFINES WS-FECHA-CORTE-GRP.
           05 WS-FC-BYTES                  PIC X(08).

       01  WS-DIAS-A-RESTAR                PIC 9(02) COMP.
       01  WS-DIAS-EN-EL-MES               PIC 9(02) COMP.
       01  WS-RESIDUO-BISIESTO             PIC 9(03) COMP.

       01  WS-FECHA-CORTE-TEXTO.
           05 WS-FCT-AAAA                  PIC 9(04).
           05 FILLER                       PIC X(01) VALUE '-'.
           05 WS-FCT-MM                    PIC 9(02).
           05 FILLER                       PIC X(01) VALUE '-'.
           05 WS-FCT-DD                    PIC 9(02).

       01  WS-CREATED-AT-FECHA             PIC X(10).

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
      *                            MAIN LINE                          *
      *****************************************************************

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
             UNTIL WS-88-FIN-ARCH

           PERFORM 3000-FINAL.

      *****************************************************************
      *                           1000-INICIO                         *
      *****************************************************************
       1000-INICIO.

           INITIALIZE CN-CONTADORES

           PERFORM 1100-CALCULA-FECHA-CORTE
              THRU 1100-CALCULA-FECHA-CORTE-EXIT

           OPEN INPUT  JOB-HISTORY-FILE
           IF NOT FS-88-OK
              DISPLAY 'ERROR OPEN JOB-HISTORY-FILE: ' WS-FILE-STATUS
              PERFORM 3000-FINAL
           END-IF

           OPEN OUTPUT JOB-HISTORY-OUT

           PERFORM 2100-LEE-HISTORIA
              THRU 2100-LEE-HISTORIA-EXIT.

       1000-INICIO-EXIT.
           EXIT.

      *****************************************************************
      *              1100-CALCULA-FECHA-CORTE                         *
      *  TOMA LA FECHA DEL SISTEMA Y LE RESTA 7 DIAS, DIA POR DIA,    *
      *  RESPETANDO EL FIN DE MES Y DE ANIO, SIN USAR FUNCTIONS.      *
      *****************************************************************
       1100-CALCULA-FECHA-CORTE.

           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD

           MOVE WS-FS-AAAA                  TO WS-FC-AAAA
           MOVE WS-FS-MM                    TO WS-FC-MM
           MOVE WS-FS-DD                    TO WS-FC-DD
           MOVE CT-7                        TO WS-DIAS-A-RESTAR

           PERFORM 1110-RESTA-UN-DIA
              THRU 1110-RESTA-UN-DIA-EXIT
             VARYING WS-DIAS-A-RESTAR
               FROM WS-DIAS-A-RESTAR BY -1
               UNTIL WS-DIAS-A-RESTAR EQUAL ZERO

           MOVE WS-FC-AAAA                  TO WS-FCT-AAAA
           MOVE WS-FC-MM                    TO WS-FCT-MM
           MOVE WS-FC-DD                    TO WS-FCT-DD.

       1100-CALCULA-FECHA-CORTE-EXIT.
           EXIT.

       1110-RESTA-UN-DIA.

           IF WS-FC-DD GREATER THAN CT-1
              SUBTRACT CT-1                 FROM WS-FC-DD
           ELSE
              IF WS-FC-MM GREATER THAN CT-1
                 SUBTRACT CT-1              FROM WS-FC-MM
              ELSE
                 MOVE 12                    TO WS-FC-MM
                 SUBTRACT CT-1              FROM WS-FC-AAAA
              END-IF
              PERFORM 1120-DIAS-DEL-MES-ANTERIOR
                 THRU 1120-DIAS-DEL-MES-ANTERIOR-EXIT
              MOVE WS-DIAS-EN-EL-MES        TO WS-FC-DD
           END-IF.

       1110-RESTA-UN-DIA-EXIT.
           EXIT.

       1120-DIAS-DEL-MES-ANTERIOR.

           MOVE TB-DIAS-MES (WS-FC-MM)      TO WS-DIAS-EN-EL-MES

           IF WS-FC-MM EQUAL 2
              DIVIDE WS-FC-AAAA BY 4
                     GIVING WS-DIAS-A-RESTAR
                     REMAINDER WS-RESIDUO-BISIESTO
              IF WS-RESIDUO-BISIESTO EQUAL ZERO
                 DIVIDE WS-FC-AAAA BY CT-100
                        GIVING WS-DIAS-A-RESTAR
                        REMAINDER WS-RESIDUO-BISIESTO
                 IF WS-RESIDUO-BISIESTO NOT EQUAL ZERO
                    MOVE 29                 TO WS-DIAS-EN-EL-MES
                 ELSE
                    DIVIDE WS-FC-AAAA BY CT-400
                           GIVING WS-DIAS-A-RESTAR
                           REMAINDER WS-RESIDUO-BISIESTO
                    IF WS-RESIDUO-BISIESTO EQUAL ZERO
                       MOVE 29              TO WS-DIAS-EN-EL-MES
                    END-IF
                 END-IF
              END-IF
           END-IF

           MOVE CT-7                        TO WS-DIAS-A-RESTAR.

       1120-DIAS-DEL-MES-ANTERIOR-EXIT.
           EXIT.

      *****************************************************************
      *                    2100-LEE-HISTORIA                          *
      *****************************************************************
       2100-LEE-HISTORIA.

           READ JOB-HISTORY-FILE
                AT END
                SET WS-88-FIN-ARCH           TO TRUE
                NOT AT END
                ADD CT-1                     TO CN-EXAMINADOS
           END-READ.

       2100-LEE-HISTORIA-EXIT.
           EXIT.

      *****************************************************************
      *                           2000-PROCESO                        *
      *****************************************************************
       2000-PROCESO.

           PERFORM 2200-EVALUA-RETENCION
              THRU 2200-EVALUA-RETENCION-EXIT

           IF WS-88-BORRAR-REGISTRO
              ADD CT-1                       TO CN-BORRADOS
           ELSE
              PERFORM 2300-COPIA-REGISTRO
                 THRU 2300-COPIA-REGISTRO-EXIT
           END-IF

           PERFORM 2100-LEE-HISTORIA
              THRU 2100-LEE-HISTORIA-EXIT.

       2000-PROCESO-EXIT.
           EXIT.

      *****************************************************************
      *                 2200-EVALUA-RETENCION                         *
      *  UN REGISTRO SE BORRA SOLO SI SU FECHA DE ALTA ES ANTERIOR AL *
      *  CORTE DE 7 DIAS Y SU ESTADO ES TERMINAL (COMPLETED, FAILED   *
      *  O CANCELLED). PENDING E IN-PROGRESS NUNCA SE BORRAN.        *
      *****************************************************************
       2200-EVALUA-RETENCION.

           SET WS-88-BORRAR-REGISTRO         TO FALSE
           MOVE JOB0-CREATED-AT (1:10)       TO WS-CREATED-AT-FECHA

           IF WS-CREATED-AT-FECHA LESS THAN WS-FECHA-CORTE-TEXTO
              IF JOB0-88-COMPLETO OR JOB0-88-FALLIDO
                                  OR JOB0-88-CANCELADO
                 SET WS-88-BORRAR-REGISTRO   TO TRUE
              END-IF
           END-IF.

       2200-EVALUA-RETENCION-EXIT.
           EXIT.

      *****************************************************************
      *                  2300-COPIA-REGISTRO                          *
      *****************************************************************
       2300-COPIA-REGISTRO.

           MOVE REG-JOB-HISTORY              TO REG-JOB-HISTORY-OUT
           WRITE REG-JOB-HISTORY-OUT.

       2300-COPIA-REGISTRO-EXIT.
           EXIT.

      *****************************************************************
      *                              3000-FINAL                       *
      *****************************************************************
       3000-FINAL.

           CLOSE JOB-HISTORY-FILE
                 JOB-HISTORY-OUT

           DISPLAY '***********************************************'
           DISPLAY 'BARRIDO DE RETENCION DE HISTORIA DE JOBS.'
           DISPLAY 'FECHA DE CORTE:     ' WS-FECHA-CORTE-TEXTO
           DISPLAY 'JOBS EXAMINADOS:    ' CN-EXAMINADOS
           DISPLAY 'JOBS BORRADOS:      ' CN-BORRADOS
           DISPLAY '***********************************************'

           STOP RUN.
