      *****************************************************************
      * Program name:    NE9CVALN.                                   *
      * Original author: R. GOMEZ.                                   *
      *                                                               *
      * Maintenence Log                                               *
      * Date       Author        Maintenance Requirement.             *
      * ---------- ------------  -------------------------------------*
      * 12/02/1987 RGOMEZ        NEA0310 Initial version - name field *
      *                          validation, replaces the DB2 EMP     *
      *                          NOT NULL checks on FIRSTNME/LASTNAME.*
      * 03/04/1987 MPAEZ         NEA0322 Adds the digit-scan rule -   *
      *                          member names may not contain 0-9.    *
      * 22/09/1999 CTORRES       NEA0356 Y2K - WS-FECHA-TRABAJO       *
      *                          widened to 4-digit year.             *
      * 08/06/2010 RGOMEZ        NEA0480 Trimmed-length now computed  *
      *                          with a right-to-left scan instead of *
      *                          the retired STRING/UNSTRING helper.  *
      *****************************************************************
      *****************************************************************
      *                                                               *
      *          I D E N T I F I C A T I O N  D I V I S I O N         *
      *                                                               *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  NE9CVALN.
       AUTHOR. RICARDO GOMEZ.
       INSTALLATION. IBM Z/OS.
       DATE-WRITTEN. 12/02/1987.
       DATE-COMPILED. 12/02/1987.
       SECURITY. CONFIDENTIAL.
      *****************************************************************
      *                                                               *
      *             E N V I R O N M E N T   D I V I S I O N           *
      *                                                               *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS CLASE-DIGITOS   IS '0' THRU '9'.
      *****************************************************************
      *                                                               *
      *                      D A T A   D I V I S I O N                *
      *                                                               *
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  CT-CONSTANTES.
           05 CT-RUTINA                  PIC X(08) VALUE 'NE9CVALN'.

       01  WS-VARIABLE.
           05 WS-SUB                     PIC 9(02) COMP.

       01  WS-LONGITUD-GRP.
           05 WS-LONGITUD                PIC 9(02) COMP.
       01  WS-LONGITUD-ALT REDEFINES WS-LONGITUD-GRP.
           05 WS-LONGITUD-BYTES          PIC X(02).

       01  WS-SW-VARIABLE.
           05 WS-SW-TIENE-DIGITO         PIC X(01) VALUE 'N'.
              88 WS-88-TIENE-DIGITO                VALUE 'S'.

       01  WS-NOMBRE-AREA.
           05 WS-NOMBRE                  PIC X(25).
       01  WS-NOMBRE-TABLA REDEFINES WS-NOMBRE-AREA.
           05 WS-NOMBRE-CHAR             PIC X(01) OCCURS 25 TIMES.

       01  WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAAMMDD          PIC 9(08).
       01  WS-FECHA-TRABAJO-ALT REDEFINES WS-FECHA-TRABAJO.
           05 WS-FECHA-AAAA              PIC 9(04).
           05 WS-FECHA-MM                PIC 9(02).
           05 WS-FECHA-DD                PIC 9(02).

       01  ME-MENSAJES.
           05 ME-NOMBRE-OBLIGATORIO      PIC X(07) VALUE 'NEE3001'.
           05 ME-NOMBRE-CON-DIGITOS      PIC X(07) VALUE 'NEE3002'.

       01  MT-TEXTOS.
           05 MT-NOMBRE-OBLIGATORIO      PIC X(60)
              VALUE 'Name is required'.
           05 MT-NOMBRE-CON-DIGITOS      PIC X(60)
              VALUE 'Name must not contain digit characters'.

      *****************************************************************
      *                     DEFINICION DE LINKAGE                     *
      *****************************************************************
       LINKAGE SECTION.
       01  LN-VAR.
           COPY NEECVLN0.
       01  WS-NEECRET0-01.
           COPY NEECRET0.

      *****************************************************************
      *                                                               *
      *              P R O C E D U R E   D I V I S I O N              *
      *                                                               *
      *****************************************************************
       PROCEDURE DIVISION USING LN-VAR WS-NEECRET0-01.

       0000-MAINLINE.

           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT

           PERFORM 2000-VALIDA-NOMBRE
              THRU 2000-VALIDA-NOMBRE-EXIT

           PERFORM 3000-FIN.

      *****************************************************************
      *                         1000-INICIO                           *
      *****************************************************************
       1000-INICIO.

           INITIALIZE WS-NEECRET0-01
           SET        RET0-88-OK             TO TRUE

           MOVE VLN0-NOMBRE                  TO WS-NOMBRE

           MOVE ZERO                         TO WS-LONGITUD
           SET WS-88-TIENE-DIGITO            TO FALSE

           PERFORM 1100-CALCULA-LONGITUD
              THRU 1100-CALCULA-LONGITUD-EXIT
             VARYING WS-SUB FROM 25 BY -1
               UNTIL WS-SUB < 1
                  OR WS-NOMBRE-CHAR (WS-SUB) NOT EQUAL SPACE.

       1000-INICIO-EXIT.
           EXIT.

       1100-CALCULA-LONGITUD.

           MOVE WS-SUB                       TO WS-LONGITUD.

       1100-CALCULA-LONGITUD-EXIT.
           EXIT.

      *****************************************************************
      *                    2000-VALIDA-NOMBRE                         *
      *  REGLA DE NOMBRE: OBLIGATORIO, 1-25 POSICIONES, SIN DIGITOS.  *
      *  SE APLICA EN ESTE ORDEN - LA PRIMERA QUE FALLA GANA.         *
      *****************************************************************
       2000-VALIDA-NOMBRE.

           IF WS-LONGITUD EQUAL ZERO

              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-NOMBRE-OBLIGATORIO    TO RET0-COD-ERROR
              MOVE MT-NOMBRE-OBLIGATORIO    TO RET0-MENSAJE

              PERFORM 3000-FIN

           END-IF

           PERFORM 2100-BUSCA-DIGITO
              THRU 2100-BUSCA-DIGITO-EXIT
             VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-LONGITUD
                  OR WS-88-TIENE-DIGITO

           IF WS-88-TIENE-DIGITO

              SET RET0-88-COD-ERROR         TO TRUE
              MOVE CT-RUTINA                TO RET0-PROGRAMA
              MOVE ME-NOMBRE-CON-DIGITOS    TO RET0-COD-ERROR
              MOVE MT-NOMBRE-CON-DIGITOS    TO RET0-MENSAJE

           END-IF.

       2000-VALIDA-NOMBRE-EXIT.
           EXIT.

       2100-BUSCA-DIGITO.

           IF WS-NOMBRE-CHAR (WS-SUB) IS CLASE-DIGITOS
              SET WS-88-TIENE-DIGITO         TO TRUE
           END-IF.

       2100-BUSCA-DIGITO-EXIT.
           EXIT.

      *****************************************************************
      *                           3000-FIN                            *
      *****************************************************************
       3000-FIN.

           GOBACK.
