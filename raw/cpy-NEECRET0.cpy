      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECRET0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE COMUNICACION PARA RESULTADO DE          *
      *               VALIDACION Y REGISTRO DE MIEMBROS.              *
      *                                                               *
      * ------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 197 POSICIONES.                          *
      *           PREFIJO  : RET0.                                    *
      *                                                               *
      * 22/02/2022 GFORRICH  NEA0100  VERSION INICIAL (SOBRE DB2/     *
      *                                CICS).                         *
      * 09/02/2024 RGOMEZ    NEA0301  SE QUITA BLOQUE DB2/CICS, QUEDA *
      *                                SOLO EL RESULTADO DE REGLAS DE *
      *                                NEGOCIO DEL PADRON.            *
      *****************************************************************

           02  NEECRET0.

               05  RET0-COD-RET                     PIC X(02).
                   88 RET0-88-OK             VALUE '00'.
                   88 RET0-88-COD-AVISO      VALUE '10'.
                   88 RET0-88-COD-ERROR      VALUE '20'.

               05  RET0-PROGRAMA                    PIC  X(08).

               05  RET0-COD-ERROR                   PIC  X(07).

               05  RET0-VAR1-ERROR                  PIC  X(20).

               05  RET0-VAR2-ERROR                  PIC  X(20).

               05  RET0-MENSAJE                     PIC  X(120).

               05  FILLER                           PIC  X(20).
