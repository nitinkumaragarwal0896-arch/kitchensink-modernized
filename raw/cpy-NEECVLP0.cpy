      *****************************************************************
      *                                                               *
      * NOMBRE DEL OBJETO:  NEECVLP0                                  *
      *                                                               *
      * DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA DE        *
      *               VALIDACION DE TELEFONO DE MIEMBRO (NE9CVALP).   *
      *                                                               *
      *           LONGITUD : 20 POSICIONES.                           *
      *           PREFIJO  : VLP0.                                    *
      *                                                               *
      * 14/02/2024 RGOMEZ    NEA0312  VERSION INICIAL.                *
      *****************************************************************
       01  NEECVLP0.
           05 VLP0-TELEFONO                 PIC X(12).
           05 FILLER                        PIC X(08).
